000100******************************************************************IQBATCH 
000200* AUTHOR:    RICARDO GARCIA BALSIMELLI                            IQBATCH 
000300* DATE:      10/11/1987                                           IQBATCH 
000400* PURPOSE:   GRUPO VENTAS - TP COTIZADOR DE INQUIRIES POR EMAIL   IQBATCH 
000500* TECTONICS: COBC                                                 IQBATCH 
000600******************************************************************IQBATCH 
000700  IDENTIFICATION DIVISION.                                        IQBATCH 
000800  PROGRAM-ID.       IQBATCH.                                      IQBATCH 
000900  AUTHOR.           RICARDO GARCIA BALSIMELLI.                    IQBATCH 
001000  INSTALLATION.     GRUPO VENTAS - PROCESO BATCH DE INQUIRIES.    IQBATCH 
001100  DATE-WRITTEN.     10/11/1987.                                   IQBATCH 
001200  DATE-COMPILED.                                                  IQBATCH 
001300  SECURITY.         USO INTERNO - GRUPO VENTAS.                   IQBATCH 
001400*---------------------------------------------------------------- IQBATCH 
001500* BITACORA DE MODIFICACIONES                                      IQBATCH 
001600* FECHA    INIC  TICKET    DESCRIPCION                            IQBATCH 
001700* -------- ----  --------  ----------------------------------     IQBATCH 
001800* 10/11/87 RGB   TP-0001   ALTA INICIAL DEL PROGRAMA PRINCIPAL.   IQBATCH 
001900*                          LEE EL BUZON DE INQUIRIES Y ARMA EL    IQBATCH 
002000*                          ESQUELETO DEL LOTE (ABRIR/PROCESAR/    IQBATCH 
002100*                          FINALIZAR), TODAVIA SIN LOS CALLS A    IQBATCH 
002200*                          LOS SUBPROGRAMAS DE ANALISIS.          IQBATCH 
002300* 23/11/87 RGB   TP-0010   SE INTEGRAN LOS CALLS A IQPARSE,       IQBATCH 
002400*                          IQACK E IQQUOTE POR CADA EMAIL DEL     IQBATCH 
002500*                          BUZON. SE AGREGAN LOS ARCHIVOS DE      IQBATCH 
002600*                          SALIDA DE EVENTOS/ACUSES/COTIZACIONES. IQBATCH 
002700* 03/12/87 RGB   TP-0012   SE AGREGA EL CALL A IQLOG EN CADA      IQBATCH 
002800*                          ETAPA DEL PROCESAMIENTO (INICIO DE     IQBATCH 
002900*                          LOTE, PARSEO, ACUSE, COTIZACION,       IQBATCH 
003000*                          FIN DE LOTE).                          IQBATCH 
003100* 15/01/88 CLP   TP-0016   SE AGREGA LA DERIVACION DEL EMAIL-ID   IQBATCH 
003200*                          (HASH DEL CONTENIDO, SIN FUNCIONES     IQBATCH 
003300*                          DE LIBRERIA) Y LA DETECCION DE         IQBATCH 
003400*                          DUPLICADOS CONTRA LOS EMAILS YA        IQBATCH 
003500*                          PROCESADOS EN ESTA MISMA CORRIDA.      IQBATCH 
003600* 20/04/90 SU    TP-0034   CORRECCION: EL SEPARADOR ENTRE UN      IQBATCH 
003700*                          EMAIL Y EL SIGUIENTE PUEDE SER MAS     IQBATCH 
003800*                          DE UN RENGLON EN BLANCO; EL ARMADO     IQBATCH 
003900*                          DEL BUFFER AHORA DESCARTA LOS          IQBATCH 
004000*                          RENGLONES EN BLANCO INICIALES EN       IQBATCH 
004100*                          LUGAR DE CERRAR EL EMAIL DE UNA.       IQBATCH 
004200* 12/08/92 RB    TP-0046   ACLARACION DEL AREA COMERCIAL: UN      IQBATCH 
004300*                          EMAIL DUPLICADO SE CUENTA COMO         IQBATCH 
004400*                          PROCESADO, NO COMO OMITIDO, AUNQUE     IQBATCH 
004500*                          EL RESUMEN DE FIN DE LOTE SIGA         IQBATCH 
004600*                          MOSTRANDO LA LINEA DE OMITIDOS (QUE    IQBATCH 
004700*                          QUEDA EN CERO A PROPOSITO). NO TOCAR   IQBATCH 
004800*                          SIN CONSULTAR A COMERCIAL.             IQBATCH 
004900* 11/03/94 NB    TP-0057   SE AGREGA UNA PRIMERA PASADA SOBRE     IQBATCH 
005000*                          EL BUZON (SOLO CUENTA LOS EMAILS)      IQBATCH 
005100*                          PARA QUE EL RENGLON DE BITACORA DE     IQBATCH 
005200*                          INICIO DE LOTE INFORME LA CANTIDAD     IQBATCH 
005300*                          TOTAL ANTES DE EMPEZAR A PROCESAR.     IQBATCH 
005400* 22/01/99 NB    TP-0073   REVISION ANIO 2000 (VER TAMBIEN        IQBATCH 
005500*                          IQLOG, IQQUOTE) - NO HAY FECHAS DE 2   IQBATCH 
005600*                          DIGITOS EN ESTE PROGRAMA, SE DEJA      IQBATCH 
005700*                          CONSTANCIA DE LA REVISION IGUAL.       IQBATCH 
005800* 14/05/01 RB    TP-0081   CORRECCION: UN BUZON VACIO HACIA       IQBATCH 
005900*                          TERMINAR EL PROGRAMA CON ERROR EN      IQBATCH 
006000*                          LUGAR DE INFORMAR CERO EMAILS          IQBATCH 
006100*                          PROCESADOS EN EL RESUMEN.              IQBATCH 
006200* 09/09/03 CLP   TP-0090   SE DEVUELVE RETURN-CODE DISTINTO DE    IQBATCH 
006300*                          CERO SI ALGUN EMAIL DEL LOTE TERMINO   IQBATCH 
006400*                          EN ERROR, PARA QUE EL JCL DE NOCHE     IQBATCH 
006500*                          PUEDA DETECTARLO.                      IQBATCH 
006600*---------------------------------------------------------------- IQBATCH 
006700  ENVIRONMENT DIVISION.                                           IQBATCH 
006800  CONFIGURATION SECTION.                                          IQBATCH 
006900  SPECIAL-NAMES.                                                  IQBATCH 
007000      C01 IS TOP-OF-FORM                                          IQBATCH 
007100      CLASS CLASE-MINUSCULA IS 'a' THRU 'z'                       IQBATCH 
007200      CLASS CLASE-MAYUSCULA IS 'A' THRU 'Z'                       IQBATCH 
007300      SWITCH 1 IS UPSI-1 ON STATUS IS BATCH-DEPURACION.           IQBATCH 
007400  INPUT-OUTPUT SECTION.                                           IQBATCH 
007500  FILE-CONTROL.                                                   IQBATCH 
007600      SELECT INQ-INBOX-FILE                                       IQBATCH 
007700          ASSIGN TO IQINBOX                                       IQBATCH 
007800          ORGANIZATION IS LINE SEQUENTIAL                         IQBATCH 
007900          FILE STATUS IS FS-INBOX.                                IQBATCH 
008000      SELECT PARSED-EVENTS-FILE                                   IQBATCH 
008100          ASSIGN TO IQEVENT                                       IQBATCH 
008200          ORGANIZATION IS LINE SEQUENTIAL                         IQBATCH 
008300          FILE STATUS IS FS-EVENTOS.                              IQBATCH 
008400      SELECT ACK-FILE                                             IQBATCH 
008500          ASSIGN TO IQACKS                                        IQBATCH 
008600          ORGANIZATION IS LINE SEQUENTIAL                         IQBATCH 
008700          FILE STATUS IS FS-ACUSES.                               IQBATCH 
008800      SELECT QUOTE-FILE                                           IQBATCH 
008900          ASSIGN TO IQQUOTS                                       IQBATCH 
009000          ORGANIZATION IS LINE SEQUENTIAL                         IQBATCH 
009100          FILE STATUS IS FS-COTIZAC.                              IQBATCH 
009200*---------------------------------------------------------------- IQBATCH 
009300  DATA DIVISION.                                                  IQBATCH 
009400  FILE SECTION.                                                   IQBATCH 
009500  FD  INQ-INBOX-FILE.                                             IQBATCH 
009600  01  WS-ENT-INBOX-REG.                                           IQBATCH 
009700      05  WS-ENT-INBOX-TEXTO        PIC X(80).                    IQBATCH 
009800      05  FILLER                    PIC X(01).                    IQBATCH 
009900  FD  PARSED-EVENTS-FILE.                                         IQBATCH 
010000      COPY IQPEVT.                                                IQBATCH 
010100  FD  ACK-FILE.                                                   IQBATCH 
010200      COPY IQACKR.                                                IQBATCH 
010300  FD  QUOTE-FILE.                                                 IQBATCH 
010400      COPY IQQUOT.                                                IQBATCH 
010500*---------------------------------------------------------------- IQBATCH 
010600  WORKING-STORAGE SECTION.                                        IQBATCH 
010700*---------------------------------------------------------------- IQBATCH 
010800*   INDICADORES DE ESTADO DE ARCHIVO (VER TP-0001/TP-0010)        IQBATCH 
010900*---------------------------------------------------------------- IQBATCH 
011000  01  FS-INBOX                  PIC X(02).                        IQBATCH 
011100      88  FS-INBOX-OK               VALUE '00'.                   IQBATCH 
011200      88  FS-INBOX-EOF              VALUE '10'.                   IQBATCH 
011300      88  FS-INBOX-NFD              VALUE '35'.                   IQBATCH 
011400  01  FS-EVENTOS                PIC X(02).                        IQBATCH 
011500      88  FS-EVENTOS-OK             VALUE '00'.                   IQBATCH 
011600  01  FS-ACUSES                 PIC X(02).                        IQBATCH 
011700      88  FS-ACUSES-OK              VALUE '00'.                   IQBATCH 
011800  01  FS-COTIZAC                PIC X(02).                        IQBATCH 
011900      88  FS-COTIZAC-OK             VALUE '00'.                   IQBATCH 
012000*---------------------------------------------------------------- IQBATCH 
012100*   CONTADORES DEL LOTE (VER TP-0046: WS-TOT-OMITIDOS QUEDA       IQBATCH 
012200*   EN CERO A PROPOSITO, UN DUPLICADO SE CUENTA COMO              IQBATCH 
012300*   PROCESADO POR DECISION DEL AREA COMERCIAL)                    IQBATCH 
012400*---------------------------------------------------------------- IQBATCH 
012500  01  WS-IQ-CONTADORES.                                           IQBATCH 
012600      05  WS-TOT-LOTE           PIC 9(05) COMP.                   IQBATCH 
012700      05  WS-TOT-LEIDOS         PIC 9(05) COMP.                   IQBATCH 
012800      05  WS-TOT-PROCESADOS     PIC 9(05) COMP.                   IQBATCH 
012900      05  WS-TOT-FALLIDOS       PIC 9(05) COMP.                   IQBATCH 
013000      05  WS-TOT-OMITIDOS       PIC 9(05) COMP.                   IQBATCH 
013100      05  FILLER                PIC X(05).                        IQBATCH 
013200*---------------------------------------------------------------- IQBATCH 
013300*   BUFFER DE RENGLONES DE UN EMAIL (VER TP-0034: LOS             IQBATCH 
013400*   RENGLONES EN BLANCO INICIALES SE DESCARTAN, EL PRIMER         IQBATCH 
013500*   RENGLON EN BLANCO LUEGO DE TENER CONTENIDO CIERRA EL          IQBATCH 
013600*   EMAIL ACTUAL)                                                 IQBATCH 
013700*---------------------------------------------------------------- IQBATCH 
013800  01  WS-IQ-HAY-MAS-EMAILS      PIC X(01) VALUE SPACE.            IQBATCH 
013900      88  WS-IQ-HAY-MAS-EMAILS-SI   VALUE 'S'.                    IQBATCH 
014000  01  WS-IQ-EMAIL-BUFFER.                                         IQBATCH 
014100      05  WS-IQ-EMAIL-LISTO     PIC X(01) VALUE SPACE.            IQBATCH 
014200          88  WS-IQ-EMAIL-ESTA-LISTO  VALUE 'S'.                  IQBATCH 
014300      05  WS-IQ-EMAIL-LINEA-CANT PIC 9(02) COMP.                  IQBATCH 
014400      05  WS-IQ-EMAIL-LINEA     OCCURS 40 TIMES PIC X(80).        IQBATCH 
014500      05  FILLER                PIC X(05).                        IQBATCH 
014600  77  WS-IQ-SUB-LINEA            PIC 9(02) COMP.                  IQBATCH 
014700*---------------------------------------------------------------- IQBATCH 
014800*   UBICACION DEL RENGLON "FROM:" DENTRO DEL BUFFER, PARA         IQBATCH 
014900*   ARMAR LA ENTRADA DE IQPARSE (VER TP-0010)                     IQBATCH 
015000*---------------------------------------------------------------- IQBATCH 
015100  77  WS-IQ-FROM-POS             PIC 9(02) COMP.                  IQBATCH 
015200  01  WS-IQ-LINEA-MAYUS-AREA.                                     IQBATCH 
015300      05  WS-IQ-LINEA-MAYUS     PIC X(80).                        IQBATCH 
015400      05  FILLER                PIC X(01).                        IQBATCH 
015500  01  WS-IQ-LINEA-MAYUS-PREFIJO REDEFINES                         IQBATCH 
015600                   WS-IQ-LINEA-MAYUS-AREA.                        IQBATCH 
015700      05  WS-IQ-LINEA-MAYUS-5   PIC X(05).                        IQBATCH 
015800      05  FILLER                PIC X(76).                        IQBATCH 
015900*---------------------------------------------------------------- IQBATCH 
016000*   DERIVACION DEL EMAIL-ID: HASH ACUMULADO DEL CONTENIDO,        IQBATCH 
016100*   PLEGADO A 8 DIGITOS HEXADECIMALES EN MINUSCULA (VER           IQBATCH 
016200*   TP-0016). NO SE USAN FUNCIONES DE LIBRERIA, SOLO              IQBATCH 
016300*   BUSQUEDA LINEAL EN LA TABLA DE ALFABETO Y DIVISIONES          IQBATCH 
016400*   SUCESIVAS POR 16.                                             IQBATCH 
016500*---------------------------------------------------------------- IQBATCH 
016600  01  WS-IQ-ALFABETO       PIC X(62) VALUE 'abcdefghijklmnopqrstuvIQBATCH 
016700-    wxyzABCDEFGHIJKLMNOPQRSTUVWXYZ0123456789'.                   IQBATCH 
016800  01  WS-IQ-HEXDIGITOS           PIC X(16)                        IQBATCH 
016900                                 VALUE '0123456789abcdef'.        IQBATCH 
017000  01  WS-IQ-HASH-ACUM            PIC 9(09) COMP.                  IQBATCH 
017100  01  WS-IQ-HASH-TEMP            PIC 9(09) COMP.                  IQBATCH 
017200  01  WS-IQ-SUB-ALFA             PIC 9(02) COMP.                  IQBATCH 
017300  01  WS-IQ-SUB-COL              PIC 9(02) COMP.                  IQBATCH 
017400  01  WS-IQ-POS-ALFA             PIC 9(02) COMP.                  IQBATCH 
017500  01  WS-IQ-HEX-DIGITO           PIC 9(02) COMP.                  IQBATCH 
017600  01  WS-IQ-HEX-POS              PIC 9(02) COMP.                  IQBATCH 
017700  01  WS-IQ-CHAR-ACTUAL          PIC X(01).                       IQBATCH 
017800  01  WS-IQ-HEX-ACUM-DIGITO-TABLA.                                IQBATCH 
017900      05  WS-IQ-HEX-ACUM-DIGITO OCCURS 8 TIMES PIC X(01).         IQBATCH 
018000  01  WS-IQ-EMAIL-ID-ARMADO REDEFINES                             IQBATCH 
018100                   WS-IQ-HEX-ACUM-DIGITO-TABLA PIC X(08).         IQBATCH 
018200*---------------------------------------------------------------- IQBATCH 
018300*   TABLA DE EMAIL-ID YA PROCESADOS EN ESTA CORRIDA (VER          IQBATCH 
018400*   TP-0016). SE ARMA EN MEMORIA, NO SE PRECARGA DE NINGUN        IQBATCH 
018500*   ARCHIVO PORQUE EL ARCHIVO DE EVENTOS DE ESTA CORRIDA ES       IQBATCH 
018600*   DE SALIDA UNICAMENTE.                                         IQBATCH 
018700*---------------------------------------------------------------- IQBATCH 
018800  77  WS-TABLA-ID-CANT        PIC 9(05) COMP.                     IQBATCH 
018900  01  WS-TABLA-ID-TABLA.                                          IQBATCH 
019000      05  WS-TABLA-ID-ENT       OCCURS 500 TIMES PIC X(08).       IQBATCH 
019100  01  WS-TABLA-IDS-BLOB REDEFINES                                 IQBATCH 
019200                   WS-TABLA-ID-TABLA PIC X(4000).                 IQBATCH 
019300  77  WS-IQ-SUB-ID               PIC 9(03) COMP.                  IQBATCH 
019400  01  WS-IQ-ES-DUPLICADO         PIC X(01) VALUE SPACE.           IQBATCH 
019500      88  WS-IQ-ES-DUPLICADO-SI     VALUE 'Y'.                    IQBATCH 
019600*---------------------------------------------------------------- IQBATCH 
019700*   AREA DE ENTRADA DE IQPARSE (LK-PAR-FROM-LINEA Y LAS           IQBATCH 
019800*   LINEAS DEL CUERPO, VER IQPARSE TP-0003)                       IQBATCH 
019900*---------------------------------------------------------------- IQBATCH 
020000  01  WS-IQPARSE-ENTRADA-REG.                                     IQBATCH 
020100      05  WS-PAR-FROM-LINEA     PIC X(80).                        IQBATCH 
020200      05  WS-PAR-LINEA-CANT     PIC 9(02) COMP.                   IQBATCH 
020300      05  WS-PAR-LINEA          OCCURS 40 TIMES PIC X(80).        IQBATCH 
020400      05  FILLER                PIC X(10).                        IQBATCH 
020500*---------------------------------------------------------------- IQBATCH 
020600*   AREA DE ENTRADA DE IQLOG (LK-LG-xxx EN IQLOG, VER             IQBATCH 
020700*   TP-0012). SE ARMA A MANO PORQUE IQLOG NO COMPARTE             IQBATCH 
020800*   COPYBOOK DE LINKAGE CON EL RESTO DEL LOTE.                    IQBATCH 
020900*---------------------------------------------------------------- IQBATCH 
021000  01  WS-IQLOG-ENTRADA-REG.                                       IQBATCH 
021100      05  WS-LOG-ACCION-CTRL    PIC X(08) VALUE SPACES.           IQBATCH 
021200          88  WS-LOG-CERRAR-ARCHIVO   VALUE 'CERRAR  '.           IQBATCH 
021300          88  WS-LOG-GRABAR-NORMAL    VALUE 'GRABAR  '.           IQBATCH 
021400      05  WS-LOG-ACCION         PIC X(08) VALUE SPACES.           IQBATCH 
021500      05  WS-LOG-EMAIL-ID       PIC X(08) VALUE SPACES.           IQBATCH 
021600      05  WS-LOG-MENSAJE        PIC X(80) VALUE SPACES.           IQBATCH 
021700      05  FILLER                PIC X(04) VALUE SPACES.           IQBATCH 
021800*---------------------------------------------------------------- IQBATCH 
021900*   CAMPOS EDITADOS PARA LOS MENSAJES DE BITACORA Y PARA EL       IQBATCH 
022000*   RESUMEN DE FIN DE LOTE (VER TP-0001/TP-0057)                  IQBATCH 
022100*---------------------------------------------------------------- IQBATCH 
022200  01  WS-IQ-CONTADOR-EDITADO     PIC Z(4)9.                       IQBATCH 
022300  01  WS-IQ-TOTAL-EDITADO        PIC Z(6)9.99.                    IQBATCH 
022400  01  WS-IQ-LOG-PTR              PIC 9(03) COMP.                  IQBATCH 
022500*---------------------------------------------------------------- IQBATCH 
022600  PROCEDURE DIVISION.                                             IQBATCH 
022700*---------------------------------------------------------------- IQBATCH 
022800      PERFORM 1000-INICIAR-PROGRAMA                               IQBATCH 
022900         THRU 1000-INICIAR-PROGRAMA-FIN.                          IQBATCH 
023000                                                                  IQBATCH 
023100      PERFORM 2000-PROCESAR-PROGRAMA                              IQBATCH 
023200         THRU 2000-PROCESAR-PROGRAMA-FIN                          IQBATCH 
023300         UNTIL NOT WS-IQ-HAY-MAS-EMAILS-SI.                       IQBATCH 
023400                                                                  IQBATCH 
023500      PERFORM 3000-FINALIZAR-PROGRAMA                             IQBATCH 
023600         THRU 3000-FINALIZAR-PROGRAMA-FIN.                        IQBATCH 
023700                                                                  IQBATCH 
023800      IF WS-TOT-FALLIDOS > ZERO                                   IQBATCH 
023900         MOVE 1 TO RETURN-CODE                                    IQBATCH 
024000      END-IF.                                                     IQBATCH 
024100                                                                  IQBATCH 
024200      STOP RUN.                                                   IQBATCH 
024300                                                                  IQBATCH 
024400*---------------------------------------------------------------- IQBATCH 
024500  1000-INICIAR-PROGRAMA.                                          IQBATCH 
024600                                                                  IQBATCH 
024700      PERFORM 1100-ABRIR-ARCHIVOS                                 IQBATCH 
024800         THRU 1100-ABRIR-ARCHIVOS-FIN.                            IQBATCH 
024900      PERFORM 1200-INICIALIZAR-VARIABLES                          IQBATCH 
025000         THRU 1200-INICIALIZAR-VARIABLES-FIN.                     IQBATCH 
025100      PERFORM 1150-CONTAR-EMAILS-DEL-LOTE                         IQBATCH 
025200         THRU 1150-CONTAR-EMAILS-DEL-LOTE-FIN.                    IQBATCH 
025300      PERFORM 1160-LOG-INICIO-LOTE                                IQBATCH 
025400         THRU 1160-LOG-INICIO-LOTE-FIN.                           IQBATCH 
025500                                                                  IQBATCH 
025600  1000-INICIAR-PROGRAMA-FIN.                                      IQBATCH 
025700      EXIT.                                                       IQBATCH 
025800                                                                  IQBATCH 
025900*---------------------------------------------------------------- IQBATCH 
026000  1100-ABRIR-ARCHIVOS.                                            IQBATCH 
026100                                                                  IQBATCH 
026200      PERFORM 1110-ABRIR-INBOX                                    IQBATCH 
026300         THRU 1110-ABRIR-INBOX-FIN.                               IQBATCH 
026400      PERFORM 1120-ABRIR-EVENTOS                                  IQBATCH 
026500         THRU 1120-ABRIR-EVENTOS-FIN.                             IQBATCH 
026600      PERFORM 1130-ABRIR-ACUSES                                   IQBATCH 
026700         THRU 1130-ABRIR-ACUSES-FIN.                              IQBATCH 
026800      PERFORM 1140-ABRIR-COTIZACIONES                             IQBATCH 
026900         THRU 1140-ABRIR-COTIZACIONES-FIN.                        IQBATCH 
027000                                                                  IQBATCH 
027100  1100-ABRIR-ARCHIVOS-FIN.                                        IQBATCH 
027200      EXIT.                                                       IQBATCH 
027300                                                                  IQBATCH 
027400*---------------------------------------------------------------- IQBATCH 
027500  1110-ABRIR-INBOX.                                               IQBATCH 
027600                                                                  IQBATCH 
027700      OPEN INPUT INQ-INBOX-FILE.                                  IQBATCH 
027800                                                                  IQBATCH 
027900      EVALUATE TRUE                                               IQBATCH 
028000          WHEN FS-INBOX-OK                                        IQBATCH 
028100              CONTINUE                                            IQBATCH 
028200          WHEN FS-INBOX-NFD                                       IQBATCH 
028300              DISPLAY 'NO SE ENCUENTRA EL BUZON DE INQUIRIES'     IQBATCH 
028400              DISPLAY 'FILE STATUS: ' FS-INBOX                    IQBATCH 
028500              STOP RUN                                            IQBATCH 
028600          WHEN OTHER                                              IQBATCH 
028700              DISPLAY 'ERROR AL ABRIR EL BUZON DE INQUIRIES'      IQBATCH 
028800              DISPLAY 'FILE STATUS: ' FS-INBOX                    IQBATCH 
028900              STOP RUN                                            IQBATCH 
029000      END-EVALUATE.                                               IQBATCH 
029100                                                                  IQBATCH 
029200  1110-ABRIR-INBOX-FIN.                                           IQBATCH 
029300      EXIT.                                                       IQBATCH 
029400                                                                  IQBATCH 
029500*---------------------------------------------------------------- IQBATCH 
029600  1120-ABRIR-EVENTOS.                                             IQBATCH 
029700                                                                  IQBATCH 
029800      OPEN OUTPUT PARSED-EVENTS-FILE.                             IQBATCH 
029900                                                                  IQBATCH 
030000      IF NOT FS-EVENTOS-OK                                        IQBATCH 
030100         DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE EVENTOS'           IQBATCH 
030200         DISPLAY 'FILE STATUS: ' FS-EVENTOS                       IQBATCH 
030300         STOP RUN                                                 IQBATCH 
030400      END-IF.                                                     IQBATCH 
030500                                                                  IQBATCH 
030600  1120-ABRIR-EVENTOS-FIN.                                         IQBATCH 
030700      EXIT.                                                       IQBATCH 
030800                                                                  IQBATCH 
030900*---------------------------------------------------------------- IQBATCH 
031000  1130-ABRIR-ACUSES.                                              IQBATCH 
031100                                                                  IQBATCH 
031200      OPEN OUTPUT ACK-FILE.                                       IQBATCH 
031300                                                                  IQBATCH 
031400      IF NOT FS-ACUSES-OK                                         IQBATCH 
031500         DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE ACUSES'            IQBATCH 
031600         DISPLAY 'FILE STATUS: ' FS-ACUSES                        IQBATCH 
031700         STOP RUN                                                 IQBATCH 
031800      END-IF.                                                     IQBATCH 
031900                                                                  IQBATCH 
032000  1130-ABRIR-ACUSES-FIN.                                          IQBATCH 
032100      EXIT.                                                       IQBATCH 
032200                                                                  IQBATCH 
032300*---------------------------------------------------------------- IQBATCH 
032400  1140-ABRIR-COTIZACIONES.                                        IQBATCH 
032500                                                                  IQBATCH 
032600      OPEN OUTPUT QUOTE-FILE.                                     IQBATCH 
032700                                                                  IQBATCH 
032800      IF NOT FS-COTIZAC-OK                                        IQBATCH 
032900         DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE COTIZACIONES'      IQBATCH 
033000         DISPLAY 'FILE STATUS: ' FS-COTIZAC                       IQBATCH 
033100         STOP RUN                                                 IQBATCH 
033200      END-IF.                                                     IQBATCH 
033300                                                                  IQBATCH 
033400  1140-ABRIR-COTIZACIONES-FIN.                                    IQBATCH 
033500      EXIT.                                                       IQBATCH 
033600                                                                  IQBATCH 
033700*---------------------------------------------------------------- IQBATCH 
033800  1200-INICIALIZAR-VARIABLES.                                     IQBATCH 
033900                                                                  IQBATCH 
034000      INITIALIZE WS-IQ-CONTADORES.                                IQBATCH 
034100      MOVE SPACES TO WS-TABLA-IDS-BLOB.                           IQBATCH 
034200      MOVE ZERO TO WS-TABLA-ID-CANT.                              IQBATCH 
034300      MOVE 'S' TO WS-IQ-HAY-MAS-EMAILS.                           IQBATCH 
034400                                                                  IQBATCH 
034500  1200-INICIALIZAR-VARIABLES-FIN.                                 IQBATCH 
034600      EXIT.                                                       IQBATCH 
034700                                                                  IQBATCH 
034800*---------------------------------------------------------------- IQBATCH 
034900*   PRIMERA PASADA SOBRE EL BUZON, SOLO PARA CONTAR CUANTOS       IQBATCH 
035000*   EMAILS TRAE (VER TP-0057). SE CIERRA Y SE REABRE EL           IQBATCH 
035100*   ARCHIVO PARA QUE LA SEGUNDA PASADA (EL PROCESAMIENTO          IQBATCH 
035200*   REAL) EMPIECE DESDE EL PRINCIPIO.                             IQBATCH 
035300*---------------------------------------------------------------- IQBATCH 
035400  1150-CONTAR-EMAILS-DEL-LOTE.                                    IQBATCH 
035500                                                                  IQBATCH 
035600      PERFORM 1151-LEER-EMAIL-CONTEO                              IQBATCH 
035700         THRU 1151-LEER-EMAIL-CONTEO-FIN                          IQBATCH 
035800         UNTIL NOT WS-IQ-HAY-MAS-EMAILS-SI.                       IQBATCH 
035900                                                                  IQBATCH 
036000      CLOSE INQ-INBOX-FILE.                                       IQBATCH 
036100      OPEN INPUT INQ-INBOX-FILE.                                  IQBATCH 
036200      MOVE 'S' TO WS-IQ-HAY-MAS-EMAILS.                           IQBATCH 
036300                                                                  IQBATCH 
036400  1150-CONTAR-EMAILS-DEL-LOTE-FIN.                                IQBATCH 
036500      EXIT.                                                       IQBATCH 
036600                                                                  IQBATCH 
036700*---------------------------------------------------------------- IQBATCH 
036800  1151-LEER-EMAIL-CONTEO.                                         IQBATCH 
036900                                                                  IQBATCH 
037000      PERFORM 2200-LEER-EMAIL-SIGUIENTE                           IQBATCH 
037100         THRU 2200-LEER-EMAIL-SIGUIENTE-FIN.                      IQBATCH 
037200                                                                  IQBATCH 
037300      IF WS-IQ-HAY-MAS-EMAILS-SI                                  IQBATCH 
037400         ADD 1 TO WS-TOT-LOTE                                     IQBATCH 
037500      END-IF.                                                     IQBATCH 
037600                                                                  IQBATCH 
037700  1151-LEER-EMAIL-CONTEO-FIN.                                     IQBATCH 
037800      EXIT.                                                       IQBATCH 
037900                                                                  IQBATCH 
038000*---------------------------------------------------------------- IQBATCH 
038100  1160-LOG-INICIO-LOTE.                                           IQBATCH 
038200                                                                  IQBATCH 
038300      MOVE WS-TOT-LOTE TO WS-IQ-CONTADOR-EDITADO.                 IQBATCH 
038400      MOVE SPACES TO WS-LOG-MENSAJE.                              IQBATCH 
038500      STRING  'Processing ' DELIMITED BY SIZE                     IQBATCH 
038600              WS-IQ-CONTADOR-EDITADO DELIMITED BY SIZE            IQBATCH 
038700              ' emails from inbox' DELIMITED BY SIZE              IQBATCH 
038800          INTO WS-LOG-MENSAJE.                                    IQBATCH 
038900      MOVE 'GRABAR  ' TO WS-LOG-ACCION-CTRL.                      IQBATCH 
039000      MOVE 'start   ' TO WS-LOG-ACCION.                           IQBATCH 
039100      MOVE 'system  ' TO WS-LOG-EMAIL-ID.                         IQBATCH 
039200      CALL 'IQLOG' USING WS-IQLOG-ENTRADA-REG.                    IQBATCH 
039300                                                                  IQBATCH 
039400  1160-LOG-INICIO-LOTE-FIN.                                       IQBATCH 
039500      EXIT.                                                       IQBATCH 
039600                                                                  IQBATCH 
039700*---------------------------------------------------------------- IQBATCH 
039800  2000-PROCESAR-PROGRAMA.                                         IQBATCH 
039900                                                                  IQBATCH 
040000      PERFORM 2200-LEER-EMAIL-SIGUIENTE                           IQBATCH 
040100         THRU 2200-LEER-EMAIL-SIGUIENTE-FIN.                      IQBATCH 
040200                                                                  IQBATCH 
040300      IF WS-IQ-HAY-MAS-EMAILS-SI                                  IQBATCH 
040400         ADD 1 TO WS-TOT-LEIDOS                                   IQBATCH 
040500         PERFORM 2250-DERIVAR-EMAIL-ID                            IQBATCH 
040600            THRU 2250-DERIVAR-EMAIL-ID-FIN                        IQBATCH 
040700         PERFORM 2260-VERIFICAR-DUPLICADO                         IQBATCH 
040800            THRU 2260-VERIFICAR-DUPLICADO-FIN                     IQBATCH 
040900         EVALUATE TRUE                                            IQBATCH 
041000             WHEN WS-IQ-ES-DUPLICADO-SI                           IQBATCH 
041100                 ADD 1 TO WS-TOT-PROCESADOS                       IQBATCH 
041200             WHEN WS-IQ-EMAIL-LINEA-CANT = ZERO                   IQBATCH 
041300                 PERFORM 2900-REGISTRAR-ERROR                     IQBATCH 
041400                    THRU 2900-REGISTRAR-ERROR-FIN                 IQBATCH 
041500                 ADD 1 TO WS-TOT-FALLIDOS                         IQBATCH 
041600             WHEN OTHER                                           IQBATCH 
041700                 PERFORM 2290-LOG-INICIO-EMAIL                    IQBATCH 
041800                    THRU 2290-LOG-INICIO-EMAIL-FIN                IQBATCH 
041900                 PERFORM 2300-PROCESAR-PARSER                     IQBATCH 
042000                    THRU 2300-PROCESAR-PARSER-FIN                 IQBATCH 
042100                 PERFORM 2400-PROCESAR-ACUSE                      IQBATCH 
042200                    THRU 2400-PROCESAR-ACUSE-FIN                  IQBATCH 
042300                 PERFORM 2500-PROCESAR-COTIZACION                 IQBATCH 
042400                    THRU 2500-PROCESAR-COTIZACION-FIN             IQBATCH 
042500                 ADD 1 TO WS-TOT-PROCESADOS                       IQBATCH 
042600         END-EVALUATE                                             IQBATCH 
042700      END-IF.                                                     IQBATCH 
042800                                                                  IQBATCH 
042900  2000-PROCESAR-PROGRAMA-FIN.                                     IQBATCH 
043000      EXIT.                                                       IQBATCH 
043100                                                                  IQBATCH 
043200*---------------------------------------------------------------- IQBATCH 
043300*   LECTURA DE UN EMAIL COMPLETO DEL BUZON (VER TP-0034: EL       IQBATCH 
043400*   PRIMER RENGLON EN BLANCO LUEGO DE HABER ACUMULADO             IQBATCH 
043500*   CONTENIDO CIERRA EL EMAIL; LOS RENGLONES EN BLANCO SIN        IQBATCH 
043600*   CONTENIDO PREVIO SE DESCARTAN EN SILENCIO)                    IQBATCH 
043700*---------------------------------------------------------------- IQBATCH 
043800  2200-LEER-EMAIL-SIGUIENTE.                                      IQBATCH 
043900                                                                  IQBATCH 
044000      INITIALIZE WS-IQ-EMAIL-BUFFER.                              IQBATCH 
044100      MOVE ZERO TO WS-IQ-FROM-POS.                                IQBATCH 
044200                                                                  IQBATCH 
044300      PERFORM 2210-LEER-UNA-LINEA                                 IQBATCH 
044400         THRU 2210-LEER-UNA-LINEA-FIN                             IQBATCH 
044500         UNTIL WS-IQ-EMAIL-ESTA-LISTO                             IQBATCH 
044600            OR NOT WS-IQ-HAY-MAS-EMAILS-SI.                       IQBATCH 
044700                                                                  IQBATCH 
044800      IF WS-IQ-HAY-MAS-EMAILS-SI                                  IQBATCH 
044900         PERFORM 2220-UBICAR-LINEA-FROM                           IQBATCH 
045000            THRU 2220-UBICAR-LINEA-FROM-FIN                       IQBATCH 
045100      END-IF.                                                     IQBATCH 
045200                                                                  IQBATCH 
045300  2200-LEER-EMAIL-SIGUIENTE-FIN.                                  IQBATCH 
045400      EXIT.                                                       IQBATCH 
045500                                                                  IQBATCH 
045600*---------------------------------------------------------------- IQBATCH 
045700  2210-LEER-UNA-LINEA.                                            IQBATCH 
045800                                                                  IQBATCH 
045900      READ INQ-INBOX-FILE.                                        IQBATCH 
046000                                                                  IQBATCH 
046100      EVALUATE TRUE                                               IQBATCH 
046200          WHEN FS-INBOX-EOF                                       IQBATCH 
046300              IF WS-IQ-EMAIL-LINEA-CANT > ZERO                    IQBATCH 
046400                 MOVE 'S' TO WS-IQ-EMAIL-LISTO                    IQBATCH 
046500              ELSE                                                IQBATCH 
046600                 MOVE SPACE TO WS-IQ-HAY-MAS-EMAILS               IQBATCH 
046700              END-IF                                              IQBATCH 
046800          WHEN FS-INBOX-OK                                        IQBATCH 
046900              IF WS-ENT-INBOX-TEXTO = SPACES                      IQBATCH 
047000                 IF WS-IQ-EMAIL-LINEA-CANT > ZERO                 IQBATCH 
047100                    MOVE 'S' TO WS-IQ-EMAIL-LISTO                 IQBATCH 
047200                 END-IF                                           IQBATCH 
047300              ELSE                                                IQBATCH 
047400                 IF WS-IQ-EMAIL-LINEA-CANT < 40                   IQBATCH 
047500                    ADD 1 TO WS-IQ-EMAIL-LINEA-CANT               IQBATCH 
047600                    MOVE WS-ENT-INBOX-TEXTO TO                    IQBATCH 
047700                      WS-IQ-EMAIL-LINEA(WS-IQ-EMAIL-LINEA-CANT)   IQBATCH 
047800                 END-IF                                           IQBATCH 
047900              END-IF                                              IQBATCH 
048000          WHEN OTHER                                              IQBATCH 
048100              DISPLAY 'ERROR AL LEER EL BUZON DE INQUIRIES'       IQBATCH 
048200              DISPLAY 'FILE STATUS: ' FS-INBOX                    IQBATCH 
048300              STOP RUN                                            IQBATCH 
048400      END-EVALUATE.                                               IQBATCH 
048500                                                                  IQBATCH 
048600  2210-LEER-UNA-LINEA-FIN.                                        IQBATCH 
048700      EXIT.                                                       IQBATCH 
048800                                                                  IQBATCH 
048900*---------------------------------------------------------------- IQBATCH 
049000*   UBICACION DEL RENGLON "FROM:" (SIN DISTINGUIR MAYUSCULAS      IQBATCH 
049100*   DE MINUSCULAS) PARA ARMAR LA ENTRADA DE IQPARSE               IQBATCH 
049200*---------------------------------------------------------------- IQBATCH 
049300  2220-UBICAR-LINEA-FROM.                                         IQBATCH 
049400                                                                  IQBATCH 
049500      MOVE ZERO TO WS-IQ-FROM-POS.                                IQBATCH 
049600      PERFORM 2225-COMPARAR-UNA-LINEA-FROM                        IQBATCH 
049700         THRU 2225-COMPARAR-UNA-LINEA-FROM-FIN                    IQBATCH 
049800         VARYING WS-IQ-SUB-LINEA FROM 1 BY 1                      IQBATCH 
049900         UNTIL WS-IQ-SUB-LINEA > WS-IQ-EMAIL-LINEA-CANT           IQBATCH 
050000            OR WS-IQ-FROM-POS > ZERO.                             IQBATCH 
050100                                                                  IQBATCH 
050200  2220-UBICAR-LINEA-FROM-FIN.                                     IQBATCH 
050300      EXIT.                                                       IQBATCH 
050400                                                                  IQBATCH 
050500*---------------------------------------------------------------- IQBATCH 
050600  2225-COMPARAR-UNA-LINEA-FROM.                                   IQBATCH 
050700                                                                  IQBATCH 
050800      MOVE WS-IQ-EMAIL-LINEA(WS-IQ-SUB-LINEA) TO                  IQBATCH 
050900        WS-IQ-LINEA-MAYUS.                                        IQBATCH 
051000      INSPECT WS-IQ-LINEA-MAYUS CONVERTING                        IQBATCH 
051100     'abcdefghijklmnopqrstuvwxyz'                                 IQBATCH 
051200   TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                               IQBATCH 
051300      IF WS-IQ-LINEA-MAYUS-5 = 'FROM:'                            IQBATCH 
051400         MOVE WS-IQ-SUB-LINEA TO WS-IQ-FROM-POS                   IQBATCH 
051500      END-IF.                                                     IQBATCH 
051600                                                                  IQBATCH 
051700  2225-COMPARAR-UNA-LINEA-FROM-FIN.                               IQBATCH 
051800      EXIT.                                                       IQBATCH 
051900                                                                  IQBATCH 
052000*---------------------------------------------------------------- IQBATCH 
052100  2290-LOG-INICIO-EMAIL.                                          IQBATCH 
052200                                                                  IQBATCH 
052300      MOVE SPACES TO WS-LOG-MENSAJE.                              IQBATCH 
052400      STRING 'Processing email' DELIMITED BY SIZE                 IQBATCH 
052500          INTO WS-LOG-MENSAJE.                                    IQBATCH 
052600      MOVE 'GRABAR  ' TO WS-LOG-ACCION-CTRL.                      IQBATCH 
052700      MOVE 'start   ' TO WS-LOG-ACCION.                           IQBATCH 
052800      MOVE WS-IQ-EMAIL-ID-ARMADO TO WS-LOG-EMAIL-ID.              IQBATCH 
052900      CALL 'IQLOG' USING WS-IQLOG-ENTRADA-REG.                    IQBATCH 
053000                                                                  IQBATCH 
053100  2290-LOG-INICIO-EMAIL-FIN.                                      IQBATCH 
053200      EXIT.                                                       IQBATCH 
053300                                                                  IQBATCH 
053400*---------------------------------------------------------------- IQBATCH 
053500*   DERIVACION DEL EMAIL-ID (VER TP-0016). SE RECORRE CADA        IQBATCH 
053600*   CARACTER DEL BUFFER, SE UBICA SU POSICION EN LA TABLA DE      IQBATCH 
053700*   ALFABETO Y SE VA ACUMULANDO UN HASH QUE SE REDUCE MODULO      IQBATCH 
053800*   99991 EN CADA PASO PARA QUE NO DESBORDE EL CAMPO COMP.        IQBATCH 
053900*   AL FINAL SE PLIEGA A 8 DIGITOS HEXADECIMALES.                 IQBATCH 
054000*---------------------------------------------------------------- IQBATCH 
054100  2250-DERIVAR-EMAIL-ID.                                          IQBATCH 
054200                                                                  IQBATCH 
054300      MOVE ZERO TO WS-IQ-HASH-ACUM.                               IQBATCH 
054400      PERFORM 2251-ACUMULAR-UNA-LINEA                             IQBATCH 
054500         THRU 2251-ACUMULAR-UNA-LINEA-FIN                         IQBATCH 
054600         VARYING WS-IQ-SUB-LINEA FROM 1 BY 1                      IQBATCH 
054700         UNTIL WS-IQ-SUB-LINEA > WS-IQ-EMAIL-LINEA-CANT.          IQBATCH 
054800      PERFORM 2255-ARMAR-DIGITOS-HEX                              IQBATCH 
054900         THRU 2255-ARMAR-DIGITOS-HEX-FIN.                         IQBATCH 
055000                                                                  IQBATCH 
055100  2250-DERIVAR-EMAIL-ID-FIN.                                      IQBATCH 
055200      EXIT.                                                       IQBATCH 
055300                                                                  IQBATCH 
055400*---------------------------------------------------------------- IQBATCH 
055500  2251-ACUMULAR-UNA-LINEA.                                        IQBATCH 
055600                                                                  IQBATCH 
055700      PERFORM 2252-ACUMULAR-UNA-COLUMNA                           IQBATCH 
055800         THRU 2252-ACUMULAR-UNA-COLUMNA-FIN                       IQBATCH 
055900         VARYING WS-IQ-SUB-COL FROM 1 BY 1                        IQBATCH 
056000         UNTIL WS-IQ-SUB-COL > 80.                                IQBATCH 
056100                                                                  IQBATCH 
056200  2251-ACUMULAR-UNA-LINEA-FIN.                                    IQBATCH 
056300      EXIT.                                                       IQBATCH 
056400                                                                  IQBATCH 
056500*---------------------------------------------------------------- IQBATCH 
056600  2252-ACUMULAR-UNA-COLUMNA.                                      IQBATCH 
056700                                                                  IQBATCH 
056800      MOVE WS-IQ-EMAIL-LINEA(WS-IQ-SUB-LINEA)                     IQBATCH 
056900                     (WS-IQ-SUB-COL:1) TO WS-IQ-CHAR-ACTUAL.      IQBATCH 
057000      PERFORM 2253-BUSCAR-EN-ALFABETO                             IQBATCH 
057100         THRU 2253-BUSCAR-EN-ALFABETO-FIN.                        IQBATCH 
057200      COMPUTE WS-IQ-HASH-ACUM =                                   IQBATCH 
057300          (WS-IQ-HASH-ACUM * 31) + WS-IQ-POS-ALFA + WS-IQ-SUB-COL.IQBATCH 
057400      DIVIDE WS-IQ-HASH-ACUM BY 99991                             IQBATCH 
057500         GIVING WS-IQ-HASH-TEMP                                   IQBATCH 
057600         REMAINDER WS-IQ-HASH-ACUM.                               IQBATCH 
057700                                                                  IQBATCH 
057800  2252-ACUMULAR-UNA-COLUMNA-FIN.                                  IQBATCH 
057900      EXIT.                                                       IQBATCH 
058000                                                                  IQBATCH 
058100*---------------------------------------------------------------- IQBATCH 
058200  2253-BUSCAR-EN-ALFABETO.                                        IQBATCH 
058300                                                                  IQBATCH 
058400      MOVE ZERO TO WS-IQ-POS-ALFA.                                IQBATCH 
058500      PERFORM 2254-COMPARAR-UN-CARACTER                           IQBATCH 
058600         THRU 2254-COMPARAR-UN-CARACTER-FIN                       IQBATCH 
058700         VARYING WS-IQ-SUB-ALFA FROM 1 BY 1                       IQBATCH 
058800         UNTIL WS-IQ-SUB-ALFA > 62                                IQBATCH 
058900            OR WS-IQ-POS-ALFA > ZERO.                             IQBATCH 
059000                                                                  IQBATCH 
059100  2253-BUSCAR-EN-ALFABETO-FIN.                                    IQBATCH 
059200      EXIT.                                                       IQBATCH 
059300                                                                  IQBATCH 
059400*---------------------------------------------------------------- IQBATCH 
059500  2254-COMPARAR-UN-CARACTER.                                      IQBATCH 
059600                                                                  IQBATCH 
059700      IF WS-IQ-CHAR-ACTUAL =                                      IQBATCH 
059800            WS-IQ-ALFABETO(WS-IQ-SUB-ALFA:1)                      IQBATCH 
059900         MOVE WS-IQ-SUB-ALFA TO WS-IQ-POS-ALFA                    IQBATCH 
060000      END-IF.                                                     IQBATCH 
060100                                                                  IQBATCH 
060200  2254-COMPARAR-UN-CARACTER-FIN.                                  IQBATCH 
060300      EXIT.                                                       IQBATCH 
060400                                                                  IQBATCH 
060500*---------------------------------------------------------------- IQBATCH 
060600  2255-ARMAR-DIGITOS-HEX.                                         IQBATCH 
060700                                                                  IQBATCH 
060800      PERFORM 2256-SACAR-UN-DIGITO-HEX                            IQBATCH 
060900         THRU 2256-SACAR-UN-DIGITO-HEX-FIN                        IQBATCH 
061000         VARYING WS-IQ-HEX-POS FROM 8 BY -1                       IQBATCH 
061100         UNTIL WS-IQ-HEX-POS < 1.                                 IQBATCH 
061200                                                                  IQBATCH 
061300  2255-ARMAR-DIGITOS-HEX-FIN.                                     IQBATCH 
061400      EXIT.                                                       IQBATCH 
061500                                                                  IQBATCH 
061600*---------------------------------------------------------------- IQBATCH 
061700  2256-SACAR-UN-DIGITO-HEX.                                       IQBATCH 
061800                                                                  IQBATCH 
061900      DIVIDE WS-IQ-HASH-ACUM BY 16                                IQBATCH 
062000         GIVING WS-IQ-HASH-ACUM                                   IQBATCH 
062100         REMAINDER WS-IQ-HEX-DIGITO.                              IQBATCH 
062200      MOVE WS-IQ-HEXDIGITOS(WS-IQ-HEX-DIGITO + 1 : 1)             IQBATCH 
062300          TO WS-IQ-HEX-ACUM-DIGITO(WS-IQ-HEX-POS).                IQBATCH 
062400                                                                  IQBATCH 
062500  2256-SACAR-UN-DIGITO-HEX-FIN.                                   IQBATCH 
062600      EXIT.                                                       IQBATCH 
062700                                                                  IQBATCH 
062800*---------------------------------------------------------------- IQBATCH 
062900*   DETECCION DE DUPLICADOS (VER TP-0016/TP-0046)                 IQBATCH 
063000*---------------------------------------------------------------- IQBATCH 
063100  2260-VERIFICAR-DUPLICADO.                                       IQBATCH 
063200                                                                  IQBATCH 
063300      MOVE SPACE TO WS-IQ-ES-DUPLICADO.                           IQBATCH 
063400      PERFORM 2261-COMPARAR-UN-ID                                 IQBATCH 
063500         THRU 2261-COMPARAR-UN-ID-FIN                             IQBATCH 
063600         VARYING WS-IQ-SUB-ID FROM 1 BY 1                         IQBATCH 
063700         UNTIL WS-IQ-SUB-ID > WS-TABLA-ID-CANT                    IQBATCH 
063800            OR WS-IQ-ES-DUPLICADO-SI.                             IQBATCH 
063900                                                                  IQBATCH 
064000      IF WS-IQ-ES-DUPLICADO-SI                                    IQBATCH 
064100         PERFORM 2262-REGISTRAR-OMITIDO                           IQBATCH 
064200            THRU 2262-REGISTRAR-OMITIDO-FIN                       IQBATCH 
064300      ELSE                                                        IQBATCH 
064400         PERFORM 2263-AGREGAR-ID-TABLA                            IQBATCH 
064500            THRU 2263-AGREGAR-ID-TABLA-FIN                        IQBATCH 
064600      END-IF.                                                     IQBATCH 
064700                                                                  IQBATCH 
064800  2260-VERIFICAR-DUPLICADO-FIN.                                   IQBATCH 
064900      EXIT.                                                       IQBATCH 
065000                                                                  IQBATCH 
065100*---------------------------------------------------------------- IQBATCH 
065200  2261-COMPARAR-UN-ID.                                            IQBATCH 
065300                                                                  IQBATCH 
065400      IF WS-IQ-EMAIL-ID-ARMADO = WS-TABLA-ID-ENT(WS-IQ-SUB-ID)    IQBATCH 
065500         MOVE 'Y' TO WS-IQ-ES-DUPLICADO                           IQBATCH 
065600      END-IF.                                                     IQBATCH 
065700                                                                  IQBATCH 
065800  2261-COMPARAR-UN-ID-FIN.                                        IQBATCH 
065900      EXIT.                                                       IQBATCH 
066000                                                                  IQBATCH 
066100*---------------------------------------------------------------- IQBATCH 
066200  2262-REGISTRAR-OMITIDO.                                         IQBATCH 
066300                                                                  IQBATCH 
066400      MOVE SPACES TO WS-LOG-MENSAJE.                              IQBATCH 
066500      STRING 'Already processed: duplicate content'               IQBATCH 
066600          DELIMITED BY SIZE INTO WS-LOG-MENSAJE.                  IQBATCH 
066700      MOVE 'GRABAR  ' TO WS-LOG-ACCION-CTRL.                      IQBATCH 
066800      MOVE 'skip    ' TO WS-LOG-ACCION.                           IQBATCH 
066900      MOVE WS-IQ-EMAIL-ID-ARMADO TO WS-LOG-EMAIL-ID.              IQBATCH 
067000      CALL 'IQLOG' USING WS-IQLOG-ENTRADA-REG.                    IQBATCH 
067100                                                                  IQBATCH 
067200  2262-REGISTRAR-OMITIDO-FIN.                                     IQBATCH 
067300      EXIT.                                                       IQBATCH 
067400                                                                  IQBATCH 
067500*---------------------------------------------------------------- IQBATCH 
067600  2263-AGREGAR-ID-TABLA.                                          IQBATCH 
067700                                                                  IQBATCH 
067800      IF WS-TABLA-ID-CANT < 500                                   IQBATCH 
067900         ADD 1 TO WS-TABLA-ID-CANT                                IQBATCH 
068000         MOVE WS-IQ-EMAIL-ID-ARMADO TO                            IQBATCH 
068100           WS-TABLA-ID-ENT(WS-TABLA-ID-CANT)                      IQBATCH 
068200      END-IF.                                                     IQBATCH 
068300                                                                  IQBATCH 
068400  2263-AGREGAR-ID-TABLA-FIN.                                      IQBATCH 
068500      EXIT.                                                       IQBATCH 
068600                                                                  IQBATCH 
068700*---------------------------------------------------------------- IQBATCH 
068800*   ARMADO DE LA ENTRADA DE IQPARSE Y GRABACION DEL EVENTO        IQBATCH 
068900*---------------------------------------------------------------- IQBATCH 
069000  2300-PROCESAR-PARSER.                                           IQBATCH 
069100                                                                  IQBATCH 
069200      PERFORM 2310-ARMAR-ENTRADA-PARSER                           IQBATCH 
069300         THRU 2310-ARMAR-ENTRADA-PARSER-FIN.                      IQBATCH 
069400      INITIALIZE WS-IQ-EVENTO.                                    IQBATCH 
069500      CALL 'IQPARSE' USING WS-IQPARSE-ENTRADA-REG, WS-IQ-EVENTO.  IQBATCH 
069600      MOVE WS-IQ-EMAIL-ID-ARMADO TO IQ-EV-EMAIL-ID.               IQBATCH 
069700      WRITE WS-IQ-EVENTO.                                         IQBATCH 
069800      PERFORM 2350-LOG-PARSEO                                     IQBATCH 
069900         THRU 2350-LOG-PARSEO-FIN.                                IQBATCH 
070000                                                                  IQBATCH 
070100  2300-PROCESAR-PARSER-FIN.                                       IQBATCH 
070200      EXIT.                                                       IQBATCH 
070300                                                                  IQBATCH 
070400*---------------------------------------------------------------- IQBATCH 
070500  2310-ARMAR-ENTRADA-PARSER.                                      IQBATCH 
070600                                                                  IQBATCH 
070700      INITIALIZE WS-IQPARSE-ENTRADA-REG.                          IQBATCH 
070800      IF WS-IQ-FROM-POS > ZERO                                    IQBATCH 
070900         MOVE WS-IQ-EMAIL-LINEA(WS-IQ-FROM-POS) TO                IQBATCH 
071000           WS-PAR-FROM-LINEA                                      IQBATCH 
071100      END-IF.                                                     IQBATCH 
071200      MOVE WS-IQ-EMAIL-LINEA-CANT TO WS-PAR-LINEA-CANT.           IQBATCH 
071300      PERFORM 2315-COPIAR-UNA-LINEA                               IQBATCH 
071400         THRU 2315-COPIAR-UNA-LINEA-FIN                           IQBATCH 
071500         VARYING WS-IQ-SUB-LINEA FROM 1 BY 1                      IQBATCH 
071600         UNTIL WS-IQ-SUB-LINEA > WS-IQ-EMAIL-LINEA-CANT.          IQBATCH 
071700                                                                  IQBATCH 
071800  2310-ARMAR-ENTRADA-PARSER-FIN.                                  IQBATCH 
071900      EXIT.                                                       IQBATCH 
072000                                                                  IQBATCH 
072100*---------------------------------------------------------------- IQBATCH 
072200  2315-COPIAR-UNA-LINEA.                                          IQBATCH 
072300                                                                  IQBATCH 
072400      MOVE WS-IQ-EMAIL-LINEA(WS-IQ-SUB-LINEA) TO                  IQBATCH 
072500        WS-PAR-LINEA(WS-IQ-SUB-LINEA).                            IQBATCH 
072600                                                                  IQBATCH 
072700  2315-COPIAR-UNA-LINEA-FIN.                                      IQBATCH 
072800      EXIT.                                                       IQBATCH 
072900                                                                  IQBATCH 
073000*---------------------------------------------------------------- IQBATCH 
073100  2350-LOG-PARSEO.                                                IQBATCH 
073200                                                                  IQBATCH 
073300      MOVE SPACES TO WS-LOG-MENSAJE.                              IQBATCH 
073400      MOVE IQ-EV-PROD-CANT TO WS-IQ-CONTADOR-EDITADO.             IQBATCH 
073500      STRING 'Extracted ' DELIMITED BY SIZE                       IQBATCH 
073600             WS-IQ-CONTADOR-EDITADO DELIMITED BY SIZE             IQBATCH 
073700             ' products' DELIMITED BY SIZE                        IQBATCH 
073800          INTO WS-LOG-MENSAJE.                                    IQBATCH 
073900      MOVE 'GRABAR  ' TO WS-LOG-ACCION-CTRL.                      IQBATCH 
074000      MOVE 'parse   ' TO WS-LOG-ACCION.                           IQBATCH 
074100      MOVE WS-IQ-EMAIL-ID-ARMADO TO WS-LOG-EMAIL-ID.              IQBATCH 
074200      CALL 'IQLOG' USING WS-IQLOG-ENTRADA-REG.                    IQBATCH 
074300                                                                  IQBATCH 
074400  2350-LOG-PARSEO-FIN.                                            IQBATCH 
074500      EXIT.                                                       IQBATCH 
074600                                                                  IQBATCH 
074700*---------------------------------------------------------------- IQBATCH 
074800*   GENERACION Y GRABACION DEL ACUSE DE RECIBO                    IQBATCH 
074900*---------------------------------------------------------------- IQBATCH 
075000  2400-PROCESAR-ACUSE.                                            IQBATCH 
075100                                                                  IQBATCH 
075200      INITIALIZE WS-IQ-ACUSE.                                     IQBATCH 
075300      CALL 'IQACK' USING WS-IQ-EVENTO, WS-IQ-ACUSE.               IQBATCH 
075400      WRITE WS-IQ-ACUSE.                                          IQBATCH 
075500      PERFORM 2450-LOG-ACUSE                                      IQBATCH 
075600         THRU 2450-LOG-ACUSE-FIN.                                 IQBATCH 
075700                                                                  IQBATCH 
075800  2400-PROCESAR-ACUSE-FIN.                                        IQBATCH 
075900      EXIT.                                                       IQBATCH 
076000                                                                  IQBATCH 
076100*---------------------------------------------------------------- IQBATCH 
076200  2450-LOG-ACUSE.                                                 IQBATCH 
076300                                                                  IQBATCH 
076400      MOVE SPACES TO WS-LOG-MENSAJE.                              IQBATCH 
076500      MOVE IQ-AC-PREG-CANT TO WS-IQ-CONTADOR-EDITADO.             IQBATCH 
076600      STRING 'Generated acknowledgment with '                     IQBATCH 
076700             DELIMITED BY SIZE                                    IQBATCH 
076800             WS-IQ-CONTADOR-EDITADO DELIMITED BY SIZE             IQBATCH 
076900             ' questions' DELIMITED BY SIZE                       IQBATCH 
077000          INTO WS-LOG-MENSAJE.                                    IQBATCH 
077100      MOVE 'GRABAR  ' TO WS-LOG-ACCION-CTRL.                      IQBATCH 
077200      MOVE 'ack     ' TO WS-LOG-ACCION.                           IQBATCH 
077300      MOVE WS-IQ-EMAIL-ID-ARMADO TO WS-LOG-EMAIL-ID.              IQBATCH 
077400      CALL 'IQLOG' USING WS-IQLOG-ENTRADA-REG.                    IQBATCH 
077500                                                                  IQBATCH 
077600  2450-LOG-ACUSE-FIN.                                             IQBATCH 
077700      EXIT.                                                       IQBATCH 
077800                                                                  IQBATCH 
077900*---------------------------------------------------------------- IQBATCH 
078000*   GENERACION Y GRABACION DE LA COTIZACION                       IQBATCH 
078100*---------------------------------------------------------------- IQBATCH 
078200  2500-PROCESAR-COTIZACION.                                       IQBATCH 
078300                                                                  IQBATCH 
078400      INITIALIZE WS-IQ-COTIZACION.                                IQBATCH 
078500      CALL 'IQQUOTE' USING WS-IQ-EVENTO, WS-IQ-COTIZACION.        IQBATCH 
078600      WRITE WS-IQ-COTIZACION.                                     IQBATCH 
078700      PERFORM 2550-LOG-COTIZACION                                 IQBATCH 
078800         THRU 2550-LOG-COTIZACION-FIN.                            IQBATCH 
078900                                                                  IQBATCH 
079000  2500-PROCESAR-COTIZACION-FIN.                                   IQBATCH 
079100      EXIT.                                                       IQBATCH 
079200                                                                  IQBATCH 
079300*---------------------------------------------------------------- IQBATCH 
079400  2550-LOG-COTIZACION.                                            IQBATCH 
079500                                                                  IQBATCH 
079600      MOVE IQ-CO-TOTAL TO WS-IQ-TOTAL-EDITADO.                    IQBATCH 
079700      MOVE SPACES TO WS-LOG-MENSAJE.                              IQBATCH 
079800      STRING 'Generated ' DELIMITED BY SIZE                       IQBATCH 
079900             IQ-CO-ESTADO DELIMITED BY SPACE                      IQBATCH 
080000             ' quote: ' DELIMITED BY SIZE                         IQBATCH 
080100             IQ-CO-MONEDA DELIMITED BY SIZE                       IQBATCH 
080200             ' ' DELIMITED BY SIZE                                IQBATCH 
080300             WS-IQ-TOTAL-EDITADO DELIMITED BY SIZE                IQBATCH 
080400          INTO WS-LOG-MENSAJE.                                    IQBATCH 
080500      MOVE 'GRABAR  ' TO WS-LOG-ACCION-CTRL.                      IQBATCH 
080600      MOVE 'quote   ' TO WS-LOG-ACCION.                           IQBATCH 
080700      MOVE WS-IQ-EMAIL-ID-ARMADO TO WS-LOG-EMAIL-ID.              IQBATCH 
080800      CALL 'IQLOG' USING WS-IQLOG-ENTRADA-REG.                    IQBATCH 
080900                                                                  IQBATCH 
081000  2550-LOG-COTIZACION-FIN.                                        IQBATCH 
081100      EXIT.                                                       IQBATCH 
081200                                                                  IQBATCH 
081300*---------------------------------------------------------------- IQBATCH 
081400*   UN EMAIL SIN CONTENIDO (BUFFER VACIO) NO SE PUEDE             IQBATCH 
081500*   PARSEAR; SE DEJA CONSTANCIA EN LA BITACORA Y SE CUENTA        IQBATCH 
081600*   COMO FALLIDO (VER TP-0081)                                    IQBATCH 
081700*---------------------------------------------------------------- IQBATCH 
081800  2900-REGISTRAR-ERROR.                                           IQBATCH 
081900                                                                  IQBATCH 
082000      MOVE SPACES TO WS-LOG-MENSAJE.                              IQBATCH 
082100      STRING 'Email has no content' DELIMITED BY SIZE             IQBATCH 
082200          INTO WS-LOG-MENSAJE.                                    IQBATCH 
082300      MOVE 'GRABAR  ' TO WS-LOG-ACCION-CTRL.                      IQBATCH 
082400      MOVE 'error   ' TO WS-LOG-ACCION.                           IQBATCH 
082500      MOVE WS-IQ-EMAIL-ID-ARMADO TO WS-LOG-EMAIL-ID.              IQBATCH 
082600      CALL 'IQLOG' USING WS-IQLOG-ENTRADA-REG.                    IQBATCH 
082700                                                                  IQBATCH 
082800  2900-REGISTRAR-ERROR-FIN.                                       IQBATCH 
082900      EXIT.                                                       IQBATCH 
083000                                                                  IQBATCH 
083100*---------------------------------------------------------------- IQBATCH 
083200  3000-FINALIZAR-PROGRAMA.                                        IQBATCH 
083300                                                                  IQBATCH 
083400      PERFORM 3050-LOG-FIN-LOTE                                   IQBATCH 
083500         THRU 3050-LOG-FIN-LOTE-FIN.                              IQBATCH 
083600      PERFORM 3100-IMPRIMIR-RESULTADOS                            IQBATCH 
083700         THRU 3100-IMPRIMIR-RESULTADOS-FIN.                       IQBATCH 
083800      PERFORM 3150-CERRAR-BITACORA                                IQBATCH 
083900         THRU 3150-CERRAR-BITACORA-FIN.                           IQBATCH 
084000      PERFORM 3200-CERRAR-ARCHIVOS                                IQBATCH 
084100         THRU 3200-CERRAR-ARCHIVOS-FIN.                           IQBATCH 
084200                                                                  IQBATCH 
084300  3000-FINALIZAR-PROGRAMA-FIN.                                    IQBATCH 
084400      EXIT.                                                       IQBATCH 
084500                                                                  IQBATCH 
084600*---------------------------------------------------------------- IQBATCH 
084700  3050-LOG-FIN-LOTE.                                              IQBATCH 
084800                                                                  IQBATCH 
084900      MOVE 1 TO WS-IQ-LOG-PTR.                                    IQBATCH 
085000      MOVE SPACES TO WS-LOG-MENSAJE.                              IQBATCH 
085100      MOVE WS-TOT-PROCESADOS TO WS-IQ-CONTADOR-EDITADO.           IQBATCH 
085200      STRING 'Workflow complete: ' DELIMITED BY SIZE              IQBATCH 
085300             WS-IQ-CONTADOR-EDITADO DELIMITED BY SIZE             IQBATCH 
085400             ' processed, ' DELIMITED BY SIZE                     IQBATCH 
085500          INTO WS-LOG-MENSAJE                                     IQBATCH 
085600          WITH POINTER WS-IQ-LOG-PTR.                             IQBATCH 
085700      MOVE WS-TOT-FALLIDOS TO WS-IQ-CONTADOR-EDITADO.             IQBATCH 
085800      STRING WS-IQ-CONTADOR-EDITADO DELIMITED BY SIZE             IQBATCH 
085900             ' failed, ' DELIMITED BY SIZE                        IQBATCH 
086000          INTO WS-LOG-MENSAJE                                     IQBATCH 
086100          WITH POINTER WS-IQ-LOG-PTR.                             IQBATCH 
086200      MOVE WS-TOT-OMITIDOS TO WS-IQ-CONTADOR-EDITADO.             IQBATCH 
086300      STRING WS-IQ-CONTADOR-EDITADO DELIMITED BY SIZE             IQBATCH 
086400             ' skipped' DELIMITED BY SIZE                         IQBATCH 
086500          INTO WS-LOG-MENSAJE                                     IQBATCH 
086600          WITH POINTER WS-IQ-LOG-PTR.                             IQBATCH 
086700      MOVE 'GRABAR  ' TO WS-LOG-ACCION-CTRL.                      IQBATCH 
086800      MOVE 'complete' TO WS-LOG-ACCION.                           IQBATCH 
086900      MOVE 'system  ' TO WS-LOG-EMAIL-ID.                         IQBATCH 
087000      CALL 'IQLOG' USING WS-IQLOG-ENTRADA-REG.                    IQBATCH 
087100                                                                  IQBATCH 
087200  3050-LOG-FIN-LOTE-FIN.                                          IQBATCH 
087300      EXIT.                                                       IQBATCH 
087400                                                                  IQBATCH 
087500*---------------------------------------------------------------- IQBATCH 
087600  3100-IMPRIMIR-RESULTADOS.                                       IQBATCH 
087700                                                                  IQBATCH 
087800      DISPLAY 'Workflow Results:'.                                IQBATCH 
087900      MOVE WS-TOT-PROCESADOS TO WS-IQ-CONTADOR-EDITADO.           IQBATCH 
088000      DISPLAY 'Processed: ' WS-IQ-CONTADOR-EDITADO.               IQBATCH 
088100      MOVE WS-TOT-FALLIDOS TO WS-IQ-CONTADOR-EDITADO.             IQBATCH 
088200      DISPLAY 'Failed: ' WS-IQ-CONTADOR-EDITADO.                  IQBATCH 
088300      MOVE WS-TOT-OMITIDOS TO WS-IQ-CONTADOR-EDITADO.             IQBATCH 
088400      DISPLAY 'Skipped: ' WS-IQ-CONTADOR-EDITADO.                 IQBATCH 
088500      MOVE WS-TOT-LEIDOS TO WS-IQ-CONTADOR-EDITADO.               IQBATCH 
088600      DISPLAY 'Total: ' WS-IQ-CONTADOR-EDITADO.                   IQBATCH 
088700                                                                  IQBATCH 
088800  3100-IMPRIMIR-RESULTADOS-FIN.                                   IQBATCH 
088900      EXIT.                                                       IQBATCH 
089000                                                                  IQBATCH 
089100*---------------------------------------------------------------- IQBATCH 
089200  3150-CERRAR-BITACORA.                                           IQBATCH 
089300                                                                  IQBATCH 
089400      MOVE 'CERRAR  ' TO WS-LOG-ACCION-CTRL.                      IQBATCH 
089500      MOVE SPACES TO WS-LOG-ACCION.                               IQBATCH 
089600      MOVE SPACES TO WS-LOG-EMAIL-ID.                             IQBATCH 
089700      MOVE SPACES TO WS-LOG-MENSAJE.                              IQBATCH 
089800      CALL 'IQLOG' USING WS-IQLOG-ENTRADA-REG.                    IQBATCH 
089900                                                                  IQBATCH 
090000  3150-CERRAR-BITACORA-FIN.                                       IQBATCH 
090100      EXIT.                                                       IQBATCH 
090200                                                                  IQBATCH 
090300*---------------------------------------------------------------- IQBATCH 
090400  3200-CERRAR-ARCHIVOS.                                           IQBATCH 
090500                                                                  IQBATCH 
090600      CLOSE INQ-INBOX-FILE                                        IQBATCH 
090700            PARSED-EVENTS-FILE                                    IQBATCH 
090800            ACK-FILE                                              IQBATCH 
090900            QUOTE-FILE.                                           IQBATCH 
091000                                                                  IQBATCH 
091100      IF NOT FS-INBOX-OK                                          IQBATCH 
091200         DISPLAY 'ERROR AL CERRAR EL BUZON: ' FS-INBOX            IQBATCH 
091300      END-IF.                                                     IQBATCH 
091400                                                                  IQBATCH 
091500      IF NOT FS-EVENTOS-OK                                        IQBATCH 
091600         DISPLAY 'ERROR AL CERRAR EVENTOS: ' FS-EVENTOS           IQBATCH 
091700      END-IF.                                                     IQBATCH 
091800                                                                  IQBATCH 
091900      IF NOT FS-ACUSES-OK                                         IQBATCH 
092000         DISPLAY 'ERROR AL CERRAR ACUSES: ' FS-ACUSES             IQBATCH 
092100      END-IF.                                                     IQBATCH 
092200                                                                  IQBATCH 
092300      IF NOT FS-COTIZAC-OK                                        IQBATCH 
092400         DISPLAY 'ERROR AL CERRAR COTIZACIONES: ' FS-COTIZAC      IQBATCH 
092500      END-IF.                                                     IQBATCH 
092600                                                                  IQBATCH 
092700  3200-CERRAR-ARCHIVOS-FIN.                                       IQBATCH 
092800      EXIT.                                                       IQBATCH 
092900                                                                  IQBATCH 
093000*---------------------------------------------------------------- IQBATCH 
093100  END PROGRAM IQBATCH.                                            IQBATCH 
