000100******************************************************************IQ      
000200*   IQQUOT.CPY                                                    IQ      
000300*   LAYOUT DEL REGISTRO DE COTIZACION (SALIDA DEL                 IQ      
000400*   COTIZADOR). UN REGISTRO POR CADA EMAIL DE INQUIRY NUEVO       IQ      
000500*   PROCESADO. USADO COMO FD EN IQBATCH Y COMO AREA DE            IQ      
000600*   SALIDA (LK) EN IQQUOTE.                                       IQ      
000700*   201187 RGB  ALTA INICIAL - TP2 COTIZADOR                      IQ      
000800*   031292 RGB  AGREGADAS RAZONES DE PENDIENTE (HASTA 20)         IQ      
000900******************************************************************IQ      
001000  01  WS-IQ-COTIZACION.                                           IQ      
001100      05  IQ-CO-EMAIL-ID            PIC X(08).                    IQ      
001200      05  IQ-CO-ESTADO              PIC X(08).                    IQ      
001300          88  IQ-CO-COMPLETA            VALUE 'COMPLETE'.         IQ      
001400          88  IQ-CO-PENDIENTE           VALUE 'PENDING '.         IQ      
001500      05  IQ-CO-LINEA-CANT          PIC 9(02).                    IQ      
001600      05  IQ-CO-LINEA OCCURS 10 TIMES.                            IQ      
001700          10  IQ-CO-LI-PRODUCTO     PIC X(20).                    IQ      
001800          10  IQ-CO-LI-CANTIDAD     PIC 9(5)V99.                  IQ      
001900          10  IQ-CO-LI-PRECIO       PIC 9(5)V99.                  IQ      
002000          10  IQ-CO-LI-TOTAL        PIC 9(7)V99.                  IQ      
002100          10  IQ-CO-LI-UNIDAD       PIC X(06).                    IQ      
002200          10  FILLER                PIC X(03).                    IQ      
002300      05  IQ-CO-SUBTOTAL            PIC S9(7)V99.                 IQ      
002400      05  IQ-CO-DESCUENTO           PIC S9(7)V99.                 IQ      
002500      05  IQ-CO-IMPUESTO            PIC S9(7)V99.                 IQ      
002600      05  IQ-CO-TOTAL               PIC S9(7)V99.                 IQ      
002700      05  IQ-CO-MONEDA              PIC X(03).                    IQ      
002800      05  IQ-CO-TASA-DTO-PCT        PIC 9(02)V9.                  IQ      
002900      05  IQ-CO-VALIDA-HASTA        PIC X(10).                    IQ      
003000      05  IQ-CO-PEND-CANT           PIC 9(02).                    IQ      
003100      05  IQ-CO-PEND-RAZON OCCURS 20 TIMES                        IQ      
003200                         PIC X(50).                               IQ      
003300      05  FILLER                    PIC X(20).                    IQ      
