000100******************************************************************IQ      
000200*   IQPEVT.CPY                                                    IQ      
000300*   LAYOUT DEL REGISTRO DE EVENTO ANALIZADO (SALIDA DEL PARSER).  IQ      
000400*   UN REGISTRO POR CADA EMAIL DE INQUIRY NUEVO PROCESADO.        IQ      
000500*   USADO COMO FD EN IQBATCH Y COMO AREA DE SALIDA (LK) EN        IQ      
000600*   IQPARSE.                                                      IQ      
000700*   171187 RGB  ALTA INICIAL - TP2 COTIZADOR                      IQ      
000800*   021287 RGB  AGREGADO INDICADOR DE CANTIDAD FALTANTE POR       IQ      
000900*                PRODUCTO                                         IQ      
001000******************************************************************IQ      
001100  01  WS-IQ-EVENTO.                                               IQ      
001200      05  IQ-EV-EMAIL-ID            PIC X(08).                    IQ      
001300      05  IQ-EV-REMITENTE-NOM       PIC X(30).                    IQ      
001400      05  IQ-EV-REMITENTE-MAIL      PIC X(40).                    IQ      
001500      05  IQ-EV-REMITENTE-CONF      PIC 9V99.                     IQ      
001600      05  IQ-EV-URGENCIA            PIC X(06).                    IQ      
001700      05  IQ-EV-MONEDA              PIC X(03).                    IQ      
001800      05  FILLER                    PIC X(05).                    IQ      
001900      05  IQ-EV-PROD-CANT           PIC 9(02).                    IQ      
002000      05  IQ-EV-PRODUCTO OCCURS 10 TIMES.                         IQ      
002100          10  IQ-EV-PR-NOMBRE       PIC X(20).                    IQ      
002200          10  IQ-EV-PR-CANTIDAD     PIC 9(5)V99.                  IQ      
002300          10  IQ-EV-PR-CANT-FALTA   PIC X(01).                    IQ      
002400              88  IQ-EV-CANT-FALTA-SI   VALUE 'Y'.                IQ      
002500              88  IQ-EV-CANT-FALTA-NO   VALUE 'N'.                IQ      
002600          10  IQ-EV-PR-UNIDAD       PIC X(06).                    IQ      
002700          10  IQ-EV-PR-CONFIANZA    PIC 9V99.                     IQ      
002800          10  IQ-EV-PR-NOTAS        PIC X(50).                    IQ      
002900          10  FILLER                PIC X(03).                    IQ      
003000      05  IQ-EV-BRECHA-CANT         PIC 9(02).                    IQ      
003100      05  IQ-EV-BRECHA OCCURS 20 TIMES                            IQ      
003200                      PIC X(50).                                  IQ      
003300      05  FILLER                    PIC X(20).                    IQ      
