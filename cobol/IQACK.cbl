000100******************************************************************IQACK   
000200* AUTHOR:    RICARDO GARCIA BALSIMELLI                            IQACK   
000300* DATE:      18/11/1987                                           IQACK   
000400* PURPOSE:   GRUPO VENTAS - TP COTIZADOR DE INQUIRIES POR EMAIL   IQACK   
000500* TECTONICS: COBC                                                 IQACK   
000600******************************************************************IQACK   
000700  IDENTIFICATION DIVISION.                                        IQACK   
000800  PROGRAM-ID.       IQACK.                                        IQACK   
000900  AUTHOR.           RICARDO GARCIA BALSIMELLI.                    IQACK   
001000  INSTALLATION.     GRUPO VENTAS - PROCESO BATCH DE INQUIRIES.    IQACK   
001100  DATE-WRITTEN.     18/11/1987.                                   IQACK   
001200  DATE-COMPILED.                                                  IQACK   
001300  SECURITY.         USO INTERNO - GRUPO VENTAS.                   IQACK   
001400*---------------------------------------------------------------- IQACK   
001500* BITACORA DE MODIFICACIONES                                      IQACK   
001600* FECHA    INIC  TICKET    DESCRIPCION                            IQACK   
001700* -------- ----  --------  ----------------------------------     IQACK   
001800* 18/11/87 RGB   TP-0008   ALTA INICIAL DEL SUBPROGRAMA IQACK.    IQACK   
001900*                          REDACTA ASUNTO, SALUDO, CUERPO,        IQACK   
002000*                          PREGUNTAS Y CIERRE DEL ACUSE DE        IQACK   
002100*                          RECIBO A PARTIR DEL EVENTO ANALIZADO.  IQACK   
002200* 02/12/87 RGB   TP-0011   SE PARAMETRIZA NOMBRE DE COMPANIA Y    IQACK   
002300*                          CASILLA DE CONTACTO EN WORKING-        IQACK   
002400*                          STORAGE (ANTES VENIAN HARDCODEADOS     IQACK   
002500*                          EN CADA PARRAFO).                      IQACK   
002600* 11/06/90 CLP   TP-0031   CORRECCION: EL ASUNTO PARA DOS         IQACK   
002700*                          PRODUCTOS NO AGREGABA EL SUFIJO DE     IQACK   
002800*                          URGENCIA.                              IQACK   
002900* 19/08/93 SU    TP-0052   SE AGREGA PARRAFO GENERICO DE          IQACK   
003000*                          BUSQUEDA DE SUBCADENA (9100-) PARA     IQACK   
003100*                          CLASIFICAR LAS BRECHAS AL REDACTAR     IQACK   
003200*                          LAS PREGUNTAS ACLARATORIAS.            IQACK   
003300* 22/01/99 NB    TP-0073   REVISION ANIO 2000 - SIN CAMBIOS EN    IQACK   
003400*                          ESTE SUBPROGRAMA (NO MANEJA FECHAS).   IQACK   
003500* 08/05/04 RB    TP-0091   CORRECCION: SE TRUNCABA EL NOMBRE DEL  IQACK   
003600*                          REMITENTE AL ARMAR EL SALUDO CUANDO    IQACK   
003700*                          VENIA CON ESPACIOS INTERMEDIOS.        IQACK   
003800*---------------------------------------------------------------- IQACK   
003900  ENVIRONMENT DIVISION.                                           IQACK   
004000  CONFIGURATION SECTION.                                          IQACK   
004100  SPECIAL-NAMES.                                                  IQACK   
004200      C01 IS TOP-OF-FORM                                          IQACK   
004300      CLASS CLASE-MINUSCULA IS 'a' THRU 'z'                       IQACK   
004400      CLASS CLASE-MAYUSCULA IS 'A' THRU 'Z'                       IQACK   
004500      SWITCH 1 IS UPSI-1 ON STATUS IS ACK-DEPURACION.             IQACK   
004600*---------------------------------------------------------------- IQACK   
004700  DATA DIVISION.                                                  IQACK   
004800  WORKING-STORAGE SECTION.                                        IQACK   
004900*---------------------------------------------------------------- IQACK   
005000*   DATOS FIJOS DE LA COMPANIA (VER TP-0011)                      IQACK   
005100*---------------------------------------------------------------- IQACK   
005200  01  WS-IQ-COMPANIA.                                             IQACK   
005300      05  WS-IQ-NOM-COMPANIA    PIC X(20) VALUE                   IQACK   
005400              'Acme Corp'.                                        IQACK   
005500      05  WS-IQ-MAIL-CONTACTO   PIC X(20) VALUE                   IQACK   
005600              'sales@acme.com'.                                   IQACK   
005700      05  WS-IQ-SLA-HORAS-STD   PIC 9(02) COMP VALUE 24.          IQACK   
005800*---------------------------------------------------------------- IQACK   
005900*   AREAS DE ARMADO DE TEXTO DEL ACUSE DE RECIBO (VER TP-0052     IQACK   
006000*   PARA LAS VISTAS REDEFINIDAS USADAS EN VOLCADOS DE DEPURACION) IQACK   
006100*---------------------------------------------------------------- IQACK   
006200  01  WS-IQ-CANT-DISPLAY       PIC Z9.                            IQACK   
006300  01  WS-IQ-ASUNTO-ARMADO      PIC X(70).                         IQACK   
006400  01  WS-IQ-ASUNTO-PARTES REDEFINES WS-IQ-ASUNTO-ARMADO.          IQACK   
006500      05  WS-IQ-ASUNTO-MITAD-1      PIC X(35).                    IQACK   
006600      05  WS-IQ-ASUNTO-MITAD-2      PIC X(35).                    IQACK   
006700  01  WS-IQ-SALUDO-ARMADO      PIC X(40).                         IQACK   
006800  01  WS-IQ-CUERPO-ARMADO      PIC X(140).                        IQACK   
006900  01  WS-IQ-CUERPO-PARTES REDEFINES WS-IQ-CUERPO-ARMADO.          IQACK   
007000      05  WS-IQ-CUERPO-INICIO       PIC X(70).                    IQACK   
007100      05  WS-IQ-CUERPO-RESTO        PIC X(70).                    IQACK   
007200  01  WS-IQ-NOMBRES-UNIDOS     PIC X(120).                        IQACK   
007300  01  WS-IQ-NOMBRES-TABLA REDEFINES WS-IQ-NOMBRES-UNIDOS.         IQACK   
007400      05  WS-IQ-NOMBRES-CHUNK       OCCURS 6 TIMES PIC X(20).     IQACK   
007500  77  WS-IQ-SUB-PROD           PIC 9(02) COMP.                    IQACK   
007600  77  WS-IQ-SUB-BRECHA         PIC 9(02) COMP.                    IQACK   
007700  77  WS-IQ-SUB-PREG           PIC 9(02) COMP.                    IQACK   
007800  01  WS-IQ-TIENE-FALTANTE     PIC X(01) VALUE SPACE.             IQACK   
007900      88  IQ-TIENE-FALTANTE-SI     VALUE 'Y'.                     IQACK   
008000  01  WS-IQ-PROD-FALTANTE      PIC X(20).                         IQACK   
008100*---------------------------------------------------------------- IQACK   
008200*   AREA DE TRABAJO DEL PARRAFO GENERICO DE BUSQUEDA DE           IQACK   
008300*   SUBCADENA (9100-), USADO PARA CLASIFICAR BRECHAS              IQACK   
008400*---------------------------------------------------------------- IQACK   
008500  01  WS-GEN-BUSQUEDA.                                            IQACK   
008600      05  WS-GEN-HAYSTACK       PIC X(50).                        IQACK   
008700      05  WS-GEN-NEEDLE         PIC X(20).                        IQACK   
008800      05  WS-GEN-LARGO          PIC 9(02) COMP.                   IQACK   
008900      05  WS-GEN-POS            PIC 9(02) COMP.                   IQACK   
009000      05  WS-GEN-POS-MAX        PIC 9(02) COMP.                   IQACK   
009100      05  WS-GEN-ENCONTRO       PIC X(01) VALUE 'N'.              IQACK   
009200          88  SI-GEN-ENCONTRO       VALUE 'S'.                    IQACK   
009300          88  NO-GEN-ENCONTRO       VALUE 'N'.                    IQACK   
009400*---------------------------------------------------------------- IQACK   
009500*---------------------------------------------------------------- IQACK   
009600*   CAMPOS AUXILIARES PARA ARMADO DE TEXTO (STRING/PUNTERO)       IQACK   
009700*---------------------------------------------------------------- IQACK   
009800  01  WS-IQ-ASUNTO-TEMP       PIC X(70).                          IQACK   
009900  01  WS-IQ-CANT-PROD-ED      PIC ZZZZ9.99.                       IQACK   
010000  01  WS-IQ-CANT-PROD-TRIM    PIC X(08).                          IQACK   
010100  77  WS-IQ-SUB-CANT-POS      PIC 9(02) COMP.                     IQACK   
010200  77  WS-IQ-NOMBRES-PTR       PIC 9(03) COMP.                     IQACK   
010300  77  WS-IQ-NOMBRES-LEN       PIC 9(03) COMP.                     IQACK   
010400  01  WS-IQ-BRECHA-MINUS      PIC X(50).                          IQACK   
010500  77  WS-IQ-SLA-MITAD         PIC 9(02) COMP.                     IQACK   
010600  01  WS-IQ-SLA-ED            PIC 99.                             IQACK   
010700  LINKAGE SECTION.                                                IQACK   
010800  COPY IQPEVT REPLACING WS-IQ-EVENTO BY LK-IQACK-ENTRADA.         IQACK   
010900  COPY IQACKR REPLACING WS-IQ-ACUSE BY LK-IQACK-SALIDA.           IQACK   
011000*---------------------------------------------------------------- IQACK   
011100  PROCEDURE DIVISION USING LK-IQACK-ENTRADA, LK-IQACK-SALIDA.     IQACK   
011200*---------------------------------------------------------------- IQACK   
011300  0100-IQACK-PRINCIPAL.                                           IQACK   
011400                                                                  IQACK   
011500      INITIALIZE LK-IQACK-SALIDA.                                 IQACK   
011600      MOVE IQ-EV-EMAIL-ID  TO IQ-AC-EMAIL-ID.                     IQACK   
011700      MOVE IQ-EV-REMITENTE-MAIL TO IQ-AC-PARA-MAIL.               IQACK   
011800      MOVE IQ-EV-URGENCIA  TO IQ-AC-URGENCIA.                     IQACK   
011900      MOVE WS-IQ-SLA-HORAS-STD TO IQ-AC-SLA-HORAS.                IQACK   
012000                                                                  IQACK   
012100      PERFORM 1000-COMPONER-ASUNTO                                IQACK   
012200         THRU 1000-COMPONER-ASUNTO-FIN.                           IQACK   
012300      PERFORM 2000-COMPONER-SALUDO                                IQACK   
012400         THRU 2000-COMPONER-SALUDO-FIN.                           IQACK   
012500      PERFORM 3000-COMPONER-CUERPO                                IQACK   
012600         THRU 3000-COMPONER-CUERPO-FIN.                           IQACK   
012700      PERFORM 4000-COMPONER-PREGUNTAS                             IQACK   
012800         THRU 4000-COMPONER-PREGUNTAS-FIN.                        IQACK   
012900      PERFORM 5000-COMPONER-CIERRE                                IQACK   
013000         THRU 5000-COMPONER-CIERRE-FIN.                           IQACK   
013100                                                                  IQACK   
013200      GOBACK.                                                     IQACK   
013300*---------------------------------------------------------------- IQACK   
013400  1000-COMPONER-ASUNTO.                                           IQACK   
013500                                                                  IQACK   
013600      EVALUATE TRUE                                               IQACK   
013700          WHEN IQ-EV-PROD-CANT = 0                                IQACK   
013800               MOVE                                               IQACK   
013900              'Re: Your Inquiry - Additional Information Needed'  IQACK   
014000                 TO WS-IQ-ASUNTO-ARMADO                           IQACK   
014100          WHEN IQ-EV-PROD-CANT = 1                                IQACK   
014200               STRING 'Re: '           DELIMITED BY SIZE          IQACK   
014300                      IQ-EV-PR-NOMBRE(1) DELIMITED BY SPACE       IQACK   
014400                      ' Quote Request' DELIMITED BY SIZE          IQACK   
014500                      INTO WS-IQ-ASUNTO-ARMADO                    IQACK   
014600          WHEN IQ-EV-PROD-CANT = 2                                IQACK   
014700               STRING 'Re: '           DELIMITED BY SIZE          IQACK   
014800                      IQ-EV-PR-NOMBRE(1) DELIMITED BY SPACE       IQACK   
014900                      ' and '          DELIMITED BY SIZE          IQACK   
015000                      IQ-EV-PR-NOMBRE(2) DELIMITED BY SPACE       IQACK   
015100                      ' Quote Request' DELIMITED BY SIZE          IQACK   
015200                      INTO WS-IQ-ASUNTO-ARMADO                    IQACK   
015300          WHEN OTHER                                              IQACK   
015400               MOVE IQ-EV-PROD-CANT TO WS-IQ-CANT-DISPLAY         IQACK   
015500               IF IQ-EV-PROD-CANT < 10                            IQACK   
015600                  STRING 'Re: Quote Request for '                 IQACK   
015700                                        DELIMITED BY SIZE         IQACK   
015800                         WS-IQ-CANT-DISPLAY(2:1)                  IQACK   
015900                                        DELIMITED BY SIZE         IQACK   
016000                         ' Items'       DELIMITED BY SIZE         IQACK   
016100                         INTO WS-IQ-ASUNTO-ARMADO                 IQACK   
016200               ELSE                                               IQACK   
016300                  STRING 'Re: Quote Request for '                 IQACK   
016400                                        DELIMITED BY SIZE         IQACK   
016500                         WS-IQ-CANT-DISPLAY                       IQACK   
016600                                        DELIMITED BY SIZE         IQACK   
016700                         ' Items'       DELIMITED BY SIZE         IQACK   
016800                         INTO WS-IQ-ASUNTO-ARMADO                 IQACK   
016900               END-IF                                             IQACK   
017000      END-EVALUATE.                                               IQACK   
017100                                                                  IQACK   
017200      IF IQ-EV-URGENCIA = 'HIGH  '                                IQACK   
017300         MOVE WS-IQ-ASUNTO-ARMADO TO WS-IQ-ASUNTO-TEMP            IQACK   
017400         MOVE SPACES TO WS-IQ-ASUNTO-ARMADO                       IQACK   
017500         STRING WS-IQ-ASUNTO-TEMP DELIMITED BY SPACE              IQACK   
017600                ' - URGENT'     DELIMITED BY SIZE                 IQACK   
017700                INTO WS-IQ-ASUNTO-ARMADO                          IQACK   
017800      ELSE                                                        IQACK   
017900         IF IQ-EV-URGENCIA = 'MEDIUM'                             IQACK   
018000            MOVE WS-IQ-ASUNTO-ARMADO TO WS-IQ-ASUNTO-TEMP         IQACK   
018100            MOVE SPACES TO WS-IQ-ASUNTO-ARMADO                    IQACK   
018200            STRING WS-IQ-ASUNTO-TEMP DELIMITED BY SPACE           IQACK   
018300                   ' - Priority'  DELIMITED BY SIZE               IQACK   
018400                   INTO WS-IQ-ASUNTO-ARMADO                       IQACK   
018500         END-IF                                                   IQACK   
018600      END-IF.                                                     IQACK   
018700                                                                  IQACK   
018800      MOVE WS-IQ-ASUNTO-ARMADO TO IQ-AC-ASUNTO.                   IQACK   
018900                                                                  IQACK   
019000  1000-COMPONER-ASUNTO-FIN.                                       IQACK   
019100      EXIT.                                                       IQACK   
019200*---------------------------------------------------------------- IQACK   
019300  2000-COMPONER-SALUDO.                                           IQACK   
019400                                                                  IQACK   
019500      IF IQ-EV-REMITENTE-NOM = SPACES                             IQACK   
019600         OR IQ-EV-REMITENTE-NOM = 'Unknown'                       IQACK   
019700         MOVE 'Dear Valued Customer,' TO WS-IQ-SALUDO-ARMADO      IQACK   
019800      ELSE                                                        IQACK   
019900         STRING 'Dear '            DELIMITED BY SIZE              IQACK   
020000                IQ-EV-REMITENTE-NOM DELIMITED BY SPACE            IQACK   
020100                ','                DELIMITED BY SIZE              IQACK   
020200                INTO WS-IQ-SALUDO-ARMADO                          IQACK   
020300      END-IF.                                                     IQACK   
020400                                                                  IQACK   
020500      MOVE WS-IQ-SALUDO-ARMADO TO IQ-AC-SALUDO.                   IQACK   
020600                                                                  IQACK   
020700  2000-COMPONER-SALUDO-FIN.                                       IQACK   
020800      EXIT.                                                       IQACK   
020900*---------------------------------------------------------------- IQACK   
021000  3000-COMPONER-CUERPO.                                           IQACK   
021100                                                                  IQACK   
021200      PERFORM 3100-CUERPO-AGRADECIMIENTO                          IQACK   
021300         THRU 3100-CUERPO-AGRADECIMIENTO-FIN.                     IQACK   
021400      PERFORM 3200-CUERPO-PRODUCTOS                               IQACK   
021500         THRU 3200-CUERPO-PRODUCTOS-FIN.                          IQACK   
021600      PERFORM 3300-CUERPO-BRECHAS                                 IQACK   
021700         THRU 3300-CUERPO-BRECHAS-FIN.                            IQACK   
021800      PERFORM 3400-CUERPO-PASOS                                   IQACK   
021900         THRU 3400-CUERPO-PASOS-FIN.                              IQACK   
022000                                                                  IQACK   
022100  3000-COMPONER-CUERPO-FIN.                                       IQACK   
022200      EXIT.                                                       IQACK   
022300*---------------------------------------------------------------- IQACK   
022400  3100-CUERPO-AGRADECIMIENTO.                                     IQACK   
022500                                                                  IQACK   
022600     EVALUATE TRUE                                                IQACK   
022700         WHEN IQ-EV-URGENCIA = 'HIGH  '                           IQACK   
022800              STRING                                              IQACK   
022900               'Thank you for your urgent inquiry. We understand' IQACK   
023000                                           DELIMITED BY SIZE      IQACK   
023100               ' the time-sensitive nature of your request and'   IQACK   
023200                                           DELIMITED BY SIZE      IQACK   
023300               ' will prioritize your quote accordingly.'         IQACK   
023400                                           DELIMITED BY SIZE      IQACK   
023500               INTO IQ-AC-CUERPO(1)                               IQACK   
023600         WHEN IQ-EV-URGENCIA = 'MEDIUM'                           IQACK   
023700              STRING                                              IQACK   
023800               'Thank you for your inquiry. We appreciate your'   IQACK   
023900                                           DELIMITED BY SIZE      IQACK   
024000               ' interest in our products and will process your'  IQACK   
024100                                           DELIMITED BY SIZE      IQACK   
024200               ' request promptly.'                               IQACK   
024300                                           DELIMITED BY SIZE      IQACK   
024400               INTO IQ-AC-CUERPO(1)                               IQACK   
024500         WHEN OTHER                                               IQACK   
024600              STRING                                              IQACK   
024700               'Thank you for your inquiry. We appreciate your'   IQACK   
024800                                           DELIMITED BY SIZE      IQACK   
024900               ' interest in '                                    IQACK   
025000                                           DELIMITED BY SIZE      IQACK   
025100               WS-IQ-NOM-COMPANIA                                 IQACK   
025200                                           DELIMITED BY SPACE     IQACK   
025300               ' products.'                                       IQACK   
025400                                           DELIMITED BY SIZE      IQACK   
025500               INTO IQ-AC-CUERPO(1)                               IQACK   
025600     END-EVALUATE.                                                IQACK   
025700                                                                  IQACK   
025800  3100-CUERPO-AGRADECIMIENTO-FIN.                                 IQACK   
025900     EXIT.                                                        IQACK   
026000*---------------------------------------------------------------- IQACK   
026100  3200-CUERPO-PRODUCTOS.                                          IQACK   
026200                                                                  IQACK   
026300     IF IQ-EV-PROD-CANT > 0                                       IQACK   
026400        EVALUATE TRUE                                             IQACK   
026500            WHEN IQ-EV-PROD-CANT = 1                              IQACK   
026600                 AND NOT IQ-EV-CANT-FALTA-SI(1)                   IQACK   
026700                 MOVE IQ-EV-PR-CANTIDAD(1)                        IQACK   
026800                   TO WS-IQ-CANT-PROD-ED                          IQACK   
026900                 PERFORM 3205-RECORTAR-CANTIDAD                   IQACK   
027000                    THRU 3205-RECORTAR-CANTIDAD-FIN               IQACK   
027100                 STRING                                           IQACK   
027200                  'We have received your request for '            IQACK   
027300                                               DELIMITED BY SIZE  IQACK   
027400                  WS-IQ-CANT-PROD-TRIM                            IQACK   
027500                                               DELIMITED BY SPACE IQACK   
027600                  ' '                                             IQACK   
027700                                               DELIMITED BY SIZE  IQACK   
027800                  IQ-EV-PR-NOMBRE(1)                              IQACK   
027900                                               DELIMITED BY SPACE IQACK   
028000                  '.'                                             IQACK   
028100                                               DELIMITED BY SIZE  IQACK   
028200                  INTO IQ-AC-CUERPO(2)                            IQACK   
028300            WHEN IQ-EV-PROD-CANT = 1                              IQACK   
028400                 STRING                                           IQACK   
028500                  'We have received your inquiry about '          IQACK   
028600                                               DELIMITED BY SIZE  IQACK   
028700                  IQ-EV-PR-NOMBRE(1)                              IQACK   
028800                                               DELIMITED BY SPACE IQACK   
028900                  '.'                                             IQACK   
029000                                               DELIMITED BY SIZE  IQACK   
029100                  INTO IQ-AC-CUERPO(2)                            IQACK   
029200            WHEN OTHER                                            IQACK   
029300                 PERFORM 3210-UNIR-NOMBRES                        IQACK   
029400                    THRU 3210-UNIR-NOMBRES-FIN                    IQACK   
029500                 STRING                                           IQACK   
029600                  'We have received your inquiry about the'       IQACK   
029700                                               DELIMITED BY SIZE  IQACK   
029800                  ' following products: '                         IQACK   
029900                                               DELIMITED BY SIZE  IQACK   
030000                  WS-IQ-NOMBRES-UNIDOS(1:WS-IQ-NOMBRES-LEN)       IQACK   
030100                                               DELIMITED BY SIZE  IQACK   
030200                  '.'                                             IQACK   
030300                                               DELIMITED BY SIZE  IQACK   
030400                  INTO IQ-AC-CUERPO(2)                            IQACK   
030500        END-EVALUATE                                              IQACK   
030600     ELSE                                                         IQACK   
030700        MOVE SPACES TO IQ-AC-CUERPO(2)                            IQACK   
030800     END-IF.                                                      IQACK   
030900                                                                  IQACK   
031000  3200-CUERPO-PRODUCTOS-FIN.                                      IQACK   
031100     EXIT.                                                        IQACK   
031200*---------------------------------------------------------------- IQACK   
031300*   RECORTA LOS BLANCOS DE EDICION A IZQUIERDA DE LA              IQACK   
031400*   CANTIDAD EDITADA, ANALOGO A WS-IQ-CANT-DISPLAY(2:1)           IQACK   
031500*   USADO EN 1000-COMPONER-ASUNTO (TP-0094).                      IQACK   
031600  3205-RECORTAR-CANTIDAD.                                         IQACK   
031700    MOVE SPACES TO WS-IQ-CANT-PROD-TRIM.                          IQACK   
031800    PERFORM 3206-AVANZAR-POS-CANT                                 IQACK   
031900       THRU 3206-AVANZAR-POS-CANT-FIN                             IQACK   
032000       VARYING WS-IQ-SUB-CANT-POS FROM 1 BY 1                     IQACK   
032100       UNTIL WS-IQ-SUB-CANT-POS > 8                               IQACK   
032200          OR WS-IQ-CANT-PROD-ED(WS-IQ-SUB-CANT-POS:1)             IQACK   
032300                                          NOT = SPACE.            IQACK   
032400    MOVE WS-IQ-CANT-PROD-ED(WS-IQ-SUB-CANT-POS:                   IQACK   
032500                          9 - WS-IQ-SUB-CANT-POS)                 IQACK   
032600        TO WS-IQ-CANT-PROD-TRIM.                                  IQACK   
032700  3205-RECORTAR-CANTIDAD-FIN.                                     IQACK   
032800    EXIT.                                                         IQACK   
032900*---------------------------------------------------------------- IQACK   
033000  3206-AVANZAR-POS-CANT.                                          IQACK   
033100    CONTINUE.                                                     IQACK   
033200  3206-AVANZAR-POS-CANT-FIN.                                      IQACK   
033300    EXIT.                                                         IQACK   
033400  3300-CUERPO-BRECHAS.                                            IQACK   
033500                                                                  IQACK   
033600     EVALUATE TRUE                                                IQACK   
033700         WHEN IQ-EV-BRECHA-CANT = 0                               IQACK   
033800              STRING                                              IQACK   
033900               'We have all the necessary information to'         IQACK   
034000                                           DELIMITED BY SIZE      IQACK   
034100               ' prepare your quote.'                             IQACK   
034200                                           DELIMITED BY SIZE      IQACK   
034300               INTO IQ-AC-CUERPO(3)                               IQACK   
034400         WHEN IQ-EV-BRECHA-CANT = 1                               IQACK   
034500              MOVE IQ-EV-BRECHA(1) TO WS-IQ-BRECHA-MINUS          IQACK   
034600              INSPECT WS-IQ-BRECHA-MINUS CONVERTING               IQACK   
034700               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                       IQACK   
034800             TO 'abcdefghijklmnopqrstuvwxyz'                      IQACK   
034900              STRING                                              IQACK   
035000               'To provide you with an accurate quote, we'        IQACK   
035100                                           DELIMITED BY SIZE      IQACK   
035200               ' need some additional information: '              IQACK   
035300                                           DELIMITED BY SIZE      IQACK   
035400               WS-IQ-BRECHA-MINUS                                 IQACK   
035500                                           DELIMITED BY SPACE     IQACK   
035600               INTO IQ-AC-CUERPO(3)                               IQACK   
035700         WHEN OTHER                                               IQACK   
035800              STRING                                              IQACK   
035900               'To provide you with an accurate quote, we'        IQACK   
036000                                           DELIMITED BY SIZE      IQACK   
036100               ' need some additional information about'          IQACK   
036200                                           DELIMITED BY SIZE      IQACK   
036300               ' your requirements.'                              IQACK   
036400                                           DELIMITED BY SIZE      IQACK   
036500               INTO IQ-AC-CUERPO(3)                               IQACK   
036600     END-EVALUATE.                                                IQACK   
036700                                                                  IQACK   
036800  3300-CUERPO-BRECHAS-FIN.                                        IQACK   
036900     EXIT.                                                        IQACK   
037000*---------------------------------------------------------------- IQACK   
037100  3400-CUERPO-PASOS.                                              IQACK   
037200                                                                  IQACK   
037300     IF IQ-EV-URGENCIA = 'HIGH  '                                 IQACK   
037400        COMPUTE WS-IQ-SLA-MITAD =                                 IQACK   
037500                WS-IQ-SLA-HORAS-STD / 2                           IQACK   
037600        MOVE WS-IQ-SLA-MITAD TO WS-IQ-SLA-ED                      IQACK   
037700     ELSE                                                         IQACK   
037800        MOVE WS-IQ-SLA-HORAS-STD TO WS-IQ-SLA-ED                  IQACK   
037900     END-IF.                                                      IQACK   
038000     STRING                                                       IQACK   
038100      'We will provide your quote within '                        IQACK   
038200                                      DELIMITED BY SIZE           IQACK   
038300      WS-IQ-SLA-ED                                                IQACK   
038400                                      DELIMITED BY SIZE           IQACK   
038500      ' hours. If you have any questions,'                        IQACK   
038600                                      DELIMITED BY SIZE           IQACK   
038700      ' please contact us at '                                    IQACK   
038800                                      DELIMITED BY SIZE           IQACK   
038900      WS-IQ-MAIL-CONTACTO                                         IQACK   
039000                                      DELIMITED BY SPACE          IQACK   
039100      '.'                                                         IQACK   
039200                                      DELIMITED BY SIZE           IQACK   
039300      INTO IQ-AC-CUERPO(4).                                       IQACK   
039400                                                                  IQACK   
039500  3400-CUERPO-PASOS-FIN.                                          IQACK   
039600     EXIT.                                                        IQACK   
039700*---------------------------------------------------------------- IQACK   
039800  4000-COMPONER-PREGUNTAS.                                        IQACK   
039900                                                                  IQACK   
040000     MOVE 0 TO WS-IQ-SUB-PREG.                                    IQACK   
040100     PERFORM 4050-CLASIFICAR-BRECHA                               IQACK   
040200     THRU 4050-CLASIFICAR-BRECHA-FIN                              IQACK   
040300     VARYING WS-IQ-SUB-BRECHA FROM 1 BY 1                         IQACK   
040400     UNTIL (WS-IQ-SUB-BRECHA > IQ-EV-BRECHA-CANT)                 IQACK   
040500        OR (WS-IQ-SUB-PREG >= 2).                                 IQACK   
040600                                                                  IQACK   
040700     IF WS-IQ-SUB-PREG = 0                                        IQACK   
040800        IF IQ-EV-PROD-CANT = 0                                    IQACK   
040900           ADD 1 TO WS-IQ-SUB-PREG                                IQACK   
041000           MOVE                                                   IQACK   
041100            'What products are you interested in purchasing?'     IQACK   
041200            TO IQ-AC-PREGUNTA(WS-IQ-SUB-PREG)                     IQACK   
041300        END-IF                                                    IQACK   
041400        IF WS-IQ-SUB-PREG < 2                                     IQACK   
041500           ADD 1 TO WS-IQ-SUB-PREG                                IQACK   
041600           STRING                                                 IQACK   
041700            'Do you have any specific delivery'                   IQACK   
041800                                          DELIMITED BY SIZE       IQACK   
041900            ' requirements or timeline preferences?'              IQACK   
042000                                          DELIMITED BY SIZE       IQACK   
042100            INTO IQ-AC-PREGUNTA(WS-IQ-SUB-PREG)                   IQACK   
042200        END-IF                                                    IQACK   
042300     END-IF.                                                      IQACK   
042400                                                                  IQACK   
042500     MOVE WS-IQ-SUB-PREG TO IQ-AC-PREG-CANT.                      IQACK   
042600                                                                  IQACK   
042700  4000-COMPONER-PREGUNTAS-FIN.                                    IQACK   
042800     EXIT.                                                        IQACK   
042900*---------------------------------------------------------------- IQACK   
043000 4050-CLASIFICAR-BRECHA.                                          IQACK   
043100                                                                  IQACK   
043200 *   TRES CHEQUEOS INDEPENDIENTES Y EN ORDEN DE PRIORIDAD:        IQACK   
043300 *   CANTIDAD, PRODUCTO-NO-RECONOCIDO Y REMITENTE (TP-0098).      IQACK   
043400     IF WS-IQ-SUB-PREG < 2                                        IQACK   
043500        MOVE IQ-EV-BRECHA(WS-IQ-SUB-BRECHA) TO WS-GEN-HAYSTACK    IQACK   
043600        MOVE 'quantity' TO WS-GEN-NEEDLE                          IQACK   
043700        MOVE 8 TO WS-GEN-LARGO                                    IQACK   
043800        PERFORM 9100-BUSCAR-SUBCADENA                             IQACK   
043900           THRU 9100-BUSCAR-SUBCADENA-FIN                         IQACK   
044000        IF SI-GEN-ENCONTRO                                        IQACK   
044100           PERFORM 4100-PREGUNTA-CANTIDAD                         IQACK   
044200              THRU 4100-PREGUNTA-CANTIDAD-FIN                     IQACK   
044300        END-IF                                                    IQACK   
044400     END-IF.                                                      IQACK   
044500                                                                  IQACK   
044600     IF WS-IQ-SUB-PREG < 2                                        IQACK   
044700        MOVE IQ-EV-BRECHA(WS-IQ-SUB-BRECHA)                       IQACK   
044800          TO WS-GEN-HAYSTACK                                      IQACK   
044900        MOVE 'product' TO WS-GEN-NEEDLE                           IQACK   
045000        MOVE 7 TO WS-GEN-LARGO                                    IQACK   
045100        PERFORM 9100-BUSCAR-SUBCADENA                             IQACK   
045200           THRU 9100-BUSCAR-SUBCADENA-FIN                         IQACK   
045300        IF SI-GEN-ENCONTRO                                        IQACK   
045400           MOVE IQ-EV-BRECHA(WS-IQ-SUB-BRECHA)                    IQACK   
045500             TO WS-GEN-HAYSTACK                                   IQACK   
045600           MOVE 'unrecognized' TO WS-GEN-NEEDLE                   IQACK   
045700           MOVE 12 TO WS-GEN-LARGO                                IQACK   
045800           PERFORM 9100-BUSCAR-SUBCADENA                          IQACK   
045900              THRU 9100-BUSCAR-SUBCADENA-FIN                      IQACK   
046000           IF SI-GEN-ENCONTRO                                     IQACK   
046100              ADD 1 TO WS-IQ-SUB-PREG                             IQACK   
046200              STRING                                              IQACK   
046300               'Could you please provide more details'            IQACK   
046400                                            DELIMITED BY SIZE     IQACK   
046500               ' about the products you''re interested'           IQACK   
046600                                            DELIMITED BY SIZE     IQACK   
046700               ' in?'                                             IQACK   
046800                                            DELIMITED BY SIZE     IQACK   
046900               INTO IQ-AC-PREGUNTA(WS-IQ-SUB-PREG)                IQACK   
047000           END-IF                                                 IQACK   
047100        END-IF                                                    IQACK   
047200     END-IF.                                                      IQACK   
047300                                                                  IQACK   
047400     IF WS-IQ-SUB-PREG < 2                                        IQACK   
047500        MOVE IQ-EV-BRECHA(WS-IQ-SUB-BRECHA)                       IQACK   
047600          TO WS-GEN-HAYSTACK                                      IQACK   
047700        MOVE 'sender' TO WS-GEN-NEEDLE                            IQACK   
047800        MOVE 6 TO WS-GEN-LARGO                                    IQACK   
047900        PERFORM 9100-BUSCAR-SUBCADENA                             IQACK   
048000           THRU 9100-BUSCAR-SUBCADENA-FIN                         IQACK   
048100        IF SI-GEN-ENCONTRO                                        IQACK   
048200           ADD 1 TO WS-IQ-SUB-PREG                                IQACK   
048300           STRING                                                 IQACK   
048400            'Could you please confirm your contact'               IQACK   
048500                                        DELIMITED BY SIZE         IQACK   
048600            ' information for our records?'                       IQACK   
048700                                        DELIMITED BY SIZE         IQACK   
048800            INTO IQ-AC-PREGUNTA(WS-IQ-SUB-PREG)                   IQACK   
048900        END-IF                                                    IQACK   
049000     END-IF.                                                      IQACK   
049100                                                                  IQACK   
049200 4050-CLASIFICAR-BRECHA-FIN.                                      IQACK   
049300     EXIT.                                                        IQACK   
049400*---------------------------------------------------------------- IQACK   
049500  4100-PREGUNTA-CANTIDAD.                                         IQACK   
049600                                                                  IQACK   
049700      SET NO-GEN-ENCONTRO TO TRUE.                                IQACK   
049800      MOVE SPACE TO WS-IQ-TIENE-FALTANTE.                         IQACK   
049900      MOVE 1 TO WS-IQ-SUB-PROD.                                   IQACK   
050000      PERFORM 4110-BUSCAR-FALTANTE                                IQACK   
050100         THRU 4110-BUSCAR-FALTANTE-FIN                            IQACK   
050200         VARYING WS-IQ-SUB-PROD FROM 1 BY 1                       IQACK   
050300         UNTIL (WS-IQ-SUB-PROD > IQ-EV-PROD-CANT)                 IQACK   
050400            OR (IQ-TIENE-FALTANTE-SI).                            IQACK   
050500      IF IQ-TIENE-FALTANTE-SI                                     IQACK   
050600         ADD 1 TO WS-IQ-SUB-PREG                                  IQACK   
050700         STRING                                                   IQACK   
050800        'What quantity of '           DELIMITED BY SIZE           IQACK   
050900         WS-IQ-PROD-FALTANTE           DELIMITED BY SPACE         IQACK   
051000        ' do you need?'               DELIMITED BY SIZE           IQACK   
051100         INTO IQ-AC-PREGUNTA(WS-IQ-SUB-PREG)                      IQACK   
051200      END-IF.                                                     IQACK   
051300                                                                  IQACK   
051400  4100-PREGUNTA-CANTIDAD-FIN.                                     IQACK   
051500      EXIT.                                                       IQACK   
051600*---------------------------------------------------------------- IQACK   
051700  4110-BUSCAR-FALTANTE.                                           IQACK   
051800                                                                  IQACK   
051900      IF IQ-EV-CANT-FALTA-SI(WS-IQ-SUB-PROD)                      IQACK   
052000         SET IQ-TIENE-FALTANTE-SI TO TRUE                         IQACK   
052100         MOVE IQ-EV-PR-NOMBRE(WS-IQ-SUB-PROD)                     IQACK   
052200           TO WS-IQ-PROD-FALTANTE                                 IQACK   
052300      END-IF.                                                     IQACK   
052400                                                                  IQACK   
052500  4110-BUSCAR-FALTANTE-FIN.                                       IQACK   
052600      EXIT.                                                       IQACK   
052700*---------------------------------------------------------------- IQACK   
052800  5000-COMPONER-CIERRE.                                           IQACK   
052900                                                                  IQACK   
053000      STRING                                                      IQACK   
053100     'Best regards, '                  DELIMITED BY SIZE          IQACK   
053200      WS-IQ-NOM-COMPANIA                DELIMITED BY SPACE        IQACK   
053300     ' Sales Team - '                  DELIMITED BY SIZE          IQACK   
053400      WS-IQ-MAIL-CONTACTO               DELIMITED BY SPACE        IQACK   
053500      INTO IQ-AC-CIERRE.                                          IQACK   
053600                                                                  IQACK   
053700  5000-COMPONER-CIERRE-FIN.                                       IQACK   
053800      EXIT.                                                       IQACK   
053900*---------------------------------------------------------------- IQACK   
054000  9100-BUSCAR-SUBCADENA.                                          IQACK   
054100                                                                  IQACK   
054200      COMPUTE WS-GEN-POS-MAX = 51 - WS-GEN-LARGO.                 IQACK   
054300      SET NO-GEN-ENCONTRO TO TRUE.                                IQACK   
054400      PERFORM 9110-COMPARAR-POSICION                              IQACK   
054500         THRU 9110-COMPARAR-POSICION-FIN                          IQACK   
054600         VARYING WS-GEN-POS FROM 1 BY 1                           IQACK   
054700         UNTIL (WS-GEN-POS > WS-GEN-POS-MAX)                      IQACK   
054800            OR (SI-GEN-ENCONTRO).                                 IQACK   
054900                                                                  IQACK   
055000  9100-BUSCAR-SUBCADENA-FIN.                                      IQACK   
055100      EXIT.                                                       IQACK   
055200*---------------------------------------------------------------- IQACK   
055300  9110-COMPARAR-POSICION.                                         IQACK   
055400                                                                  IQACK   
055500      IF WS-GEN-HAYSTACK(WS-GEN-POS : WS-GEN-LARGO) =             IQACK   
055600         WS-GEN-NEEDLE(1 : WS-GEN-LARGO)                          IQACK   
055700         SET SI-GEN-ENCONTRO TO TRUE                              IQACK   
055800      END-IF.                                                     IQACK   
055900                                                                  IQACK   
056000  9110-COMPARAR-POSICION-FIN.                                     IQACK   
056100      EXIT.                                                       IQACK   
056200                                                                  IQACK   
056300  END PROGRAM IQACK.                                              IQACK   
