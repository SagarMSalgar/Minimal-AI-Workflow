000100******************************************************************IQ      
000200*   IQLOGR.CPY                                                    IQ      
000300*   LAYOUT DEL REGISTRO DE BITACORA DE ACTIVIDAD (ACTIVITY        IQ      
000400*   LOG). ARCHIVO SECUENCIAL DE LINEA, SOLO AGREGADO              IQ      
000500*   (EXTEND), NUNCA REESCRITO DURANTE UNA CORRIDA.                IQ      
000600*   211187 RGB  ALTA INICIAL - TP2 COTIZADOR                      IQ      
000700******************************************************************IQ      
000800  01  WS-IQ-LOG-REG.                                              IQ      
000900      05  IQ-LG-TIMESTAMP           PIC X(19).                    IQ      
001000      05  FILLER                    PIC X(01) VALUE SPACE.        IQ      
001100      05  IQ-LG-ACCION              PIC X(08).                    IQ      
001200      05  FILLER                    PIC X(01) VALUE SPACE.        IQ      
001300      05  IQ-LG-EMAIL-ID            PIC X(08).                    IQ      
001400      05  FILLER                    PIC X(01) VALUE SPACE.        IQ      
001500      05  IQ-LG-MENSAJE             PIC X(80).                    IQ      
001600      05  FILLER                    PIC X(02).                    IQ      
