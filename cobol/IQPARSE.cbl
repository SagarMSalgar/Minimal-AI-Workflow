000100******************************************************************IQPARSE 
000200* AUTHOR:    RICARDO GARCIA BALSIMELLI                            IQPARSE 
000300* DATE:      14/11/1987                                           IQPARSE 
000400* PURPOSE:   GRUPO VENTAS - TP COTIZADOR DE INQUIRIES POR EMAIL   IQPARSE 
000500* TECTONICS: COBC                                                 IQPARSE 
000600******************************************************************IQPARSE 
000700  IDENTIFICATION DIVISION.                                        IQPARSE 
000800  PROGRAM-ID.       IQPARSE.                                      IQPARSE 
000900  AUTHOR.           RICARDO GARCIA BALSIMELLI.                    IQPARSE 
001000  INSTALLATION.     GRUPO VENTAS - PROCESO BATCH DE INQUIRIES.    IQPARSE 
001100  DATE-WRITTEN.     14/11/1987.                                   IQPARSE 
001200  DATE-COMPILED.                                                  IQPARSE 
001300  SECURITY.         USO INTERNO - GRUPO VENTAS.                   IQPARSE 
001400*---------------------------------------------------------------- IQPARSE 
001500* BITACORA DE MODIFICACIONES                                      IQPARSE 
001600* FECHA    INIC  TICKET    DESCRIPCION                            IQPARSE 
001700* -------- ----  --------  ----------------------------------     IQPARSE 
001800* 14/11/87 RGB   TP-0005   ALTA INICIAL DEL SUBPROGRAMA IQPARSE.  IQPARSE 
001900*                          LIMPIEZA DE CONTENIDO, EXTRACCION DE   IQPARSE 
002000*                          REMITENTE, PRODUCTOS, URGENCIA Y       IQPARSE 
002100*                          MONEDA, IDENTIFICACION DE BRECHAS.     IQPARSE 
002200* 29/01/88 RGB   TP-0014   SE AGREGA EL PARRAFO GENERICO DE       IQPARSE 
002300*                          ESCANEO DE NUMEROS (3350-) PARA LA     IQPARSE 
002400*                          BUSQUEDA DE CANTIDAD EN LA VENTANA     IQPARSE 
002500*                          DE 50 CARACTERES.                      IQPARSE 
002600* 07/03/91 CLP   TP-0037   CORRECCION: LAS LINEAS CITADAS (QUE    IQPARSE 
002700*                          EMPIEZAN CON > O |) NO SE DESCARTABAN  IQPARSE 
002800*                          CUANDO TENIAN ESPACIOS INICIALES.      IQPARSE 
002900* 14/09/94 SU    TP-0058   SE AGREGA DETECCION DE MONEDA          IQPARSE 
003000*                          (USD/EUR/GBP/CAD/AUD/JPY).             IQPARSE 
003100* 22/01/99 NB    TP-0073   REVISION ANIO 2000 - SIN CAMBIOS EN    IQPARSE 
003200*                          ESTE SUBPROGRAMA (NO MANEJA FECHAS).   IQPARSE 
003300* 19/07/02 RB    TP-0084   CORRECCION: LA CONFIANZA DEL REMITENTE IQPARSE 
003400*                          NO CONTEMPLABA EL CASO DE NOMBRE SOLO  IQPARSE 
003500*                          SIN DIRECCION DE CORREO.               IQPARSE 
003600*---------------------------------------------------------------- IQPARSE 
003700  ENVIRONMENT DIVISION.                                           IQPARSE 
003800  CONFIGURATION SECTION.                                          IQPARSE 
003900  SPECIAL-NAMES.                                                  IQPARSE 
004000      C01 IS TOP-OF-FORM                                          IQPARSE 
004100      CLASS CLASE-MINUSCULA IS 'a' THRU 'z'                       IQPARSE 
004200      CLASS CLASE-MAYUSCULA IS 'A' THRU 'Z'                       IQPARSE 
004300      SWITCH 1 IS UPSI-1 ON STATUS IS PARSE-DEPURACION.           IQPARSE 
004400*---------------------------------------------------------------- IQPARSE 
004500  DATA DIVISION.                                                  IQPARSE 
004600  WORKING-STORAGE SECTION.                                        IQPARSE 
004700*---------------------------------------------------------------- IQPARSE 
004800*   TABLA DE PRECIOS DE CATALOGO (COPY COMPARTIDO CON IQQUOTE)    IQPARSE 
004900*   SE USA AQUI SOLO POR LOS NOMBRES DE PRODUCTO, NO POR EL       IQPARSE 
005000*   PRECIO, PARA RECONOCER CATALOGO EN EL TEXTO DEL EMAIL.        IQPARSE 
005100*---------------------------------------------------------------- IQPARSE 
005200  COPY IQPRICE.                                                   IQPARSE 
005300                                                                  IQPARSE 
005400  01  WS-IQ-CATALOGO-MAYUS.                                       IQPARSE 
005500      05  WS-IQ-CAT-NOMBRE-MAYUS OCCURS 5 TIMES PIC X(20).        IQPARSE 
005600  01  WS-IQ-CAT-NOMBRE-REDEF REDEFINES WS-IQ-CATALOGO-MAYUS.      IQPARSE 
005700      05  WS-IQ-CAT-BYTE OCCURS 100 TIMES PIC X(01).              IQPARSE 
005800  77  WS-IQ-SUB-CAT             PIC 9(02) COMP.                   IQPARSE 
005900*---------------------------------------------------------------- IQPARSE 
006000*   AREA DE CONTENIDO LIMPIO (LUEGO DE DESCARTAR CITAS Y FIRMA)   IQPARSE 
006100*---------------------------------------------------------------- IQPARSE 
006200  01  WS-IQ-CONTENIDO-LIMPIO.                                     IQPARSE 
006300      05  WS-IQ-LIMPIA-LINEA OCCURS 40 TIMES PIC X(80).           IQPARSE 
006400*   VISTA POR BYTE DEL CONTENIDO LIMPIO, AGREGADA PARA EL         IQPARSE 
006500*   VOLCADO DE DEPURACION DE TP-0014 (UPSI-1 / PARSE-DEPURACION). IQPARSE 
006600  01  WS-IQ-CONTENIDO-DEBUG REDEFINES WS-IQ-CONTENIDO-LIMPIO.     IQPARSE 
006700      05  WS-IQ-CONTENIDO-BYTE OCCURS 3200 TIMES PIC X(01).       IQPARSE 
006800  77  WS-IQ-LIMPIA-CANT         PIC 9(02) COMP.                   IQPARSE 
006900  77  WS-IQ-SUB-LINEA           PIC 9(02) COMP.                   IQPARSE 
007000  01  WS-IQ-CORTE-FIRMA         PIC X(01) VALUE SPACE.            IQPARSE 
007100      88  IQ-CORTE-FIRMA-SI         VALUE 'Y'.                    IQPARSE 
007200  01  WS-IQ-PRIMER-CHAR         PIC X(01).                        IQPARSE 
007300  01  WS-IQ-LINEA-TRIM-LARGO    PIC 9(02) COMP.                   IQPARSE 
007400  01  WS-IQ-LINEA-MAYUS         PIC X(80).                        IQPARSE 
007500*---------------------------------------------------------------- IQPARSE 
007600*   AREA DE TRABAJO DEL REMITENTE                                 IQPARSE 
007700*---------------------------------------------------------------- IQPARSE 
007800  01  WS-IQ-REMIT-EMAIL-POS     PIC 9(02) COMP.                   IQPARSE 
007900  01  WS-IQ-REMIT-INICIO        PIC 9(02) COMP.                   IQPARSE 
008000  01  WS-IQ-REMIT-FIN           PIC 9(02) COMP.                   IQPARSE 
008100  01  WS-IQ-REMIT-TIENE-MAIL    PIC X(01) VALUE SPACE.            IQPARSE 
008200      88  IQ-REMIT-TIENE-MAIL-SI    VALUE 'Y'.                    IQPARSE 
008300  01  WS-IQ-REMIT-TIENE-NOM     PIC X(01) VALUE SPACE.            IQPARSE 
008400      88  IQ-REMIT-TIENE-NOM-SI     VALUE 'Y'.                    IQPARSE 
008500*---------------------------------------------------------------- IQPARSE 
008600*   AREA DE TRABAJO DE PRODUCTOS EXTRAIDOS                        IQPARSE 
008700*---------------------------------------------------------------- IQPARSE 
008800  01  WS-IQ-VENTANA-ANTES       PIC X(50).                        IQPARSE 
008900  01  WS-IQ-VENTANA-DESDE       PIC X(50).                        IQPARSE 
009000  01  WS-IQ-VENTANA-MAYUS       PIC X(50).                        IQPARSE 
009100  01  WS-IQ-POS-MATCH           PIC 9(02) COMP.                   IQPARSE 
009200  01  WS-IQ-LARGO-NOMBRE        PIC 9(02) COMP.                   IQPARSE 
009300  01  WS-IQ-LINEA-TRIM-CANT     PIC 9(02) COMP.                   IQPARSE 
009400  01  WS-IQ-VENTANA-CANT        PIC X(01) VALUE SPACE.            IQPARSE 
009500      88  IQ-VENTANA-CANT-ANTES     VALUE 'A'.                    IQPARSE 
009600      88  IQ-VENTANA-CANT-DESDE     VALUE 'D'.                    IQPARSE 
009700*---------------------------------------------------------------- IQPARSE 
009800*   AREA DE TRABAJO DEL ESCANEO GENERICO DE SUBCADENA             IQPARSE 
009900*---------------------------------------------------------------- IQPARSE 
010000  01  WS-GEN-BUSQUEDA.                                            IQPARSE 
010100      05  WS-GEN-HAYSTACK       PIC X(80).                        IQPARSE 
010200      05  WS-GEN-HAYSTACK-MITADES REDEFINES WS-GEN-HAYSTACK.      IQPARSE 
010300          10  WS-GEN-HAYSTACK-MITAD-1   PIC X(40).                IQPARSE 
010400          10  WS-GEN-HAYSTACK-MITAD-2   PIC X(40).                IQPARSE 
010500      05  WS-GEN-NEEDLE         PIC X(20).                        IQPARSE 
010600      05  WS-GEN-LARGO          PIC 9(02) COMP.                   IQPARSE 
010700      05  WS-GEN-LARGO-PILA     PIC 9(02) COMP.                   IQPARSE 
010800      05  WS-GEN-POS            PIC 9(02) COMP.                   IQPARSE 
010900      05  WS-GEN-POS-MAX        PIC 9(02) COMP.                   IQPARSE 
011000      05  WS-GEN-ENCONTRO       PIC X(01) VALUE 'N'.              IQPARSE 
011100          88  SI-GEN-ENCONTRO       VALUE 'S'.                    IQPARSE 
011200          88  NO-GEN-ENCONTRO       VALUE 'N'.                    IQPARSE 
011300      05  WS-GEN-POS-HALLADA    PIC 9(02) COMP.                   IQPARSE 
011400*---------------------------------------------------------------- IQPARSE 
011500*   AREA DE TRABAJO DEL ESCANEO GENERICO DE NUMEROS               IQPARSE 
011600*   (USADO PARA BUSCAR CANTIDAD EN LA VENTANA DE 50 CARACTERES)   IQPARSE 
011700*---------------------------------------------------------------- IQPARSE 
011800  01  WS-NUM-TRABAJO.                                             IQPARSE 
011900      05  WS-NUM-VENTANA        PIC X(50).                        IQPARSE 
012000      05  WS-NUM-LARGO-VENT     PIC 9(02) COMP.                   IQPARSE 
012100      05  WS-NUM-MODO           PIC X(01).                        IQPARSE 
012200          88  WS-NUM-MODO-ULTIMO    VALUE 'U'.                    IQPARSE 
012300          88  WS-NUM-MODO-PRIMERO   VALUE 'P'.                    IQPARSE 
012400      05  WS-NUM-POS            PIC 9(02) COMP.                   IQPARSE 
012500      05  WS-NUM-CHAR           PIC X(01).                        IQPARSE 
012600      05  WS-NUM-DIGITO         PIC 9(01).                        IQPARSE 
012700      05  WS-NUM-EN-CURSO       PIC X(01) VALUE 'N'.              IQPARSE 
012800          88  WS-NUM-HAY-CURSO      VALUE 'S'.                    IQPARSE 
012900      05  WS-NUM-EN-DECIMAL     PIC X(01) VALUE 'N'.              IQPARSE 
013000          88  WS-NUM-HAY-DECIMAL    VALUE 'S'.                    IQPARSE 
013100      05  WS-NUM-DEC-DIGITOS    PIC 9(01) COMP.                   IQPARSE 
013200      05  WS-NUM-ENTERO-TMP     PIC 9(05) COMP.                   IQPARSE 
013300      05  WS-NUM-DECIMAL-TMP    PIC 9(02) COMP.                   IQPARSE 
013400      05  WS-NUM-VALOR-TMP      PIC 9(05)V99.                     IQPARSE 
013500      05  WS-NUM-ENCONTRADO     PIC X(01) VALUE 'N'.              IQPARSE 
013600          88  WS-NUM-SI-ENCONTRADO  VALUE 'S'.                    IQPARSE 
013700      05  WS-NUM-VALOR-FINAL    PIC 9(05)V99.                     IQPARSE 
013800      05  WS-NUM-DETENER        PIC X(01) VALUE 'N'.              IQPARSE 
013900          88  WS-NUM-SI-DETENER     VALUE 'S'.                    IQPARSE 
014000*---------------------------------------------------------------- IQPARSE 
014100*   AREA DE TRABAJO DE UNIDAD, URGENCIA Y MONEDA                  IQPARSE 
014200*---------------------------------------------------------------- IQPARSE 
014300  01  WS-IQ-UNIDAD-HALLADA      PIC X(06) VALUE SPACES.           IQPARSE 
014400  01  WS-IQ-URGENCIA-HALLADA    PIC X(06) VALUE SPACES.           IQPARSE 
014500  01  WS-IQ-MONEDA-HALLADA      PIC X(03) VALUE SPACES.           IQPARSE 
014600  01  WS-IQ-CONTENIDO-MAYUS.                                      IQPARSE 
014700      05  WS-IQ-CONT-MAYUS-LINEA OCCURS 40 TIMES PIC X(80).       IQPARSE 
014800*---------------------------------------------------------------- IQPARSE 
014900*   CONTADORES Y BANDERAS GENERALES                               IQPARSE 
015000*---------------------------------------------------------------- IQPARSE 
015100  77  WS-IQ-SUB-PROD            PIC 9(02) COMP.                   IQPARSE 
015200  77  WS-IQ-SUB-BRECHA          PIC 9(02) COMP.                   IQPARSE 
015300  01  WS-IQ-LINEA-LARGO         PIC 9(02) COMP.                   IQPARSE 
015400  LINKAGE SECTION.                                                IQPARSE 
015500  01  LK-IQPARSE-ENTRADA.                                         IQPARSE 
015600      05  LK-PAR-FROM-LINEA     PIC X(80).                        IQPARSE 
015700      05  LK-PAR-LINEA-CANT     PIC 9(02) COMP.                   IQPARSE 
015800      05  LK-PAR-LINEA OCCURS 40 TIMES PIC X(80).                 IQPARSE 
015900  COPY IQPEVT REPLACING WS-IQ-EVENTO BY LK-IQPARSE-SALIDA.        IQPARSE 
016000*---------------------------------------------------------------- IQPARSE 
016100  PROCEDURE DIVISION USING LK-IQPARSE-ENTRADA, LK-IQPARSE-SALIDA. IQPARSE 
016200*---------------------------------------------------------------- IQPARSE 
016300  0100-IQPARSE-PRINCIPAL.                                         IQPARSE 
016400                                                                  IQPARSE 
016500      INITIALIZE LK-IQPARSE-SALIDA.                               IQPARSE 
016600      PERFORM 0200-PREPARAR-CATALOGO-MAYUS                        IQPARSE 
016700         THRU 0200-PREPARAR-CATALOGO-MAYUS-FIN.                   IQPARSE 
016800      PERFORM 1000-LIMPIAR-CONTENIDO                              IQPARSE 
016900         THRU 1000-LIMPIAR-CONTENIDO-FIN.                         IQPARSE 
017000      PERFORM 2000-EXTRAER-REMITENTE                              IQPARSE 
017100         THRU 2000-EXTRAER-REMITENTE-FIN.                         IQPARSE 
017200      PERFORM 3000-EXTRAER-PRODUCTOS                              IQPARSE 
017300         THRU 3000-EXTRAER-PRODUCTOS-FIN.                         IQPARSE 
017400      PERFORM 4000-EXTRAER-URGENCIA                               IQPARSE 
017500         THRU 4000-EXTRAER-URGENCIA-FIN.                          IQPARSE 
017600      PERFORM 5000-EXTRAER-MONEDA                                 IQPARSE 
017700         THRU 5000-EXTRAER-MONEDA-FIN.                            IQPARSE 
017800      PERFORM 6000-IDENTIFICAR-BRECHAS                            IQPARSE 
017900         THRU 6000-IDENTIFICAR-BRECHAS-FIN.                       IQPARSE 
018000      GOBACK.                                                     IQPARSE 
018100  0100-IQPARSE-PRINCIPAL-FIN.                                     IQPARSE 
018200      EXIT.                                                       IQPARSE 
018300*---------------------------------------------------------------- IQPARSE 
018400  0200-PREPARAR-CATALOGO-MAYUS.                                   IQPARSE 
018500                                                                  IQPARSE 
018600      PERFORM 0210-CONVERTIR-UN-NOMBRE                            IQPARSE 
018700         THRU 0210-CONVERTIR-UN-NOMBRE-FIN                        IQPARSE 
018800        VARYING WS-IQ-SUB-CAT FROM 1 BY 1                         IQPARSE 
018900          UNTIL WS-IQ-SUB-CAT > WS-IQ-PRECIO-CANT.                IQPARSE 
019000  0200-PREPARAR-CATALOGO-MAYUS-FIN.                               IQPARSE 
019100      EXIT.                                                       IQPARSE 
019200*---------------------------------------------------------------- IQPARSE 
019300  0210-CONVERTIR-UN-NOMBRE.                                       IQPARSE 
019400                                                                  IQPARSE 
019500      MOVE WS-IQ-PL-NOMBRE(WS-IQ-SUB-CAT)                         IQPARSE 
019600        TO WS-IQ-CAT-NOMBRE-MAYUS(WS-IQ-SUB-CAT).                 IQPARSE 
019700      INSPECT WS-IQ-CAT-NOMBRE-MAYUS(WS-IQ-SUB-CAT) CONVERTING    IQPARSE 
019800     'abcdefghijklmnopqrstuvwxyz'                                 IQPARSE 
019900   TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                               IQPARSE 
020000  0210-CONVERTIR-UN-NOMBRE-FIN.                                   IQPARSE 
020100      EXIT.                                                       IQPARSE 
020200*---------------------------------------------------------------- IQPARSE 
020300  1000-LIMPIAR-CONTENIDO.                                         IQPARSE 
020400                                                                  IQPARSE 
020500      MOVE ZERO TO WS-IQ-LIMPIA-CANT.                             IQPARSE 
020600      MOVE SPACE TO WS-IQ-CORTE-FIRMA.                            IQPARSE 
020700      PERFORM 1100-LIMPIAR-UNA-LINEA                              IQPARSE 
020800         THRU 1100-LIMPIAR-UNA-LINEA-FIN                          IQPARSE 
020900        VARYING WS-IQ-SUB-LINEA FROM 1 BY 1                       IQPARSE 
021000          UNTIL WS-IQ-SUB-LINEA > LK-PAR-LINEA-CANT               IQPARSE 
021100             OR IQ-CORTE-FIRMA-SI.                                IQPARSE 
021200  1000-LIMPIAR-CONTENIDO-FIN.                                     IQPARSE 
021300      EXIT.                                                       IQPARSE 
021400*---------------------------------------------------------------- IQPARSE 
021500*   UNA LINEA CITADA (QUE EMPIEZA, LUEGO DE LOS BLANCOS           IQPARSE 
021600*   INICIALES, CON > O |) SE DESCARTA SIN CORTAR EL RESTO DEL     IQPARSE 
021700*   CONTENIDO -- SOLO LA FIRMA DEL REMITENTE TRUNCA TODO LO       IQPARSE 
021800*   QUE SIGUE (VER TP-0037).                                      IQPARSE 
021900*---------------------------------------------------------------- IQPARSE 
022000  1100-LIMPIAR-UNA-LINEA.                                         IQPARSE 
022100                                                                  IQPARSE 
022200      MOVE SPACE TO WS-IQ-PRIMER-CHAR.                            IQPARSE 
022300      MOVE LK-PAR-LINEA(WS-IQ-SUB-LINEA) TO WS-IQ-LINEA-MAYUS.    IQPARSE 
022400      INSPECT WS-IQ-LINEA-MAYUS CONVERTING                        IQPARSE 
022500     'abcdefghijklmnopqrstuvwxyz'                                 IQPARSE 
022600   TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                               IQPARSE 
022700      PERFORM 1150-BUSCAR-PRIMER-CHAR                             IQPARSE 
022800         THRU 1150-BUSCAR-PRIMER-CHAR-FIN.                        IQPARSE 
022900      IF WS-IQ-PRIMER-CHAR = '>' OR WS-IQ-PRIMER-CHAR = '|'       IQPARSE 
023000          GO TO 1100-LIMPIAR-UNA-LINEA-FIN                        IQPARSE 
023100      END-IF.                                                     IQPARSE 
023200      PERFORM 1200-DETECTAR-FIRMA                                 IQPARSE 
023300         THRU 1200-DETECTAR-FIRMA-FIN.                            IQPARSE 
023400      IF IQ-CORTE-FIRMA-SI                                        IQPARSE 
023500          GO TO 1100-LIMPIAR-UNA-LINEA-FIN                        IQPARSE 
023600      END-IF.                                                     IQPARSE 
023700      ADD 1 TO WS-IQ-LIMPIA-CANT.                                 IQPARSE 
023800      MOVE LK-PAR-LINEA(WS-IQ-SUB-LINEA)                          IQPARSE 
023900        TO WS-IQ-LIMPIA-LINEA(WS-IQ-LIMPIA-CANT).                 IQPARSE 
024000  1100-LIMPIAR-UNA-LINEA-FIN.                                     IQPARSE 
024100      EXIT.                                                       IQPARSE 
024200*---------------------------------------------------------------- IQPARSE 
024300  1150-BUSCAR-PRIMER-CHAR.                                        IQPARSE 
024400                                                                  IQPARSE 
024500      MOVE 1 TO WS-IQ-REMIT-INICIO.                               IQPARSE 
024600      PERFORM 1160-AVANZAR-UN-BLANCO                              IQPARSE 
024700         THRU 1160-AVANZAR-UN-BLANCO-FIN                          IQPARSE 
024800        UNTIL WS-IQ-REMIT-INICIO > 80                             IQPARSE 
024900           OR WS-IQ-LINEA-MAYUS(WS-IQ-REMIT-INICIO:1) NOT = SPACE.IQPARSE 
025000      IF WS-IQ-REMIT-INICIO < 81                                  IQPARSE 
025100          MOVE LK-PAR-LINEA(WS-IQ-SUB-LINEA)                      IQPARSE 
025200                            (WS-IQ-REMIT-INICIO:1)                IQPARSE 
025300            TO WS-IQ-PRIMER-CHAR                                  IQPARSE 
025400      END-IF.                                                     IQPARSE 
025500  1150-BUSCAR-PRIMER-CHAR-FIN.                                    IQPARSE 
025600      EXIT.                                                       IQPARSE 
025700*---------------------------------------------------------------- IQPARSE 
025800  1160-AVANZAR-UN-BLANCO.                                         IQPARSE 
025900                                                                  IQPARSE 
026000      ADD 1 TO WS-IQ-REMIT-INICIO.                                IQPARSE 
026100  1160-AVANZAR-UN-BLANCO-FIN.                                     IQPARSE 
026200      EXIT.                                                       IQPARSE 
026300*---------------------------------------------------------------- IQPARSE 
026400*   LA FIRMA DEL REMITENTE SE RECONOCE POR CUALQUIERA DE LAS      IQPARSE 
026500*   MARCAS USUALES DE CIERRE DE CORREO; UNA VEZ HALLADA, TODO     IQPARSE 
026600*   LO QUE SIGUE (INCLUSIVE LA MARCA) SE DESCARTA.                IQPARSE 
026700*---------------------------------------------------------------- IQPARSE 
026800  1200-DETECTAR-FIRMA.                                            IQPARSE 
026900                                                                  IQPARSE 
027000      IF WS-IQ-LINEA-MAYUS(1:2) = '--'                            IQPARSE 
027100          MOVE 'Y' TO WS-IQ-CORTE-FIRMA                           IQPARSE 
027200          GO TO 1200-DETECTAR-FIRMA-FIN                           IQPARSE 
027300      END-IF.                                                     IQPARSE 
027400      MOVE WS-IQ-LINEA-MAYUS TO WS-GEN-HAYSTACK.                  IQPARSE 
027500      MOVE 80                TO WS-GEN-POS-MAX.                   IQPARSE 
027600      MOVE 'BEST REGARDS,'  TO WS-GEN-NEEDLE.                     IQPARSE 
027700      MOVE 13                TO WS-GEN-LARGO.                     IQPARSE 
027800      PERFORM 9100-BUSCAR-SUBCADENA                               IQPARSE 
027900         THRU 9100-BUSCAR-SUBCADENA-FIN.                          IQPARSE 
028000      IF SI-GEN-ENCONTRO                                          IQPARSE 
028100          MOVE 'Y' TO WS-IQ-CORTE-FIRMA                           IQPARSE 
028200          GO TO 1200-DETECTAR-FIRMA-FIN                           IQPARSE 
028300      END-IF.                                                     IQPARSE 
028400      MOVE 'SINCERELY,'     TO WS-GEN-NEEDLE.                     IQPARSE 
028500      MOVE 10                TO WS-GEN-LARGO.                     IQPARSE 
028600      PERFORM 9100-BUSCAR-SUBCADENA                               IQPARSE 
028700         THRU 9100-BUSCAR-SUBCADENA-FIN.                          IQPARSE 
028800      IF SI-GEN-ENCONTRO                                          IQPARSE 
028900          MOVE 'Y' TO WS-IQ-CORTE-FIRMA                           IQPARSE 
029000          GO TO 1200-DETECTAR-FIRMA-FIN                           IQPARSE 
029100      END-IF.                                                     IQPARSE 
029200      MOVE 'THANK YOU,'     TO WS-GEN-NEEDLE.                     IQPARSE 
029300      MOVE 10                TO WS-GEN-LARGO.                     IQPARSE 
029400      PERFORM 9100-BUSCAR-SUBCADENA                               IQPARSE 
029500         THRU 9100-BUSCAR-SUBCADENA-FIN.                          IQPARSE 
029600      IF SI-GEN-ENCONTRO                                          IQPARSE 
029700          MOVE 'Y' TO WS-IQ-CORTE-FIRMA                           IQPARSE 
029800          GO TO 1200-DETECTAR-FIRMA-FIN                           IQPARSE 
029900      END-IF.                                                     IQPARSE 
030000      MOVE 'REGARDS,'       TO WS-GEN-NEEDLE.                     IQPARSE 
030100      MOVE 8                 TO WS-GEN-LARGO.                     IQPARSE 
030200      PERFORM 9100-BUSCAR-SUBCADENA                               IQPARSE 
030300         THRU 9100-BUSCAR-SUBCADENA-FIN.                          IQPARSE 
030400      IF SI-GEN-ENCONTRO                                          IQPARSE 
030500          MOVE 'Y' TO WS-IQ-CORTE-FIRMA                           IQPARSE 
030600      END-IF.                                                     IQPARSE 
030700  1200-DETECTAR-FIRMA-FIN.                                        IQPARSE 
030800      EXIT.                                                       IQPARSE 
030900*---------------------------------------------------------------- IQPARSE 
031000*   PARRAFO GENERICO DE BUSQUEDA DE SUBCADENA, USADO POR TODA     IQPARSE 
031100*   LA EXTRACCION (FIRMA, REMITENTE, CATALOGO, UNIDAD,            IQPARSE 
031200*   URGENCIA Y MONEDA). WS-GEN-HAYSTACK/NEEDLE/LARGO/POS-MAX      IQPARSE 
031300*   SE CARGAN ANTES DE INVOCAR ESTE PARRAFO.                      IQPARSE 
031400*---------------------------------------------------------------- IQPARSE 
031500  9100-BUSCAR-SUBCADENA.                                          IQPARSE 
031600                                                                  IQPARSE 
031700      MOVE 'N' TO WS-GEN-ENCONTRO.                                IQPARSE 
031800      MOVE ZERO TO WS-GEN-POS-HALLADA.                            IQPARSE 
031900      COMPUTE WS-GEN-LARGO-PILA =                                 IQPARSE 
032000              WS-GEN-POS-MAX - WS-GEN-LARGO + 1.                  IQPARSE 
032100      IF WS-GEN-LARGO-PILA < 1                                    IQPARSE 
032200          GO TO 9100-BUSCAR-SUBCADENA-FIN                         IQPARSE 
032300      END-IF.                                                     IQPARSE 
032400      PERFORM 9110-COMPARAR-POSICION                              IQPARSE 
032500         THRU 9110-COMPARAR-POSICION-FIN                          IQPARSE 
032600        VARYING WS-GEN-POS FROM 1 BY 1                            IQPARSE 
032700          UNTIL WS-GEN-POS > WS-GEN-LARGO-PILA                    IQPARSE 
032800             OR SI-GEN-ENCONTRO.                                  IQPARSE 
032900  9100-BUSCAR-SUBCADENA-FIN.                                      IQPARSE 
033000      EXIT.                                                       IQPARSE 
033100*---------------------------------------------------------------- IQPARSE 
033200  9110-COMPARAR-POSICION.                                         IQPARSE 
033300                                                                  IQPARSE 
033400      IF WS-GEN-HAYSTACK(WS-GEN-POS : WS-GEN-LARGO)               IQPARSE 
033500                      = WS-GEN-NEEDLE(1 : WS-GEN-LARGO)           IQPARSE 
033600          MOVE 'S'      TO WS-GEN-ENCONTRO                        IQPARSE 
033700          MOVE WS-GEN-POS TO WS-GEN-POS-HALLADA                   IQPARSE 
033800      END-IF.                                                     IQPARSE 
033900  9110-COMPARAR-POSICION-FIN.                                     IQPARSE 
034000      EXIT.                                                       IQPARSE 
034100*---------------------------------------------------------------- IQPARSE 
034200  2000-EXTRAER-REMITENTE.                                         IQPARSE 
034300                                                                  IQPARSE 
034400      PERFORM 2100-BUSCAR-EMAIL-REMITENTE                         IQPARSE 
034500         THRU 2100-BUSCAR-EMAIL-REMITENTE-FIN.                    IQPARSE 
034600      PERFORM 2200-BUSCAR-NOMBRE-REMITENTE                        IQPARSE 
034700         THRU 2200-BUSCAR-NOMBRE-REMITENTE-FIN.                   IQPARSE 
034800      PERFORM 2300-CALCULAR-CONFIANZA                             IQPARSE 
034900         THRU 2300-CALCULAR-CONFIANZA-FIN.                        IQPARSE 
035000  2000-EXTRAER-REMITENTE-FIN.                                     IQPARSE 
035100      EXIT.                                                       IQPARSE 
035200*---------------------------------------------------------------- IQPARSE 
035300*   LA DIRECCION SE UBICA POR LA ARROBA EN EL ENCABEZADO FROM:    IQPARSE 
035400*   Y SE EXPANDE HACIA AMBOS LADOS HASTA UN BLANCO O LOS          IQPARSE 
035500*   SIGNOS < >, VALIDANDO QUE HAYA UN PUNTO EN EL DOMINIO.        IQPARSE 
035600*---------------------------------------------------------------- IQPARSE 
035700  2100-BUSCAR-EMAIL-REMITENTE.                                    IQPARSE 
035800                                                                  IQPARSE 
035900      MOVE 'N' TO WS-IQ-REMIT-TIENE-MAIL.                         IQPARSE 
036000      MOVE LK-PAR-FROM-LINEA TO WS-GEN-HAYSTACK.                  IQPARSE 
036100      MOVE 80                TO WS-GEN-POS-MAX.                   IQPARSE 
036200      MOVE '@'              TO WS-GEN-NEEDLE.                     IQPARSE 
036300      MOVE 1                 TO WS-GEN-LARGO.                     IQPARSE 
036400      PERFORM 9100-BUSCAR-SUBCADENA                               IQPARSE 
036500         THRU 9100-BUSCAR-SUBCADENA-FIN.                          IQPARSE 
036600      IF NO-GEN-ENCONTRO                                          IQPARSE 
036700          MOVE 'unknown@example.com' TO IQ-EV-REMITENTE-MAIL      IQPARSE 
036800          GO TO 2100-BUSCAR-EMAIL-REMITENTE-FIN                   IQPARSE 
036900      END-IF.                                                     IQPARSE 
037000      MOVE WS-GEN-POS-HALLADA TO WS-IQ-REMIT-EMAIL-POS.           IQPARSE 
037100      MOVE WS-IQ-REMIT-EMAIL-POS TO WS-IQ-REMIT-INICIO.           IQPARSE 
037200      PERFORM 2110-RETROCEDER-INICIO                              IQPARSE 
037300         THRU 2110-RETROCEDER-INICIO-FIN                          IQPARSE 
037400        UNTIL WS-IQ-REMIT-INICIO = 1                              IQPARSE 
037500           OR LK-PAR-FROM-LINEA                                   IQPARSE 
037600                  (WS-IQ-REMIT-INICIO - 1 : 1) = SPACE            IQPARSE 
037700           OR LK-PAR-FROM-LINEA                                   IQPARSE 
037800                  (WS-IQ-REMIT-INICIO - 1 : 1) = '<'.             IQPARSE 
037900      MOVE WS-IQ-REMIT-EMAIL-POS TO WS-IQ-REMIT-FIN.              IQPARSE 
038000      PERFORM 2120-AVANZAR-FIN                                    IQPARSE 
038100         THRU 2120-AVANZAR-FIN-FIN                                IQPARSE 
038200        UNTIL WS-IQ-REMIT-FIN = 80                                IQPARSE 
038300           OR LK-PAR-FROM-LINEA(WS-IQ-REMIT-FIN + 1 : 1) = SPACE  IQPARSE 
038400           OR LK-PAR-FROM-LINEA(WS-IQ-REMIT-FIN + 1 : 1) = '>'.   IQPARSE 
038500      IF WS-IQ-REMIT-FIN NOT > WS-IQ-REMIT-EMAIL-POS              IQPARSE 
038600          MOVE 'unknown@example.com' TO IQ-EV-REMITENTE-MAIL      IQPARSE 
038700          GO TO 2100-BUSCAR-EMAIL-REMITENTE-FIN                   IQPARSE 
038800      END-IF.                                                     IQPARSE 
038900      COMPUTE WS-IQ-LINEA-TRIM-LARGO =                            IQPARSE 
039000              WS-IQ-REMIT-FIN - WS-IQ-REMIT-EMAIL-POS.            IQPARSE 
039100      MOVE SPACES TO WS-GEN-HAYSTACK.                             IQPARSE 
039200      MOVE LK-PAR-FROM-LINEA(WS-IQ-REMIT-EMAIL-POS + 1 :          IQPARSE 
039300                              WS-IQ-LINEA-TRIM-LARGO)             IQPARSE 
039400        TO WS-GEN-HAYSTACK(1 : WS-IQ-LINEA-TRIM-LARGO).           IQPARSE 
039500      MOVE WS-IQ-LINEA-TRIM-LARGO TO WS-GEN-POS-MAX.              IQPARSE 
039600      MOVE '.'               TO WS-GEN-NEEDLE.                    IQPARSE 
039700      MOVE 1                  TO WS-GEN-LARGO.                    IQPARSE 
039800      PERFORM 9100-BUSCAR-SUBCADENA                               IQPARSE 
039900         THRU 9100-BUSCAR-SUBCADENA-FIN.                          IQPARSE 
040000      IF NO-GEN-ENCONTRO                                          IQPARSE 
040100          MOVE 'unknown@example.com' TO IQ-EV-REMITENTE-MAIL      IQPARSE 
040200          GO TO 2100-BUSCAR-EMAIL-REMITENTE-FIN                   IQPARSE 
040300      END-IF.                                                     IQPARSE 
040400      COMPUTE WS-IQ-LARGO-NOMBRE =                                IQPARSE 
040500              WS-IQ-REMIT-FIN - WS-IQ-REMIT-INICIO + 1.           IQPARSE 
040600      IF WS-IQ-LARGO-NOMBRE > 40                                  IQPARSE 
040700          MOVE 40 TO WS-IQ-LARGO-NOMBRE                           IQPARSE 
040800      END-IF.                                                     IQPARSE 
040900      MOVE LK-PAR-FROM-LINEA                                      IQPARSE 
041000           (WS-IQ-REMIT-INICIO : WS-IQ-LARGO-NOMBRE)              IQPARSE 
041100        TO IQ-EV-REMITENTE-MAIL.                                  IQPARSE 
041200      MOVE 'Y' TO WS-IQ-REMIT-TIENE-MAIL.                         IQPARSE 
041300  2100-BUSCAR-EMAIL-REMITENTE-FIN.                                IQPARSE 
041400      EXIT.                                                       IQPARSE 
041500*---------------------------------------------------------------- IQPARSE 
041600  2110-RETROCEDER-INICIO.                                         IQPARSE 
041700                                                                  IQPARSE 
041800      SUBTRACT 1 FROM WS-IQ-REMIT-INICIO.                         IQPARSE 
041900  2110-RETROCEDER-INICIO-FIN.                                     IQPARSE 
042000      EXIT.                                                       IQPARSE 
042100*---------------------------------------------------------------- IQPARSE 
042200  2120-AVANZAR-FIN.                                               IQPARSE 
042300                                                                  IQPARSE 
042400      ADD 1 TO WS-IQ-REMIT-FIN.                                   IQPARSE 
042500  2120-AVANZAR-FIN-FIN.                                           IQPARSE 
042600      EXIT.                                                       IQPARSE 
042700*---------------------------------------------------------------- IQPARSE 
042800*   EL NOMBRE DEL REMITENTE SE TOMA DE LO QUE SIGUE AL PREFIJO    IQPARSE 
042900*   FROM: Y PRECEDE AL SIGNO < (O AL FIN DE LINEA SI NO HAY       IQPARSE 
043000*   DIRECCION ENTRE SIGNOS). SIN PREFIJO FROM: NO SE INTENTA      IQPARSE 
043100*   ADIVINAR EL NOMBRE (VER TP-0084).                             IQPARSE 
043200*---------------------------------------------------------------- IQPARSE 
043300  2200-BUSCAR-NOMBRE-REMITENTE.                                   IQPARSE 
043400                                                                  IQPARSE 
043500      MOVE LK-PAR-FROM-LINEA TO WS-IQ-LINEA-MAYUS.                IQPARSE 
043600      INSPECT WS-IQ-LINEA-MAYUS CONVERTING                        IQPARSE 
043700     'abcdefghijklmnopqrstuvwxyz'                                 IQPARSE 
043800   TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                               IQPARSE 
043900      MOVE 'N' TO WS-IQ-REMIT-TIENE-NOM.                          IQPARSE 
044000      IF WS-IQ-LINEA-MAYUS(1:5) NOT = 'FROM:'                     IQPARSE 
044100          MOVE 'Unknown' TO IQ-EV-REMITENTE-NOM                   IQPARSE 
044200          GO TO 2200-BUSCAR-NOMBRE-REMITENTE-FIN                  IQPARSE 
044300      END-IF.                                                     IQPARSE 
044400      MOVE 6 TO WS-IQ-REMIT-INICIO.                               IQPARSE 
044500      PERFORM 2210-SALTAR-BLANCO-NOMBRE                           IQPARSE 
044600         THRU 2210-SALTAR-BLANCO-NOMBRE-FIN                       IQPARSE 
044700        UNTIL WS-IQ-REMIT-INICIO > 80                             IQPARSE 
044800           OR LK-PAR-FROM-LINEA                                   IQPARSE 
044900                  (WS-IQ-REMIT-INICIO : 1) NOT = SPACE.           IQPARSE 
045000      IF WS-IQ-REMIT-INICIO > 80                                  IQPARSE 
045100          MOVE 'Unknown' TO IQ-EV-REMITENTE-NOM                   IQPARSE 
045200          GO TO 2200-BUSCAR-NOMBRE-REMITENTE-FIN                  IQPARSE 
045300      END-IF.                                                     IQPARSE 
045400      MOVE LK-PAR-FROM-LINEA TO WS-GEN-HAYSTACK.                  IQPARSE 
045500      MOVE 80                TO WS-GEN-POS-MAX.                   IQPARSE 
045600      MOVE '<'              TO WS-GEN-NEEDLE.                     IQPARSE 
045700      MOVE 1                 TO WS-GEN-LARGO.                     IQPARSE 
045800      PERFORM 9100-BUSCAR-SUBCADENA                               IQPARSE 
045900         THRU 9100-BUSCAR-SUBCADENA-FIN.                          IQPARSE 
046000      IF SI-GEN-ENCONTRO                                          IQPARSE 
046100        AND WS-GEN-POS-HALLADA > WS-IQ-REMIT-INICIO               IQPARSE 
046200          COMPUTE WS-IQ-LARGO-NOMBRE =                            IQPARSE 
046300                  WS-GEN-POS-HALLADA - WS-IQ-REMIT-INICIO         IQPARSE 
046400      ELSE                                                        IQPARSE 
046500          COMPUTE WS-IQ-LARGO-NOMBRE = 81 - WS-IQ-REMIT-INICIO    IQPARSE 
046600      END-IF.                                                     IQPARSE 
046700      IF WS-IQ-LARGO-NOMBRE > 30                                  IQPARSE 
046800          MOVE 30 TO WS-IQ-LARGO-NOMBRE                           IQPARSE 
046900      END-IF.                                                     IQPARSE 
047000      MOVE LK-PAR-FROM-LINEA                                      IQPARSE 
047100           (WS-IQ-REMIT-INICIO : WS-IQ-LARGO-NOMBRE)              IQPARSE 
047200        TO IQ-EV-REMITENTE-NOM.                                   IQPARSE 
047300      MOVE 'Y' TO WS-IQ-REMIT-TIENE-NOM.                          IQPARSE 
047400  2200-BUSCAR-NOMBRE-REMITENTE-FIN.                               IQPARSE 
047500      EXIT.                                                       IQPARSE 
047600*---------------------------------------------------------------- IQPARSE 
047700  2210-SALTAR-BLANCO-NOMBRE.                                      IQPARSE 
047800                                                                  IQPARSE 
047900      ADD 1 TO WS-IQ-REMIT-INICIO.                                IQPARSE 
048000  2210-SALTAR-BLANCO-NOMBRE-FIN.                                  IQPARSE 
048100      EXIT.                                                       IQPARSE 
048200*---------------------------------------------------------------- IQPARSE 
048300*   CONFIANZA BASE 0.50; SUMA 0.30 SI HAY NOMBRE Y 0.20 SI HAY    IQPARSE 
048400*   DIRECCION DE CORREO, TOPE 1.00.                               IQPARSE 
048500*---------------------------------------------------------------- IQPARSE 
048600  2300-CALCULAR-CONFIANZA.                                        IQPARSE 
048700                                                                  IQPARSE 
048800      MOVE .5 TO IQ-EV-REMITENTE-CONF.                            IQPARSE 
048900      IF IQ-REMIT-TIENE-NOM-SI                                    IQPARSE 
049000          ADD .3 TO IQ-EV-REMITENTE-CONF                          IQPARSE 
049100      END-IF.                                                     IQPARSE 
049200      IF IQ-REMIT-TIENE-MAIL-SI                                   IQPARSE 
049300          ADD .2 TO IQ-EV-REMITENTE-CONF                          IQPARSE 
049400      END-IF.                                                     IQPARSE 
049500      IF IQ-EV-REMITENTE-CONF > 1                                 IQPARSE 
049600          MOVE 1 TO IQ-EV-REMITENTE-CONF                          IQPARSE 
049700      END-IF.                                                     IQPARSE 
049800  2300-CALCULAR-CONFIANZA-FIN.                                    IQPARSE 
049900      EXIT.                                                       IQPARSE 
050000*---------------------------------------------------------------- IQPARSE 
050100*   EXTRACCION DE PRODUCTOS: CADA LINEA LIMPIA SE COMPARA CONTRA  IQPARSE 
050200*   CADA NOMBRE DE CATALOGO (MAYUSCULAS) POR SUBCADENA; SI HAY    IQPARSE 
050300*   COINCIDENCIA SE AGREGA UN PRODUCTO (SE ACEPTAN REPETIDOS).    IQPARSE 
050400*---------------------------------------------------------------- IQPARSE 
050500  3000-EXTRAER-PRODUCTOS.                                         IQPARSE 
050600                                                                  IQPARSE 
050700      MOVE ZERO TO IQ-EV-PROD-CANT.                               IQPARSE 
050800      PERFORM 3100-PROCESAR-UNA-LINEA                             IQPARSE 
050900         THRU 3100-PROCESAR-UNA-LINEA-FIN                         IQPARSE 
051000        VARYING WS-IQ-SUB-LINEA FROM 1 BY 1                       IQPARSE 
051100          UNTIL WS-IQ-SUB-LINEA > WS-IQ-LIMPIA-CANT               IQPARSE 
051200             OR IQ-EV-PROD-CANT = 10.                             IQPARSE 
051300  3000-EXTRAER-PRODUCTOS-FIN.                                     IQPARSE 
051400      EXIT.                                                       IQPARSE 
051500*---------------------------------------------------------------- IQPARSE 
051600  3100-PROCESAR-UNA-LINEA.                                        IQPARSE 
051700                                                                  IQPARSE 
051800      MOVE WS-IQ-LIMPIA-LINEA(WS-IQ-SUB-LINEA)                    IQPARSE 
051900        TO WS-IQ-LINEA-MAYUS.                                     IQPARSE 
052000      INSPECT WS-IQ-LINEA-MAYUS CONVERTING                        IQPARSE 
052100     'abcdefghijklmnopqrstuvwxyz'                                 IQPARSE 
052200   TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                               IQPARSE 
052300      PERFORM 3150-PROBAR-UN-CATALOGO                             IQPARSE 
052400         THRU 3150-PROBAR-UN-CATALOGO-FIN                         IQPARSE 
052500        VARYING WS-IQ-SUB-CAT FROM 1 BY 1                         IQPARSE 
052600          UNTIL WS-IQ-SUB-CAT > WS-IQ-PRECIO-CANT                 IQPARSE 
052700             OR IQ-EV-PROD-CANT = 10.                             IQPARSE 
052800  3100-PROCESAR-UNA-LINEA-FIN.                                    IQPARSE 
052900      EXIT.                                                       IQPARSE 
053000*---------------------------------------------------------------- IQPARSE 
053100  3150-PROBAR-UN-CATALOGO.                                        IQPARSE 
053200                                                                  IQPARSE 
053300      PERFORM 3160-LARGO-CATALOGO THRU 3160-LARGO-CATALOGO-FIN.   IQPARSE 
053400      IF WS-IQ-LARGO-NOMBRE = 0                                   IQPARSE 
053500          GO TO 3150-PROBAR-UN-CATALOGO-FIN                       IQPARSE 
053600      END-IF.                                                     IQPARSE 
053700      MOVE WS-IQ-LINEA-MAYUS TO WS-GEN-HAYSTACK.                  IQPARSE 
053800      MOVE 80                TO WS-GEN-POS-MAX.                   IQPARSE 
053900      MOVE WS-IQ-CAT-NOMBRE-MAYUS(WS-IQ-SUB-CAT) TO WS-GEN-NEEDLE.IQPARSE 
054000      MOVE WS-IQ-LARGO-NOMBRE TO WS-GEN-LARGO.                    IQPARSE 
054100      PERFORM 9100-BUSCAR-SUBCADENA                               IQPARSE 
054200         THRU 9100-BUSCAR-SUBCADENA-FIN.                          IQPARSE 
054300      IF NO-GEN-ENCONTRO                                          IQPARSE 
054400          GO TO 3150-PROBAR-UN-CATALOGO-FIN                       IQPARSE 
054500      END-IF.                                                     IQPARSE 
054600      ADD 1 TO IQ-EV-PROD-CANT.                                   IQPARSE 
054700      MOVE WS-IQ-PL-NOMBRE(WS-IQ-SUB-CAT)                         IQPARSE 
054800        TO IQ-EV-PR-NOMBRE(IQ-EV-PROD-CANT).                      IQPARSE 
054900      PERFORM 3300-BUSCAR-CANTIDAD THRU 3300-BUSCAR-CANTIDAD-FIN. IQPARSE 
055000      PERFORM 3400-BUSCAR-UNIDAD THRU 3400-BUSCAR-UNIDAD-FIN.     IQPARSE 
055100      PERFORM 3500-CALC-CONF-PRODUCTO                             IQPARSE 
055200         THRU 3500-CALC-CONF-PRODUCTO-FIN.                        IQPARSE 
055300  3150-PROBAR-UN-CATALOGO-FIN.                                    IQPARSE 
055400      EXIT.                                                       IQPARSE 
055500*---------------------------------------------------------------- IQPARSE 
055600  3160-LARGO-CATALOGO.                                            IQPARSE 
055700                                                                  IQPARSE 
055800      MOVE 20 TO WS-IQ-LARGO-NOMBRE.                              IQPARSE 
055900      PERFORM 3165-RECORTAR-CATALOGO                              IQPARSE 
056000         THRU 3165-RECORTAR-CATALOGO-FIN                          IQPARSE 
056100        UNTIL WS-IQ-LARGO-NOMBRE = 0                              IQPARSE 
056200           OR WS-IQ-CAT-NOMBRE-MAYUS(WS-IQ-SUB-CAT)               IQPARSE 
056300                    (WS-IQ-LARGO-NOMBRE : 1) NOT = SPACE.         IQPARSE 
056400  3160-LARGO-CATALOGO-FIN.                                        IQPARSE 
056500      EXIT.                                                       IQPARSE 
056600*---------------------------------------------------------------- IQPARSE 
056700  3165-RECORTAR-CATALOGO.                                         IQPARSE 
056800                                                                  IQPARSE 
056900      SUBTRACT 1 FROM WS-IQ-LARGO-NOMBRE.                         IQPARSE 
057000  3165-RECORTAR-CATALOGO-FIN.                                     IQPARSE 
057100      EXIT.                                                       IQPARSE 
057200*---------------------------------------------------------------- IQPARSE 
057300*   LA CANTIDAD ES EL ULTIMO NUMERO EN LOS 50 CARACTERES ANTES    IQPARSE 
057400*   DEL NOMBRE DE PRODUCTO; SI NO HAY NINGUNO, EL PRIMER NUMERO   IQPARSE 
057500*   EN LOS 50 CARACTERES DESDE EL NOMBRE EN ADELANTE.             IQPARSE 
057600*---------------------------------------------------------------- IQPARSE 
057700  3300-BUSCAR-CANTIDAD.                                           IQPARSE 
057800                                                                  IQPARSE 
057900      MOVE SPACE TO WS-IQ-VENTANA-CANT.                           IQPARSE 
058000      MOVE SPACES TO WS-IQ-VENTANA-ANTES.                         IQPARSE 
058100      IF WS-GEN-POS-HALLADA > 1                                   IQPARSE 
058200          COMPUTE WS-IQ-LINEA-TRIM-CANT = WS-GEN-POS-HALLADA - 1  IQPARSE 
058300          IF WS-IQ-LINEA-TRIM-CANT > 50                           IQPARSE 
058400              MOVE 50 TO WS-IQ-LINEA-TRIM-CANT                    IQPARSE 
058500          END-IF                                                  IQPARSE 
058600          COMPUTE WS-IQ-POS-MATCH =                               IQPARSE 
058700                  WS-GEN-POS-HALLADA - WS-IQ-LINEA-TRIM-CANT      IQPARSE 
058800          MOVE WS-IQ-LINEA-MAYUS(WS-IQ-POS-MATCH :                IQPARSE 
058900                                  WS-IQ-LINEA-TRIM-CANT)          IQPARSE 
059000            TO WS-IQ-VENTANA-ANTES(1 : WS-IQ-LINEA-TRIM-CANT)     IQPARSE 
059100      END-IF.                                                     IQPARSE 
059200      MOVE SPACES TO WS-IQ-VENTANA-DESDE.                         IQPARSE 
059300      COMPUTE WS-IQ-LINEA-TRIM-CANT = 81 - WS-GEN-POS-HALLADA.    IQPARSE 
059400      IF WS-IQ-LINEA-TRIM-CANT > 50                               IQPARSE 
059500          MOVE 50 TO WS-IQ-LINEA-TRIM-CANT                        IQPARSE 
059600      END-IF.                                                     IQPARSE 
059700      MOVE WS-IQ-LINEA-MAYUS(WS-GEN-POS-HALLADA :                 IQPARSE 
059800                              WS-IQ-LINEA-TRIM-CANT)              IQPARSE 
059900        TO WS-IQ-VENTANA-DESDE(1 : WS-IQ-LINEA-TRIM-CANT).        IQPARSE 
060000      MOVE WS-IQ-VENTANA-ANTES TO WS-NUM-VENTANA.                 IQPARSE 
060100      MOVE 50                  TO WS-NUM-LARGO-VENT.              IQPARSE 
060200      MOVE 'U'                TO WS-NUM-MODO.                     IQPARSE 
060300      PERFORM 3350-ESCANEAR-NUMERO THRU 3350-ESCANEAR-NUMERO-FIN. IQPARSE 
060400      IF WS-NUM-SI-ENCONTRADO                                     IQPARSE 
060500          MOVE WS-NUM-VALOR-FINAL                                 IQPARSE 
060600            TO IQ-EV-PR-CANTIDAD(IQ-EV-PROD-CANT)                 IQPARSE 
060700          MOVE 'N' TO IQ-EV-PR-CANT-FALTA(IQ-EV-PROD-CANT)        IQPARSE 
060800          SET IQ-VENTANA-CANT-ANTES TO TRUE                       IQPARSE 
060900      GO TO 3300-BUSCAR-CANTIDAD-FIN                              IQPARSE 
061000      END-IF.                                                     IQPARSE 
061100      MOVE WS-IQ-VENTANA-DESDE TO WS-NUM-VENTANA.                 IQPARSE 
061200      MOVE 50                  TO WS-NUM-LARGO-VENT.              IQPARSE 
061300      MOVE 'P'                TO WS-NUM-MODO.                     IQPARSE 
061400      PERFORM 3350-ESCANEAR-NUMERO THRU 3350-ESCANEAR-NUMERO-FIN. IQPARSE 
061500      IF WS-NUM-SI-ENCONTRADO                                     IQPARSE 
061600          MOVE WS-NUM-VALOR-FINAL                                 IQPARSE 
061700            TO IQ-EV-PR-CANTIDAD(IQ-EV-PROD-CANT)                 IQPARSE 
061800          MOVE 'N' TO IQ-EV-PR-CANT-FALTA(IQ-EV-PROD-CANT)        IQPARSE 
061900          SET IQ-VENTANA-CANT-DESDE TO TRUE                       IQPARSE 
062000      ELSE                                                        IQPARSE 
062100          MOVE ZERO TO IQ-EV-PR-CANTIDAD(IQ-EV-PROD-CANT)         IQPARSE 
062200          MOVE 'Y' TO IQ-EV-PR-CANT-FALTA(IQ-EV-PROD-CANT)        IQPARSE 
062300      END-IF.                                                     IQPARSE 
062400  3300-BUSCAR-CANTIDAD-FIN.                                       IQPARSE 
062500      EXIT.                                                       IQPARSE 
062600*---------------------------------------------------------------- IQPARSE 
062700*   ESCANEO GENERICO DE UN NUMERO ENTERO O DECIMAL DENTRO DE UNA  IQPARSE 
062800*   VENTANA DE TEXTO. MODO U CONSERVA EL ULTIMO NUMERO CERRADO,   IQPARSE 
062900*   MODO P SE DETIENE EN EL PRIMERO (TP-0014).                    IQPARSE 
063000*---------------------------------------------------------------- IQPARSE 
063100  3350-ESCANEAR-NUMERO.                                           IQPARSE 
063200                                                                  IQPARSE 
063300      MOVE 'N' TO WS-NUM-ENCONTRADO.                              IQPARSE 
063400      MOVE 'N' TO WS-NUM-EN-CURSO.                                IQPARSE 
063500      MOVE 'N' TO WS-NUM-EN-DECIMAL.                              IQPARSE 
063600      MOVE 'N' TO WS-NUM-DETENER.                                 IQPARSE 
063700      MOVE ZERO TO WS-NUM-ENTERO-TMP WS-NUM-DECIMAL-TMP           IQPARSE 
063800                   WS-NUM-DEC-DIGITOS WS-NUM-VALOR-FINAL.         IQPARSE 
063900      PERFORM 3360-PROCESAR-CARACTER-NUM                          IQPARSE 
064000         THRU 3360-PROCESAR-CARACTER-NUM-FIN                      IQPARSE 
064100        VARYING WS-NUM-POS FROM 1 BY 1                            IQPARSE 
064200          UNTIL WS-NUM-POS > WS-NUM-LARGO-VENT                    IQPARSE 
064300             OR WS-NUM-SI-DETENER.                                IQPARSE 
064400      IF WS-NUM-HAY-CURSO                                         IQPARSE 
064500          PERFORM 3365-CERRAR-CORRIDA-NUM                         IQPARSE 
064600             THRU 3365-CERRAR-CORRIDA-NUM-FIN                     IQPARSE 
064700      END-IF.                                                     IQPARSE 
064800  3350-ESCANEAR-NUMERO-FIN.                                       IQPARSE 
064900      EXIT.                                                       IQPARSE 
065000*---------------------------------------------------------------- IQPARSE 
065100  3360-PROCESAR-CARACTER-NUM.                                     IQPARSE 
065200                                                                  IQPARSE 
065300      MOVE WS-NUM-VENTANA(WS-NUM-POS : 1) TO WS-NUM-CHAR.         IQPARSE 
065400      IF WS-NUM-CHAR IS NUMERIC                                   IQPARSE 
065500          MOVE WS-NUM-CHAR TO WS-NUM-DIGITO                       IQPARSE 
065600          MOVE 'S' TO WS-NUM-EN-CURSO                             IQPARSE 
065700          IF WS-NUM-HAY-DECIMAL                                   IQPARSE 
065800              IF WS-NUM-DEC-DIGITOS < 2                           IQPARSE 
065900                  COMPUTE WS-NUM-DECIMAL-TMP =                    IQPARSE 
066000                     WS-NUM-DECIMAL-TMP * 10 + WS-NUM-DIGITO      IQPARSE 
066100                  ADD 1 TO WS-NUM-DEC-DIGITOS                     IQPARSE 
066200              END-IF                                              IQPARSE 
066300          ELSE                                                    IQPARSE 
066400              COMPUTE WS-NUM-ENTERO-TMP =                         IQPARSE 
066500                 WS-NUM-ENTERO-TMP * 10 + WS-NUM-DIGITO           IQPARSE 
066600          END-IF                                                  IQPARSE 
066700      ELSE                                                        IQPARSE 
066800          IF WS-NUM-CHAR = '.' AND WS-NUM-HAY-CURSO               IQPARSE 
066900              MOVE 'S' TO WS-NUM-EN-DECIMAL                       IQPARSE 
067000          ELSE                                                    IQPARSE 
067100              IF WS-NUM-HAY-CURSO                                 IQPARSE 
067200                  PERFORM 3365-CERRAR-CORRIDA-NUM                 IQPARSE 
067300                     THRU 3365-CERRAR-CORRIDA-NUM-FIN             IQPARSE 
067400              END-IF                                              IQPARSE 
067500          END-IF                                                  IQPARSE 
067600      END-IF.                                                     IQPARSE 
067700  3360-PROCESAR-CARACTER-NUM-FIN.                                 IQPARSE 
067800      EXIT.                                                       IQPARSE 
067900*---------------------------------------------------------------- IQPARSE 
068000  3365-CERRAR-CORRIDA-NUM.                                        IQPARSE 
068100                                                                  IQPARSE 
068200      IF WS-NUM-DEC-DIGITOS = 1                                   IQPARSE 
068300          COMPUTE WS-NUM-DECIMAL-TMP = WS-NUM-DECIMAL-TMP * 10    IQPARSE 
068400      END-IF.                                                     IQPARSE 
068500      COMPUTE WS-NUM-VALOR-TMP =                                  IQPARSE 
068600              WS-NUM-ENTERO-TMP + (WS-NUM-DECIMAL-TMP / 100).     IQPARSE 
068700      IF WS-NUM-MODO-ULTIMO                                       IQPARSE 
068800          MOVE WS-NUM-VALOR-TMP TO WS-NUM-VALOR-FINAL             IQPARSE 
068900          MOVE 'S' TO WS-NUM-ENCONTRADO                           IQPARSE 
069000      ELSE                                                        IQPARSE 
069100          IF WS-NUM-MODO-PRIMERO AND NOT WS-NUM-SI-ENCONTRADO     IQPARSE 
069200              MOVE WS-NUM-VALOR-TMP TO WS-NUM-VALOR-FINAL         IQPARSE 
069300              MOVE 'S' TO WS-NUM-ENCONTRADO                       IQPARSE 
069400              MOVE 'S' TO WS-NUM-DETENER                          IQPARSE 
069500          END-IF                                                  IQPARSE 
069600      END-IF.                                                     IQPARSE 
069700      MOVE 'N' TO WS-NUM-EN-CURSO.                                IQPARSE 
069800      MOVE 'N' TO WS-NUM-EN-DECIMAL.                              IQPARSE 
069900      MOVE ZERO TO WS-NUM-ENTERO-TMP WS-NUM-DECIMAL-TMP           IQPARSE 
070000                   WS-NUM-DEC-DIGITOS.                            IQPARSE 
070100  3365-CERRAR-CORRIDA-NUM-FIN.                                    IQPARSE 
070200      EXIT.                                                       IQPARSE 
070300*---------------------------------------------------------------- IQPARSE 
070400*   LA UNIDAD ES LA PRIMERA PALABRA CLAVE DE UNIDAD RECONOCIDA    IQPARSE 
070500*   EN LAS MISMAS VENTANAS USADAS PARA LA CANTIDAD.               IQPARSE 
070600*---------------------------------------------------------------- IQPARSE 
070700  3400-BUSCAR-UNIDAD.                                             IQPARSE 
070800                                                                  IQPARSE 
070900      MOVE SPACES TO IQ-EV-PR-UNIDAD(IQ-EV-PROD-CANT).            IQPARSE 
071000      MOVE 'PIECE' TO WS-GEN-NEEDLE.                              IQPARSE 
071100      MOVE 5        TO WS-GEN-LARGO.                              IQPARSE 
071200      PERFORM 3405-BUSCAR-UNIDAD-EN-VENTANAS                      IQPARSE 
071300         THRU 3405-BUSCAR-UNIDAD-EN-VENTANAS-FIN.                 IQPARSE 
071400      IF SI-GEN-ENCONTRO                                          IQPARSE 
071500          MOVE 'piece' TO IQ-EV-PR-UNIDAD(IQ-EV-PROD-CANT)        IQPARSE 
071600          GO TO 3400-BUSCAR-UNIDAD-FIN                            IQPARSE 
071700      END-IF.                                                     IQPARSE 
071800      MOVE 'PCS' TO WS-GEN-NEEDLE.                                IQPARSE 
071900      MOVE 3      TO WS-GEN-LARGO.                                IQPARSE 
072000      PERFORM 3405-BUSCAR-UNIDAD-EN-VENTANAS                      IQPARSE 
072100         THRU 3405-BUSCAR-UNIDAD-EN-VENTANAS-FIN.                 IQPARSE 
072200      IF SI-GEN-ENCONTRO                                          IQPARSE 
072300          MOVE 'piece' TO IQ-EV-PR-UNIDAD(IQ-EV-PROD-CANT)        IQPARSE 
072400          GO TO 3400-BUSCAR-UNIDAD-FIN                            IQPARSE 
072500      END-IF.                                                     IQPARSE 
072600      MOVE 'PC' TO WS-GEN-NEEDLE.                                 IQPARSE 
072700      MOVE 2     TO WS-GEN-LARGO.                                 IQPARSE 
072800      PERFORM 3405-BUSCAR-UNIDAD-EN-VENTANAS                      IQPARSE 
072900         THRU 3405-BUSCAR-UNIDAD-EN-VENTANAS-FIN.                 IQPARSE 
073000      IF SI-GEN-ENCONTRO                                          IQPARSE 
073100          MOVE 'piece' TO IQ-EV-PR-UNIDAD(IQ-EV-PROD-CANT)        IQPARSE 
073200          GO TO 3400-BUSCAR-UNIDAD-FIN                            IQPARSE 
073300      END-IF.                                                     IQPARSE 
073400      MOVE 'KIT' TO WS-GEN-NEEDLE.                                IQPARSE 
073500      MOVE 3      TO WS-GEN-LARGO.                                IQPARSE 
073600      PERFORM 3405-BUSCAR-UNIDAD-EN-VENTANAS                      IQPARSE 
073700         THRU 3405-BUSCAR-UNIDAD-EN-VENTANAS-FIN.                 IQPARSE 
073800      IF SI-GEN-ENCONTRO                                          IQPARSE 
073900          MOVE 'kit' TO IQ-EV-PR-UNIDAD(IQ-EV-PROD-CANT)          IQPARSE 
074000          GO TO 3400-BUSCAR-UNIDAD-FIN                            IQPARSE 
074100      END-IF.                                                     IQPARSE 
074200      MOVE 'PACK' TO WS-GEN-NEEDLE.                               IQPARSE 
074300      MOVE 4       TO WS-GEN-LARGO.                               IQPARSE 
074400      PERFORM 3405-BUSCAR-UNIDAD-EN-VENTANAS                      IQPARSE 
074500         THRU 3405-BUSCAR-UNIDAD-EN-VENTANAS-FIN.                 IQPARSE 
074600      IF SI-GEN-ENCONTRO                                          IQPARSE 
074700          MOVE 'pack' TO IQ-EV-PR-UNIDAD(IQ-EV-PROD-CANT)         IQPARSE 
074800          GO TO 3400-BUSCAR-UNIDAD-FIN                            IQPARSE 
074900      END-IF.                                                     IQPARSE 
075000      MOVE 'BOX' TO WS-GEN-NEEDLE.                                IQPARSE 
075100      MOVE 3      TO WS-GEN-LARGO.                                IQPARSE 
075200      PERFORM 3405-BUSCAR-UNIDAD-EN-VENTANAS                      IQPARSE 
075300         THRU 3405-BUSCAR-UNIDAD-EN-VENTANAS-FIN.                 IQPARSE 
075400      IF SI-GEN-ENCONTRO                                          IQPARSE 
075500          MOVE 'box' TO IQ-EV-PR-UNIDAD(IQ-EV-PROD-CANT)          IQPARSE 
075600          GO TO 3400-BUSCAR-UNIDAD-FIN                            IQPARSE 
075700      END-IF.                                                     IQPARSE 
075800      MOVE 'SET' TO WS-GEN-NEEDLE.                                IQPARSE 
075900      MOVE 3      TO WS-GEN-LARGO.                                IQPARSE 
076000      PERFORM 3405-BUSCAR-UNIDAD-EN-VENTANAS                      IQPARSE 
076100         THRU 3405-BUSCAR-UNIDAD-EN-VENTANAS-FIN.                 IQPARSE 
076200      IF SI-GEN-ENCONTRO                                          IQPARSE 
076300          MOVE 'set' TO IQ-EV-PR-UNIDAD(IQ-EV-PROD-CANT)          IQPARSE 
076400          GO TO 3400-BUSCAR-UNIDAD-FIN                            IQPARSE 
076500      END-IF.                                                     IQPARSE 
076600      MOVE 'UNIT' TO WS-GEN-NEEDLE.                               IQPARSE 
076700      MOVE 4       TO WS-GEN-LARGO.                               IQPARSE 
076800      PERFORM 3405-BUSCAR-UNIDAD-EN-VENTANAS                      IQPARSE 
076900         THRU 3405-BUSCAR-UNIDAD-EN-VENTANAS-FIN.                 IQPARSE 
077000      IF SI-GEN-ENCONTRO                                          IQPARSE 
077100          MOVE 'unit' TO IQ-EV-PR-UNIDAD(IQ-EV-PROD-CANT)         IQPARSE 
077200      END-IF.                                                     IQPARSE 
077300  3400-BUSCAR-UNIDAD-FIN.                                         IQPARSE 
077400      EXIT.                                                       IQPARSE 
077500*---------------------------------------------------------------- IQPARSE 
077600  3405-BUSCAR-UNIDAD-EN-VENTANAS.                                 IQPARSE 
077700                                                                  IQPARSE 
077800      MOVE 'N' TO WS-GEN-ENCONTRO.                                IQPARSE 
077900      IF IQ-VENTANA-CANT-ANTES                                    IQPARSE 
078000          MOVE WS-IQ-VENTANA-ANTES TO WS-GEN-HAYSTACK             IQPARSE 
078100          MOVE 50                  TO WS-GEN-POS-MAX              IQPARSE 
078200          PERFORM 9100-BUSCAR-SUBCADENA                           IQPARSE 
078300             THRU 9100-BUSCAR-SUBCADENA-FIN                       IQPARSE 
078400      ELSE                                                        IQPARSE 
078500          IF IQ-VENTANA-CANT-DESDE                                IQPARSE 
078600              MOVE WS-IQ-VENTANA-DESDE TO WS-GEN-HAYSTACK         IQPARSE 
078700              MOVE 50                  TO WS-GEN-POS-MAX          IQPARSE 
078800              PERFORM 9100-BUSCAR-SUBCADENA                       IQPARSE 
078900                 THRU 9100-BUSCAR-SUBCADENA-FIN                   IQPARSE 
079000          END-IF                                                  IQPARSE 
079100      END-IF.                                                     IQPARSE 
079200  3405-BUSCAR-UNIDAD-EN-VENTANAS-FIN.                             IQPARSE 
079300      EXIT.                                                       IQPARSE 
079400*---------------------------------------------------------------- IQPARSE 
079500*   CONFIANZA DE LA LINEA DE PRODUCTO: BASE 0.80 (SE RECONOCIO    IQPARSE 
079600*   EL NOMBRE DE CATALOGO), +0.20 SI HAY CANTIDAD Y +0.10 SI LA   IQPARSE 
079700*   LINEA LIMPIA SUPERA LOS 10 CARACTERES, TOPE 1.00.             IQPARSE 
079800*---------------------------------------------------------------- IQPARSE 
079900  3500-CALC-CONF-PRODUCTO.                                        IQPARSE 
080000                                                                  IQPARSE 
080100      MOVE .8 TO IQ-EV-PR-CONFIANZA(IQ-EV-PROD-CANT).             IQPARSE 
080200      IF IQ-EV-CANT-FALTA-NO(IQ-EV-PROD-CANT)                     IQPARSE 
080300          ADD .2 TO IQ-EV-PR-CONFIANZA(IQ-EV-PROD-CANT)           IQPARSE 
080400      END-IF.                                                     IQPARSE 
080500      PERFORM 3510-LARGO-LINEA-LIMPIA                             IQPARSE 
080600         THRU 3510-LARGO-LINEA-LIMPIA-FIN.                        IQPARSE 
080700      IF WS-IQ-LINEA-TRIM-LARGO > 10                              IQPARSE 
080800          ADD .1 TO IQ-EV-PR-CONFIANZA(IQ-EV-PROD-CANT)           IQPARSE 
080900      END-IF.                                                     IQPARSE 
081000      IF IQ-EV-PR-CONFIANZA(IQ-EV-PROD-CANT) > 1                  IQPARSE 
081100          MOVE 1 TO IQ-EV-PR-CONFIANZA(IQ-EV-PROD-CANT)           IQPARSE 
081200      END-IF.                                                     IQPARSE 
081300      MOVE SPACES TO IQ-EV-PR-NOTAS(IQ-EV-PROD-CANT).             IQPARSE 
081400      IF IQ-EV-CANT-FALTA-SI(IQ-EV-PROD-CANT)                     IQPARSE 
081500          IF IQ-EV-PR-UNIDAD(IQ-EV-PROD-CANT) = SPACES            IQPARSE 
081600              STRING 'Quantity not specified; Unit not specified' IQPARSE 
081700                  DELIMITED BY SIZE                               IQPARSE 
081800                  INTO IQ-EV-PR-NOTAS(IQ-EV-PROD-CANT)            IQPARSE 
081900          ELSE                                                    IQPARSE 
082000              STRING 'Quantity not specified'                     IQPARSE 
082100                  DELIMITED BY SIZE                               IQPARSE 
082200                  INTO IQ-EV-PR-NOTAS(IQ-EV-PROD-CANT)            IQPARSE 
082300          END-IF                                                  IQPARSE 
082400      ELSE                                                        IQPARSE 
082500          IF IQ-EV-PR-UNIDAD(IQ-EV-PROD-CANT) = SPACES            IQPARSE 
082600              STRING 'Unit not specified'                         IQPARSE 
082700                  DELIMITED BY SIZE                               IQPARSE 
082800                  INTO IQ-EV-PR-NOTAS(IQ-EV-PROD-CANT)            IQPARSE 
082900          ELSE                                                    IQPARSE 
083000              STRING 'Complete information extracted'             IQPARSE 
083100                  DELIMITED BY SIZE                               IQPARSE 
083200                  INTO IQ-EV-PR-NOTAS(IQ-EV-PROD-CANT)            IQPARSE 
083300          END-IF                                                  IQPARSE 
083400      END-IF.                                                     IQPARSE 
083500  3500-CALC-CONF-PRODUCTO-FIN.                                    IQPARSE 
083600      EXIT.                                                       IQPARSE 
083700*---------------------------------------------------------------- IQPARSE 
083800  3510-LARGO-LINEA-LIMPIA.                                        IQPARSE 
083900                                                                  IQPARSE 
084000      MOVE 80 TO WS-IQ-LINEA-TRIM-LARGO.                          IQPARSE 
084100      PERFORM 3520-RECORTAR-LINEA                                 IQPARSE 
084200         THRU 3520-RECORTAR-LINEA-FIN                             IQPARSE 
084300        UNTIL WS-IQ-LINEA-TRIM-LARGO = 0                          IQPARSE 
084400           OR WS-IQ-LIMPIA-LINEA(WS-IQ-SUB-LINEA)                 IQPARSE 
084500                         (WS-IQ-LINEA-TRIM-LARGO : 1) NOT = SPACE.IQPARSE 
084600  3510-LARGO-LINEA-LIMPIA-FIN.                                    IQPARSE 
084700      EXIT.                                                       IQPARSE 
084800*---------------------------------------------------------------- IQPARSE 
084900  3520-RECORTAR-LINEA.                                            IQPARSE 
085000                                                                  IQPARSE 
085100      SUBTRACT 1 FROM WS-IQ-LINEA-TRIM-LARGO.                     IQPARSE 
085200  3520-RECORTAR-LINEA-FIN.                                        IQPARSE 
085300      EXIT.                                                       IQPARSE 
085400*---------------------------------------------------------------- IQPARSE 
085500*   URGENCIA: PALABRAS DE ALTA GANAN SOBRE LAS DE MEDIA; SIN      IQPARSE 
085600*   NINGUNA PALABRA RECONOCIDA EL CAMPO QUEDA EN BLANCO.          IQPARSE 
085700*---------------------------------------------------------------- IQPARSE 
085800  4000-EXTRAER-URGENCIA.                                          IQPARSE 
085900                                                                  IQPARSE 
086000      MOVE SPACES TO IQ-EV-URGENCIA.                              IQPARSE 
086100      PERFORM 4100-PROBAR-ALTA                                    IQPARSE 
086200         THRU 4100-PROBAR-ALTA-FIN                                IQPARSE 
086300        VARYING WS-IQ-SUB-LINEA FROM 1 BY 1                       IQPARSE 
086400          UNTIL WS-IQ-SUB-LINEA > WS-IQ-LIMPIA-CANT               IQPARSE 
086500             OR IQ-EV-URGENCIA = 'HIGH'.                          IQPARSE 
086600      IF IQ-EV-URGENCIA = SPACES                                  IQPARSE 
086700          PERFORM 4200-PROBAR-MEDIA                               IQPARSE 
086800             THRU 4200-PROBAR-MEDIA-FIN                           IQPARSE 
086900            VARYING WS-IQ-SUB-LINEA FROM 1 BY 1                   IQPARSE 
087000              UNTIL WS-IQ-SUB-LINEA > WS-IQ-LIMPIA-CANT           IQPARSE 
087100                 OR IQ-EV-URGENCIA = 'MEDIUM'                     IQPARSE 
087200      END-IF.                                                     IQPARSE 
087300  4000-EXTRAER-URGENCIA-FIN.                                      IQPARSE 
087400      EXIT.                                                       IQPARSE 
087500*---------------------------------------------------------------- IQPARSE 
087600  4100-PROBAR-ALTA.                                               IQPARSE 
087700                                                                  IQPARSE 
087800      MOVE WS-IQ-LIMPIA-LINEA(WS-IQ-SUB-LINEA)                    IQPARSE 
087900        TO WS-IQ-LINEA-MAYUS.                                     IQPARSE 
088000      INSPECT WS-IQ-LINEA-MAYUS CONVERTING                        IQPARSE 
088100     'abcdefghijklmnopqrstuvwxyz'                                 IQPARSE 
088200   TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                               IQPARSE 
088300      MOVE WS-IQ-LINEA-MAYUS TO WS-GEN-HAYSTACK.                  IQPARSE 
088400      MOVE 80                TO WS-GEN-POS-MAX.                   IQPARSE 
088500      MOVE 'ASAP'           TO WS-GEN-NEEDLE.                     IQPARSE 
088600      MOVE 4                 TO WS-GEN-LARGO.                     IQPARSE 
088700      PERFORM 9100-BUSCAR-SUBCADENA                               IQPARSE 
088800         THRU 9100-BUSCAR-SUBCADENA-FIN.                          IQPARSE 
088900      IF SI-GEN-ENCONTRO                                          IQPARSE 
089000          MOVE 'HIGH' TO IQ-EV-URGENCIA                           IQPARSE 
089100          GO TO 4100-PROBAR-ALTA-FIN                              IQPARSE 
089200      END-IF.                                                     IQPARSE 
089300      MOVE 'URGENT'         TO WS-GEN-NEEDLE.                     IQPARSE 
089400      MOVE 6                 TO WS-GEN-LARGO.                     IQPARSE 
089500      PERFORM 9100-BUSCAR-SUBCADENA                               IQPARSE 
089600         THRU 9100-BUSCAR-SUBCADENA-FIN.                          IQPARSE 
089700      IF SI-GEN-ENCONTRO                                          IQPARSE 
089800          MOVE 'HIGH' TO IQ-EV-URGENCIA                           IQPARSE 
089900          GO TO 4100-PROBAR-ALTA-FIN                              IQPARSE 
090000      END-IF.                                                     IQPARSE 
090100      MOVE 'RUSH'           TO WS-GEN-NEEDLE.                     IQPARSE 
090200      MOVE 4                 TO WS-GEN-LARGO.                     IQPARSE 
090300      PERFORM 9100-BUSCAR-SUBCADENA                               IQPARSE 
090400         THRU 9100-BUSCAR-SUBCADENA-FIN.                          IQPARSE 
090500      IF SI-GEN-ENCONTRO                                          IQPARSE 
090600          MOVE 'HIGH' TO IQ-EV-URGENCIA                           IQPARSE 
090700          GO TO 4100-PROBAR-ALTA-FIN                              IQPARSE 
090800      END-IF.                                                     IQPARSE 
090900      MOVE 'IMMEDIATE'      TO WS-GEN-NEEDLE.                     IQPARSE 
091000      MOVE 9                 TO WS-GEN-LARGO.                     IQPARSE 
091100      PERFORM 9100-BUSCAR-SUBCADENA                               IQPARSE 
091200         THRU 9100-BUSCAR-SUBCADENA-FIN.                          IQPARSE 
091300      IF SI-GEN-ENCONTRO                                          IQPARSE 
091400          MOVE 'HIGH' TO IQ-EV-URGENCIA                           IQPARSE 
091500      END-IF.                                                     IQPARSE 
091600  4100-PROBAR-ALTA-FIN.                                           IQPARSE 
091700      EXIT.                                                       IQPARSE 
091800*---------------------------------------------------------------- IQPARSE 
091900  4200-PROBAR-MEDIA.                                              IQPARSE 
092000                                                                  IQPARSE 
092100      MOVE WS-IQ-LIMPIA-LINEA(WS-IQ-SUB-LINEA)                    IQPARSE 
092200        TO WS-IQ-LINEA-MAYUS.                                     IQPARSE 
092300      INSPECT WS-IQ-LINEA-MAYUS CONVERTING                        IQPARSE 
092400     'abcdefghijklmnopqrstuvwxyz'                                 IQPARSE 
092500   TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                               IQPARSE 
092600      MOVE WS-IQ-LINEA-MAYUS TO WS-GEN-HAYSTACK.                  IQPARSE 
092700      MOVE 80                TO WS-GEN-POS-MAX.                   IQPARSE 
092800      MOVE 'QUICK'          TO WS-GEN-NEEDLE.                     IQPARSE 
092900      MOVE 5                 TO WS-GEN-LARGO.                     IQPARSE 
093000      PERFORM 9100-BUSCAR-SUBCADENA                               IQPARSE 
093100         THRU 9100-BUSCAR-SUBCADENA-FIN.                          IQPARSE 
093200      IF SI-GEN-ENCONTRO                                          IQPARSE 
093300          MOVE 'MEDIUM' TO IQ-EV-URGENCIA                         IQPARSE 
093400          GO TO 4200-PROBAR-MEDIA-FIN                             IQPARSE 
093500      END-IF.                                                     IQPARSE 
093600      MOVE 'FAST'           TO WS-GEN-NEEDLE.                     IQPARSE 
093700      MOVE 4                 TO WS-GEN-LARGO.                     IQPARSE 
093800      PERFORM 9100-BUSCAR-SUBCADENA                               IQPARSE 
093900         THRU 9100-BUSCAR-SUBCADENA-FIN.                          IQPARSE 
094000      IF SI-GEN-ENCONTRO                                          IQPARSE 
094100          MOVE 'MEDIUM' TO IQ-EV-URGENCIA                         IQPARSE 
094200      END-IF.                                                     IQPARSE 
094300  4200-PROBAR-MEDIA-FIN.                                          IQPARSE 
094400      EXIT.                                                       IQPARSE 
094500*---------------------------------------------------------------- IQPARSE 
094600*   MONEDA: PRIMERA COINCIDENCIA DE CODIGO ISO RECONOCIDO.        IQPARSE 
094700*---------------------------------------------------------------- IQPARSE 
094800  5000-EXTRAER-MONEDA.                                            IQPARSE 
094900                                                                  IQPARSE 
095000      MOVE SPACES TO IQ-EV-MONEDA.                                IQPARSE 
095100      PERFORM 5100-PROBAR-MONEDA                                  IQPARSE 
095200         THRU 5100-PROBAR-MONEDA-FIN                              IQPARSE 
095300        VARYING WS-IQ-SUB-LINEA FROM 1 BY 1                       IQPARSE 
095400          UNTIL WS-IQ-SUB-LINEA > WS-IQ-LIMPIA-CANT               IQPARSE 
095500             OR IQ-EV-MONEDA NOT = SPACES.                        IQPARSE 
095600  5000-EXTRAER-MONEDA-FIN.                                        IQPARSE 
095700      EXIT.                                                       IQPARSE 
095800*---------------------------------------------------------------- IQPARSE 
095900  5100-PROBAR-MONEDA.                                             IQPARSE 
096000                                                                  IQPARSE 
096100      MOVE WS-IQ-LIMPIA-LINEA(WS-IQ-SUB-LINEA)                    IQPARSE 
096200        TO WS-IQ-LINEA-MAYUS.                                     IQPARSE 
096300      INSPECT WS-IQ-LINEA-MAYUS CONVERTING                        IQPARSE 
096400     'abcdefghijklmnopqrstuvwxyz'                                 IQPARSE 
096500   TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                               IQPARSE 
096600      MOVE WS-IQ-LINEA-MAYUS TO WS-GEN-HAYSTACK.                  IQPARSE 
096700      MOVE 80                TO WS-GEN-POS-MAX.                   IQPARSE 
096800      MOVE 3                 TO WS-GEN-LARGO.                     IQPARSE 
096900      MOVE 'USD' TO WS-GEN-NEEDLE.                                IQPARSE 
097000      PERFORM 9100-BUSCAR-SUBCADENA                               IQPARSE 
097100         THRU 9100-BUSCAR-SUBCADENA-FIN.                          IQPARSE 
097200      IF SI-GEN-ENCONTRO                                          IQPARSE 
097300          MOVE 'USD' TO IQ-EV-MONEDA                              IQPARSE 
097400          GO TO 5100-PROBAR-MONEDA-FIN                            IQPARSE 
097500      END-IF.                                                     IQPARSE 
097600      MOVE 'EUR' TO WS-GEN-NEEDLE.                                IQPARSE 
097700      PERFORM 9100-BUSCAR-SUBCADENA                               IQPARSE 
097800         THRU 9100-BUSCAR-SUBCADENA-FIN.                          IQPARSE 
097900      IF SI-GEN-ENCONTRO                                          IQPARSE 
098000          MOVE 'EUR' TO IQ-EV-MONEDA                              IQPARSE 
098100          GO TO 5100-PROBAR-MONEDA-FIN                            IQPARSE 
098200      END-IF.                                                     IQPARSE 
098300      MOVE 'GBP' TO WS-GEN-NEEDLE.                                IQPARSE 
098400      PERFORM 9100-BUSCAR-SUBCADENA                               IQPARSE 
098500         THRU 9100-BUSCAR-SUBCADENA-FIN.                          IQPARSE 
098600      IF SI-GEN-ENCONTRO                                          IQPARSE 
098700          MOVE 'GBP' TO IQ-EV-MONEDA                              IQPARSE 
098800          GO TO 5100-PROBAR-MONEDA-FIN                            IQPARSE 
098900      END-IF.                                                     IQPARSE 
099000      MOVE 'CAD' TO WS-GEN-NEEDLE.                                IQPARSE 
099100      PERFORM 9100-BUSCAR-SUBCADENA                               IQPARSE 
099200         THRU 9100-BUSCAR-SUBCADENA-FIN.                          IQPARSE 
099300      IF SI-GEN-ENCONTRO                                          IQPARSE 
099400          MOVE 'CAD' TO IQ-EV-MONEDA                              IQPARSE 
099500          GO TO 5100-PROBAR-MONEDA-FIN                            IQPARSE 
099600      END-IF.                                                     IQPARSE 
099700      MOVE 'AUD' TO WS-GEN-NEEDLE.                                IQPARSE 
099800      PERFORM 9100-BUSCAR-SUBCADENA                               IQPARSE 
099900         THRU 9100-BUSCAR-SUBCADENA-FIN.                          IQPARSE 
100000      IF SI-GEN-ENCONTRO                                          IQPARSE 
100100          MOVE 'AUD' TO IQ-EV-MONEDA                              IQPARSE 
100200          GO TO 5100-PROBAR-MONEDA-FIN                            IQPARSE 
100300      END-IF.                                                     IQPARSE 
100400      MOVE 'JPY' TO WS-GEN-NEEDLE.                                IQPARSE 
100500      PERFORM 9100-BUSCAR-SUBCADENA                               IQPARSE 
100600         THRU 9100-BUSCAR-SUBCADENA-FIN.                          IQPARSE 
100700      IF SI-GEN-ENCONTRO                                          IQPARSE 
100800          MOVE 'JPY' TO IQ-EV-MONEDA                              IQPARSE 
100900      END-IF.                                                     IQPARSE 
101000  5100-PROBAR-MONEDA-FIN.                                         IQPARSE 
101100      EXIT.                                                       IQPARSE 
101200*---------------------------------------------------------------- IQPARSE 
101300*   BRECHAS EN ORDEN: REMITENTE POCO CLARO, SIN PRODUCTOS, Y      IQPARSE 
101400*   LUEGO CANTIDAD FALTANTE / CONFIANZA BAJA POR CADA PRODUCTO.   IQPARSE 
101500*---------------------------------------------------------------- IQPARSE 
101600  6000-IDENTIFICAR-BRECHAS.                                       IQPARSE 
101700                                                                  IQPARSE 
101800      MOVE ZERO TO IQ-EV-BRECHA-CANT.                             IQPARSE 
101900      IF IQ-EV-REMITENTE-CONF < .7                                IQPARSE 
102000          PERFORM 6100-AGREGAR-BRECHA-REMIT                       IQPARSE 
102100             THRU 6100-AGREGAR-BRECHA-REMIT-FIN                   IQPARSE 
102200      END-IF.                                                     IQPARSE 
102300      IF IQ-EV-PROD-CANT = 0                                      IQPARSE 
102400          PERFORM 6200-AGREGAR-BRECHA-SIN-PROD                    IQPARSE 
102500             THRU 6200-AGREGAR-BRECHA-SIN-PROD-FIN                IQPARSE 
102600      ELSE                                                        IQPARSE 
102700          PERFORM 6300-REVISAR-UN-PRODUCTO                        IQPARSE 
102800             THRU 6300-REVISAR-UN-PRODUCTO-FIN                    IQPARSE 
102900            VARYING WS-IQ-SUB-PROD FROM 1 BY 1                    IQPARSE 
103000              UNTIL WS-IQ-SUB-PROD > IQ-EV-PROD-CANT              IQPARSE 
103100      END-IF.                                                     IQPARSE 
103200  6000-IDENTIFICAR-BRECHAS-FIN.                                   IQPARSE 
103300      EXIT.                                                       IQPARSE 
103400*---------------------------------------------------------------- IQPARSE 
103500  6100-AGREGAR-BRECHA-REMIT.                                      IQPARSE 
103600                                                                  IQPARSE 
103700      ADD 1 TO IQ-EV-BRECHA-CANT.                                 IQPARSE 
103800      STRING 'Unclear sender information' DELIMITED BY SIZE       IQPARSE 
103900        INTO IQ-EV-BRECHA(IQ-EV-BRECHA-CANT).                     IQPARSE 
104000  6100-AGREGAR-BRECHA-REMIT-FIN.                                  IQPARSE 
104100      EXIT.                                                       IQPARSE 
104200*---------------------------------------------------------------- IQPARSE 
104300  6200-AGREGAR-BRECHA-SIN-PROD.                                   IQPARSE 
104400                                                                  IQPARSE 
104500      ADD 1 TO IQ-EV-BRECHA-CANT.                                 IQPARSE 
104600      STRING 'No products identified' DELIMITED BY SIZE           IQPARSE 
104700        INTO IQ-EV-BRECHA(IQ-EV-BRECHA-CANT).                     IQPARSE 
104800  6200-AGREGAR-BRECHA-SIN-PROD-FIN.                               IQPARSE 
104900      EXIT.                                                       IQPARSE 
105000*---------------------------------------------------------------- IQPARSE 
105100  6300-REVISAR-UN-PRODUCTO.                                       IQPARSE 
105200                                                                  IQPARSE 
105300      PERFORM 6310-LARGO-NOMBRE-PROD                              IQPARSE 
105400         THRU 6310-LARGO-NOMBRE-PROD-FIN.                         IQPARSE 
105500      IF IQ-EV-CANT-FALTA-SI(WS-IQ-SUB-PROD)                      IQPARSE 
105600                                    AND IQ-EV-BRECHA-CANT < 20    IQPARSE 
105700          ADD 1 TO IQ-EV-BRECHA-CANT                              IQPARSE 
105800          STRING 'Missing quantity for ' DELIMITED BY SIZE        IQPARSE 
105900                 IQ-EV-PR-NOMBRE(WS-IQ-SUB-PROD)                  IQPARSE 
106000                                (1 : WS-IQ-LARGO-NOMBRE)          IQPARSE 
106100                                           DELIMITED BY SIZE      IQPARSE 
106200            INTO IQ-EV-BRECHA(IQ-EV-BRECHA-CANT)                  IQPARSE 
106300      END-IF.                                                     IQPARSE 
106400      IF IQ-EV-PR-CONFIANZA(WS-IQ-SUB-PROD) < .6                  IQPARSE 
106500                                     AND IQ-EV-BRECHA-CANT < 20   IQPARSE 
106600          ADD 1 TO IQ-EV-BRECHA-CANT                              IQPARSE 
106700          STRING 'Low confidence in ' DELIMITED BY SIZE           IQPARSE 
106800                 IQ-EV-PR-NOMBRE(WS-IQ-SUB-PROD)                  IQPARSE 
106900                                (1 : WS-IQ-LARGO-NOMBRE)          IQPARSE 
107000                                           DELIMITED BY SIZE      IQPARSE 
107100                 ' extraction'         DELIMITED BY SIZE          IQPARSE 
107200            INTO IQ-EV-BRECHA(IQ-EV-BRECHA-CANT)                  IQPARSE 
107300      END-IF.                                                     IQPARSE 
107400  6300-REVISAR-UN-PRODUCTO-FIN.                                   IQPARSE 
107500      EXIT.                                                       IQPARSE 
107600*---------------------------------------------------------------- IQPARSE 
107700  6310-LARGO-NOMBRE-PROD.                                         IQPARSE 
107800                                                                  IQPARSE 
107900      MOVE 20 TO WS-IQ-LARGO-NOMBRE.                              IQPARSE 
108000      PERFORM 6320-RECORTAR-NOMBRE-PROD                           IQPARSE 
108100         THRU 6320-RECORTAR-NOMBRE-PROD-FIN                       IQPARSE 
108200        UNTIL WS-IQ-LARGO-NOMBRE = 0                              IQPARSE 
108300           OR IQ-EV-PR-NOMBRE(WS-IQ-SUB-PROD)                     IQPARSE 
108400                 (WS-IQ-LARGO-NOMBRE : 1) NOT = SPACE.            IQPARSE 
108500  6310-LARGO-NOMBRE-PROD-FIN.                                     IQPARSE 
108600      EXIT.                                                       IQPARSE 
108700*---------------------------------------------------------------- IQPARSE 
108800  6320-RECORTAR-NOMBRE-PROD.                                      IQPARSE 
108900                                                                  IQPARSE 
109000      SUBTRACT 1 FROM WS-IQ-LARGO-NOMBRE.                         IQPARSE 
109100  6320-RECORTAR-NOMBRE-PROD-FIN.                                  IQPARSE 
109200      EXIT.                                                       IQPARSE 
109300*---------------------------------------------------------------- IQPARSE 
109400  END PROGRAM IQPARSE.                                            IQPARSE 
