000100******************************************************************IQLOG   
000200* AUTHOR:    RICARDO GARCIA BALSIMELLI                            IQLOG   
000300* DATE:      21/11/1987                                           IQLOG   
000400* PURPOSE:   GRUPO VENTAS - TP COTIZADOR DE INQUIRIES POR EMAIL   IQLOG   
000500* TECTONICS: COBC                                                 IQLOG   
000600******************************************************************IQLOG   
000700  IDENTIFICATION DIVISION.                                        IQLOG   
000800  PROGRAM-ID.       IQLOG.                                        IQLOG   
000900  AUTHOR.           RICARDO GARCIA BALSIMELLI.                    IQLOG   
001000  INSTALLATION.     GRUPO VENTAS - PROCESO BATCH DE INQUIRIES.    IQLOG   
001100  DATE-WRITTEN.     21/11/1987.                                   IQLOG   
001200  DATE-COMPILED.                                                  IQLOG   
001300  SECURITY.         USO INTERNO - GRUPO VENTAS.                   IQLOG   
001400*---------------------------------------------------------------- IQLOG   
001500* BITACORA DE MODIFICACIONES                                      IQLOG   
001600* FECHA    INIC  TICKET    DESCRIPCION                            IQLOG   
001700* -------- ----  --------  ----------------------------------     IQLOG   
001800* 21/11/87 RGB   TP-0007   ALTA INICIAL DEL SUBPROGRAMA IQLOG.    IQLOG   
001900*                          GRABA UN RENGLON DE BITACORA POR       IQLOG   
002000*                          CADA LLAMADA (ACCION/EMAIL/MENSAJE).   IQLOG   
002100* 05/03/88 RGB   TP-0019   SE AGREGA SELLO DE FECHA Y HORA        IQLOG   
002200*                          TOMADO DEL RELOJ DEL SISTEMA EN CADA   IQLOG   
002300*                          RENGLON GRABADO.                       IQLOG   
002400* 14/09/91 CLP   TP-0044   SE AGREGA ACCION DE CONTROL CERRAR     IQLOG   
002500*                          PARA QUE EL LLAMADOR PUEDA CERRAR EL   IQLOG   
002600*                          ARCHIVO DE BITACORA AL FINALIZAR.      IQLOG   
002700* 30/06/94 SU    TP-0061   SE AGREGAN PARRAFOS DE ESTADISTICA     IQLOG   
002800*                          DE BITACORA (CUENTA POR ACCION,        IQLOG   
002900*                          EMAILS UNICOS, CUENTA DE ERRORES);     IQLOG   
003000*                          SE INVOCAN SOLO DESDE UTILITARIOS,     IQLOG   
003100*                          NO DESDE EL FLUJO BATCH PRINCIPAL.     IQLOG   
003200* 17/11/98 NB    TP-0073   REVISION ANIO 2000: LA FECHA TOMADA    IQLOG   
003300*                          DE ACCEPT FROM DATE ENTREGA SOLO 2     IQLOG   
003400*                          DIGITOS DE ANIO; SE AGREGA VENTANA     IQLOG   
003500*                          DE SIGLO (< 50 = 20XX, >= 50 = 19XX)   IQLOG   
003600*                          ANTES DE ARMAR EL TIMESTAMP DE 4       IQLOG   
003700*                          DIGITOS DE ANIO EN LA BITACORA.        IQLOG   
003800* 22/01/99 NB    TP-0073   VERIFICADO OK CONTRA CASOS DE PRUEBA   IQLOG   
003900*                          DE FIN DE SIGLO (31/12/99-01/01/00).   IQLOG   
004000* 12/04/03 RB    TP-0088   CORRECCION: LA ACCION DE CONTROL NO    IQLOG   
004100*                          SE ESTABA LIMPIANDO ENTRE LLAMADAS,    IQLOG   
004200*                          PROVOCABA CIERRE DOBLE DEL ARCHIVO.    IQLOG   
004300*---------------------------------------------------------------- IQLOG   
004400  ENVIRONMENT DIVISION.                                           IQLOG   
004500  CONFIGURATION SECTION.                                          IQLOG   
004600  SPECIAL-NAMES.                                                  IQLOG   
004700      C01 IS TOP-OF-FORM                                          IQLOG   
004800      CLASS CLASE-MINUSCULA IS 'a' THRU 'z'                       IQLOG   
004900      CLASS CLASE-MAYUSCULA IS 'A' THRU 'Z'                       IQLOG   
005000      SWITCH 1 IS UPSI-1 ON STATUS IS BITACORA-DEPURACION.        IQLOG   
005100  INPUT-OUTPUT SECTION.                                           IQLOG   
005200  FILE-CONTROL.                                                   IQLOG   
005300      SELECT ACTIVITY-LOG-FILE                                    IQLOG   
005400          ASSIGN TO IQALOG                                        IQLOG   
005500          ORGANIZATION IS LINE SEQUENTIAL                         IQLOG   
005600          FILE STATUS IS FS-BITACORA.                             IQLOG   
005700*---------------------------------------------------------------- IQLOG   
005800  DATA DIVISION.                                                  IQLOG   
005900  FILE SECTION.                                                   IQLOG   
006000  FD  ACTIVITY-LOG-FILE.                                          IQLOG   
006100      COPY IQLOGR.                                                IQLOG   
006200*---------------------------------------------------------------- IQLOG   
006300  WORKING-STORAGE SECTION.                                        IQLOG   
006400*---------------------------------------------------------------- IQLOG   
006500*   INDICADOR DE PRIMERA LLAMADA (ABRE EL ARCHIVO UNA SOLA VEZ)   IQLOG   
006600*---------------------------------------------------------------- IQLOG   
006700  01  WS-CTL-ARCHIVO.                                             IQLOG   
006800      05  WS-PRIMERA-VEZ        PIC X(01) VALUE 'S'.              IQLOG   
006900          88  ES-PRIMERA-VEZ        VALUE 'S'.                    IQLOG   
007000          88  NO-ES-PRIMERA-VEZ     VALUE 'N'.                    IQLOG   
007100      05  FILLER                PIC X(05).                        IQLOG   
007200*---------------------------------------------------------------- IQLOG   
007300*   FILE STATUS DE BITACORA DE ACTIVIDAD                          IQLOG   
007400*---------------------------------------------------------------- IQLOG   
007500  01  FS-STATUS.                                                  IQLOG   
007600      05  FS-BITACORA               PIC X(02).                    IQLOG   
007700          88  FS-BITACORA-OK            VALUE '00'.               IQLOG   
007800          88  FS-BITACORA-EOF           VALUE '10'.               IQLOG   
007900      05  FILLER                    PIC X(02).                    IQLOG   
008000*---------------------------------------------------------------- IQLOG   
008100*   AREA DE ARMADO DEL SELLO DE FECHA/HORA (RELOJ DEL SISTEMA)    IQLOG   
008200*---------------------------------------------------------------- IQLOG   
008300  01  WS-FECHA-ACCEPT-AREA.                                       IQLOG   
008400      05  WS-FA-RAW             PIC 9(06).                        IQLOG   
008500     05  FILLER                PIC X(02).                         IQLOG   
008600  01  WS-FECHA-CAMPOS REDEFINES WS-FECHA-ACCEPT-AREA.             IQLOG   
008700      05  WS-FA-ANIO-CORTO      PIC 99.                           IQLOG   
008800      05  WS-FA-MES             PIC 99.                           IQLOG   
008900      05  WS-FA-DIA             PIC 99.                           IQLOG   
009000     05  FILLER                PIC X(02).                         IQLOG   
009100  01  WS-HORA-ACCEPT-AREA.                                        IQLOG   
009200      05  WS-HA-RAW             PIC 9(08).                        IQLOG   
009300  01  WS-HORA-CAMPOS REDEFINES WS-HORA-ACCEPT-AREA.               IQLOG   
009400      05  WS-HA-HH              PIC 99.                           IQLOG   
009500      05  WS-HA-MM              PIC 99.                           IQLOG   
009600      05  WS-HA-SS              PIC 99.                           IQLOG   
009700      05  WS-HA-CENT            PIC 99.                           IQLOG   
009800  77  WS-IQ-ANIO-SIGLO          PIC 9(04) COMP.                   IQLOG   
009900  01  WS-TS-ARMADO.                                               IQLOG   
010000      05  WS-TS-ANIO            PIC 9(04).                        IQLOG   
010100      05  FILLER                PIC X VALUE '-'.                  IQLOG   
010200      05  WS-TS-MES             PIC 99.                           IQLOG   
010300      05  FILLER                PIC X VALUE '-'.                  IQLOG   
010400      05  WS-TS-DIA             PIC 99.                           IQLOG   
010500      05  FILLER                PIC X VALUE SPACE.                IQLOG   
010600      05  WS-TS-HH              PIC 99.                           IQLOG   
010700      05  FILLER                PIC X VALUE ':'.                  IQLOG   
010800      05  WS-TS-MM              PIC 99.                           IQLOG   
010900      05  FILLER                PIC X VALUE ':'.                  IQLOG   
011000      05  WS-TS-SS              PIC 99.                           IQLOG   
011100*---------------------------------------------------------------- IQLOG   
011200*   TABLA DE NOMBRES DE ACCION VALIDOS (PARA ESTADISTICA)         IQLOG   
011300*---------------------------------------------------------------- IQLOG   
011400  01  WS-IQ-ACCION-NOMBRES-INI.                                   IQLOG   
011500      05  FILLER PIC X(08) VALUE 'start   '.                      IQLOG   
011600      05  FILLER PIC X(08) VALUE 'parse   '.                      IQLOG   
011700      05  FILLER PIC X(08) VALUE 'ack     '.                      IQLOG   
011800      05  FILLER PIC X(08) VALUE 'quote   '.                      IQLOG   
011900      05  FILLER PIC X(08) VALUE 'skip    '.                      IQLOG   
012000      05  FILLER PIC X(08) VALUE 'error   '.                      IQLOG   
012100      05  FILLER PIC X(08) VALUE 'info    '.                      IQLOG   
012200      05  FILLER PIC X(08) VALUE 'complete'.                      IQLOG   
012300  01  WS-IQ-ACCION-NOMBRES REDEFINES WS-IQ-ACCION-NOMBRES-INI.    IQLOG   
012400      05  WS-IQ-ACCION-NOM OCCURS 8 TIMES PIC X(08).              IQLOG   
012500  01  WS-IQ-ACCION-CUENTA OCCURS 8 TIMES PIC 9(05) COMP.          IQLOG   
012600  01  WS-IQ-EMAILS-VISTOS OCCURS 200 TIMES PIC X(08).             IQLOG   
012700  01  WS-IQ-CONTADORES.                                           IQLOG   
012800      05  WS-IQ-SUB-ACCION      PIC 9(02) COMP.                   IQLOG   
012900      05  WS-IQ-SUB-EMAIL       PIC 9(03) COMP.                   IQLOG   
013000      05  WS-IQ-TOTAL-REG       PIC 9(07) COMP.                   IQLOG   
013100      05  WS-IQ-TOTAL-ERR       PIC 9(05) COMP.                   IQLOG   
013200      05  WS-IQ-TOTAL-UNICOS    PIC 9(03) COMP.                   IQLOG   
013300      05  WS-IQ-EMAIL-HALLADO   PIC X(01) VALUE 'N'.              IQLOG   
013400          88  EMAIL-HALLADO-SI      VALUE 'S'.                    IQLOG   
013500          88  EMAIL-HALLADO-NO      VALUE 'N'.                    IQLOG   
013600      05  FILLER                PIC X(03).                        IQLOG   
013700*---------------------------------------------------------------- IQLOG   
013800  LINKAGE SECTION.                                                IQLOG   
013900  01  LK-IQLOG-ENTRADA.                                           IQLOG   
014000      05  LK-LG-ACCION-CTRL     PIC X(08).                        IQLOG   
014100          88  LK-LG-CERRAR-ARCHIVO  VALUE 'CERRAR  '.             IQLOG   
014200          88  LK-LG-GRABAR-NORMAL   VALUE 'GRABAR  '.             IQLOG   
014300      05  LK-LG-ACCION          PIC X(08).                        IQLOG   
014400      05  LK-LG-EMAIL-ID        PIC X(08).                        IQLOG   
014500      05  LK-LG-MENSAJE         PIC X(80).                        IQLOG   
014600*---------------------------------------------------------------- IQLOG   
014700  PROCEDURE DIVISION USING LK-IQLOG-ENTRADA.                      IQLOG   
014800*---------------------------------------------------------------- IQLOG   
014900  0100-IQLOG-PRINCIPAL.                                           IQLOG   
015000                                                                  IQLOG   
015100      EVALUATE TRUE                                               IQLOG   
015200          WHEN LK-LG-CERRAR-ARCHIVO                               IQLOG   
015300               PERFORM 3000-CERRAR-BITACORA                       IQLOG   
015400                  THRU 3000-CERRAR-BITACORA-FIN                   IQLOG   
015500          WHEN OTHER                                              IQLOG   
015600               PERFORM 1000-ABRIR-SI-CORRESPONDE                  IQLOG   
015700                  THRU 1000-ABRIR-SI-CORRESPONDE-FIN              IQLOG   
015800               PERFORM 2000-GRABAR-RENGLON                        IQLOG   
015900                  THRU 2000-GRABAR-RENGLON-FIN                    IQLOG   
016000      END-EVALUATE.                                               IQLOG   
016100                                                                  IQLOG   
016200      GOBACK.                                                     IQLOG   
016300*---------------------------------------------------------------- IQLOG   
016400  1000-ABRIR-SI-CORRESPONDE.                                      IQLOG   
016500                                                                  IQLOG   
016600      IF ES-PRIMERA-VEZ                                           IQLOG   
016700         OPEN EXTEND ACTIVITY-LOG-FILE                            IQLOG   
016800         IF NOT FS-BITACORA-OK                                    IQLOG   
016900            OPEN OUTPUT ACTIVITY-LOG-FILE                         IQLOG   
017000         END-IF                                                   IQLOG   
017100         SET NO-ES-PRIMERA-VEZ TO TRUE                            IQLOG   
017200      END-IF.                                                     IQLOG   
017300                                                                  IQLOG   
017400  1000-ABRIR-SI-CORRESPONDE-FIN.                                  IQLOG   
017500      EXIT.                                                       IQLOG   
017600*---------------------------------------------------------------- IQLOG   
017700  2000-GRABAR-RENGLON.                                            IQLOG   
017800                                                                  IQLOG   
017900      PERFORM 2100-ARMAR-TIMESTAMP                                IQLOG   
018000         THRU 2100-ARMAR-TIMESTAMP-FIN.                           IQLOG   
018100                                                                  IQLOG   
018200      INITIALIZE WS-IQ-LOG-REG.                                   IQLOG   
018300      MOVE WS-TS-ARMADO    TO IQ-LG-TIMESTAMP.                    IQLOG   
018400      MOVE LK-LG-ACCION    TO IQ-LG-ACCION.                       IQLOG   
018500      MOVE LK-LG-EMAIL-ID  TO IQ-LG-EMAIL-ID.                     IQLOG   
018600      MOVE LK-LG-MENSAJE   TO IQ-LG-MENSAJE.                      IQLOG   
018700                                                                  IQLOG   
018800      WRITE WS-IQ-LOG-REG.                                        IQLOG   
018900                                                                  IQLOG   
019000      ADD 1 TO WS-IQ-TOTAL-REG.                                   IQLOG   
019100                                                                  IQLOG   
019200  2000-GRABAR-RENGLON-FIN.                                        IQLOG   
019300      EXIT.                                                       IQLOG   
019400*---------------------------------------------------------------- IQLOG   
019500  2100-ARMAR-TIMESTAMP.                                           IQLOG   
019600                                                                  IQLOG   
019700      ACCEPT WS-FA-RAW FROM DATE.                                 IQLOG   
019800      ACCEPT WS-HA-RAW FROM TIME.                                 IQLOG   
019900                                                                  IQLOG   
020000* VENTANA DE SIGLO (VER BITACORA - REV ANIO 2000)                 IQLOG   
020100      IF WS-FA-ANIO-CORTO < 50                                    IQLOG   
020200         COMPUTE WS-IQ-ANIO-SIGLO = 2000 + WS-FA-ANIO-CORTO       IQLOG   
020300      ELSE                                                        IQLOG   
020400         COMPUTE WS-IQ-ANIO-SIGLO = 1900 + WS-FA-ANIO-CORTO       IQLOG   
020500      END-IF.                                                     IQLOG   
020600                                                                  IQLOG   
020700      MOVE WS-IQ-ANIO-SIGLO TO WS-TS-ANIO.                        IQLOG   
020800      MOVE WS-FA-MES        TO WS-TS-MES.                         IQLOG   
020900      MOVE WS-FA-DIA        TO WS-TS-DIA.                         IQLOG   
021000      MOVE WS-HA-HH         TO WS-TS-HH.                          IQLOG   
021100      MOVE WS-HA-MM         TO WS-TS-MM.                          IQLOG   
021200      MOVE WS-HA-SS         TO WS-TS-SS.                          IQLOG   
021300                                                                  IQLOG   
021400  2100-ARMAR-TIMESTAMP-FIN.                                       IQLOG   
021500      EXIT.                                                       IQLOG   
021600*---------------------------------------------------------------- IQLOG   
021700  3000-CERRAR-BITACORA.                                           IQLOG   
021800                                                                  IQLOG   
021900      IF NOT ES-PRIMERA-VEZ                                       IQLOG   
022000         CLOSE ACTIVITY-LOG-FILE                                  IQLOG   
022100         SET ES-PRIMERA-VEZ TO TRUE                               IQLOG   
022200      END-IF.                                                     IQLOG   
022300                                                                  IQLOG   
022400  3000-CERRAR-BITACORA-FIN.                                       IQLOG   
022500      EXIT.                                                       IQLOG   
022600*---------------------------------------------------------------- IQLOG   
022700* PARRAFOS DE ESTADISTICA - UTILITARIOS, NO SE LLAMAN DESDE EL    IQLOG   
022800* FLUJO BATCH PRINCIPAL (VER TP-0061 EN LA BITACORA ARRIBA).      IQLOG   
022900* RECORRE LA BITACORA YA GRABADA EN ESTA CORRIDA Y CALCULA:       IQLOG   
023000* CUENTA TOTAL, CUENTA POR ACCION, EMAILS UNICOS Y ERRORES.       IQLOG   
023100*---------------------------------------------------------------- IQLOG   
023200  8000-CALC-ESTADISTICAS.                                         IQLOG   
023300                                                                  IQLOG   
023400      MOVE ZEROES TO WS-IQ-TOTAL-UNICOS.                          IQLOG   
023500      MOVE ZEROES TO WS-IQ-TOTAL-REG.                             IQLOG   
023600      MOVE ZEROES TO WS-IQ-TOTAL-ERR.                             IQLOG   
023700      PERFORM 8010-ZERAR-CONTADOR                                 IQLOG   
023800         THRU 8010-ZERAR-CONTADOR-FIN                             IQLOG   
023900         VARYING WS-IQ-SUB-ACCION FROM 1 BY 1                     IQLOG   
024000         UNTIL WS-IQ-SUB-ACCION > 8.                              IQLOG   
024100                                                                  IQLOG   
024200  8000-CALC-ESTADISTICAS-FIN.                                     IQLOG   
024300      EXIT.                                                       IQLOG   
024400*---------------------------------------------------------------- IQLOG   
024500  8010-ZERAR-CONTADOR.                                            IQLOG   
024600                                                                  IQLOG   
024700      MOVE ZEROES TO WS-IQ-ACCION-CUENTA(WS-IQ-SUB-ACCION).       IQLOG   
024800                                                                  IQLOG   
024900  8010-ZERAR-CONTADOR-FIN.                                        IQLOG   
025000      EXIT.                                                       IQLOG   
025100*---------------------------------------------------------------- IQLOG   
025200  8100-ACUMULAR-ACCION.                                           IQLOG   
025300*   LLAMADO POR UN UTILITARIO DE CONSULTA, UNA VEZ POR RENGLON    IQLOG   
025400*   LEIDO DE LA BITACORA, CON LK-LG-ACCION Y LK-LG-EMAIL-ID       IQLOG   
025500*   YA CARGADOS.                                                  IQLOG   
025600                                                                  IQLOG   
025700      ADD 1 TO WS-IQ-TOTAL-REG.                                   IQLOG   
025800      IF LK-LG-ACCION = 'error   '                                IQLOG   
025900         ADD 1 TO WS-IQ-TOTAL-ERR                                 IQLOG   
026000      END-IF.                                                     IQLOG   
026100      PERFORM 8110-COMPARAR-ACCION                                IQLOG   
026200         THRU 8110-COMPARAR-ACCION-FIN                            IQLOG   
026300         VARYING WS-IQ-SUB-ACCION FROM 1 BY 1                     IQLOG   
026400         UNTIL WS-IQ-SUB-ACCION > 8.                              IQLOG   
026500      PERFORM 8120-ACUMULAR-EMAIL THRU 8120-ACUMULAR-EMAIL-FIN.   IQLOG   
026600                                                                  IQLOG   
026700  8100-ACUMULAR-ACCION-FIN.                                       IQLOG   
026800      EXIT.                                                       IQLOG   
026900*---------------------------------------------------------------- IQLOG   
027000  8110-COMPARAR-ACCION.                                           IQLOG   
027100                                                                  IQLOG   
027200      IF LK-LG-ACCION = WS-IQ-ACCION-NOM(WS-IQ-SUB-ACCION)        IQLOG   
027300         ADD 1 TO WS-IQ-ACCION-CUENTA(WS-IQ-SUB-ACCION)           IQLOG   
027400      END-IF.                                                     IQLOG   
027500                                                                  IQLOG   
027600  8110-COMPARAR-ACCION-FIN.                                       IQLOG   
027700      EXIT.                                                       IQLOG   
027800*---------------------------------------------------------------- IQLOG   
027900*   CONTROLA EMAILS UNICOS VISTOS EN LA CORRIDA CONSULTADA,       IQLOG   
028000*   ANALOGO A WS-TABLA-IDS DE IQBATCH (TP-0061).                  IQLOG   
028100  8120-ACUMULAR-EMAIL.                                            IQLOG   
028200                                                                  IQLOG   
028300      SET EMAIL-HALLADO-NO TO TRUE.                               IQLOG   
028400      IF WS-IQ-TOTAL-UNICOS > 0                                   IQLOG   
028500         PERFORM 8130-BUSCAR-EMAIL                                IQLOG   
028600            THRU 8130-BUSCAR-EMAIL-FIN                            IQLOG   
028700            VARYING WS-IQ-SUB-EMAIL FROM 1 BY 1                   IQLOG   
028800            UNTIL WS-IQ-SUB-EMAIL > WS-IQ-TOTAL-UNICOS            IQLOG   
028900               OR EMAIL-HALLADO-SI                                IQLOG   
029000      END-IF.                                                     IQLOG   
029100      IF EMAIL-HALLADO-NO AND WS-IQ-TOTAL-UNICOS < 200            IQLOG   
029200         ADD 1 TO WS-IQ-TOTAL-UNICOS                              IQLOG   
029300         MOVE LK-LG-EMAIL-ID                                      IQLOG   
029400             TO WS-IQ-EMAILS-VISTOS(WS-IQ-TOTAL-UNICOS)           IQLOG   
029500      END-IF.                                                     IQLOG   
029600                                                                  IQLOG   
029700  8120-ACUMULAR-EMAIL-FIN.                                        IQLOG   
029800      EXIT.                                                       IQLOG   
029900*---------------------------------------------------------------- IQLOG   
030000  8130-BUSCAR-EMAIL.                                              IQLOG   
030100                                                                  IQLOG   
030200      IF LK-LG-EMAIL-ID = WS-IQ-EMAILS-VISTOS(WS-IQ-SUB-EMAIL)    IQLOG   
030300         SET EMAIL-HALLADO-SI TO TRUE                             IQLOG   
030400      END-IF.                                                     IQLOG   
030500                                                                  IQLOG   
030600  8130-BUSCAR-EMAIL-FIN.                                          IQLOG   
030700      EXIT.                                                       IQLOG   
030800*---------------------------------------------------------------- IQLOG   
030900  END PROGRAM IQLOG.                                              IQLOG   
