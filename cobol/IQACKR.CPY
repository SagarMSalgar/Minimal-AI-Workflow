000100******************************************************************IQ      
000200*   IQACKR.CPY                                                    IQ      
000300*   LAYOUT DEL REGISTRO DE ACUSE DE RECIBO (SALIDA DEL            IQ      
000400*   REDACTOR). UN REGISTRO POR CADA EMAIL DE INQUIRY NUEVO        IQ      
000500*   PROCESADO. USADO COMO FD EN IQBATCH Y COMO AREA DE            IQ      
000600*   SALIDA (LK) EN IQACK.                                         IQ      
000700*   181187 RGB  ALTA INICIAL - TP2 COTIZADOR                      IQ      
000800******************************************************************IQ      
000900  01  WS-IQ-ACUSE.                                                IQ      
001000      05  IQ-AC-EMAIL-ID            PIC X(08).                    IQ      
001100      05  IQ-AC-PARA-MAIL           PIC X(40).                    IQ      
001200      05  IQ-AC-ASUNTO              PIC X(70).                    IQ      
001300      05  IQ-AC-SALUDO              PIC X(40).                    IQ      
001400      05  IQ-AC-CUERPO OCCURS 4 TIMES                             IQ      
001500                      PIC X(140).                                 IQ      
001600      05  IQ-AC-PREG-CANT           PIC 9.                        IQ      
001700      05  IQ-AC-PREGUNTA OCCURS 2 TIMES                           IQ      
001800                        PIC X(80).                                IQ      
001900      05  IQ-AC-CIERRE              PIC X(80).                    IQ      
002000      05  IQ-AC-SLA-HORAS           PIC 9(02).                    IQ      
002100      05  IQ-AC-URGENCIA            PIC X(06).                    IQ      
002200      05  FILLER                    PIC X(20).                    IQ      
