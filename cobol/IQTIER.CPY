000100******************************************************************IQ      
000200*IQTIER.CPY                                                       IQ      
000300*TABLA DE TRAMOS DE DESCUENTO POR VOLUMEN - 4 TRAMOS FIJOS.       IQ      
000400*TRAMO N: APLICA SI MINIMO(N) <= SUBTOTAL < MAXIMO(N).            IQ      
000500*EL ULTIMO TRAMO USA 9999999.99 COMO TOPE SIN LIMITE.             IQ      
000600*171187 RGB  ALTA INICIAL - TP2 COTIZADOR                         IQ      
000700******************************************************************IQ      
000800  01  WS-IQ-TABLA-TRAMOS-INI.                                     IQ      
000900      05  FILLER   PIC X(21) VALUE '000000000000010000050'.       IQ      
001000      05  FILLER   PIC X(21) VALUE '000010000000050000100'.       IQ      
001100      05  FILLER   PIC X(21) VALUE '000050000000100000150'.       IQ      
001200      05  FILLER   PIC X(21) VALUE '000100000999999999200'.       IQ      
001300  01  WS-IQ-TABLA-TRAMOS REDEFINES WS-IQ-TABLA-TRAMOS-INI.        IQ      
001400      05  WS-IQ-TRAMO-ENT OCCURS 4 TIMES.                         IQ      
001500          10  WS-IQ-DT-MINIMO          PIC 9(7)V99.               IQ      
001600          10  WS-IQ-DT-MAXIMO          PIC 9(7)V99.               IQ      
001700          10  WS-IQ-DT-TASA            PIC V999.                  IQ      
001800  01  WS-IQ-TRAMO-CANT           PIC 9(02) VALUE 4.               IQ      
