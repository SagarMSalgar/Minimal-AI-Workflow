000100******************************************************************IQQUOTE 
000200* AUTHOR:    RICARDO GARCIA BALSIMELLI                            IQQUOTE 
000300* DATE:      22/11/1987                                           IQQUOTE 
000400* PURPOSE:   GRUPO VENTAS - TP COTIZADOR DE INQUIRIES POR EMAIL   IQQUOTE 
000500* TECTONICS: COBC                                                 IQQUOTE 
000600******************************************************************IQQUOTE 
000700  IDENTIFICATION DIVISION.                                        IQQUOTE 
000800  PROGRAM-ID.       IQQUOTE.                                      IQQUOTE 
000900  AUTHOR.           RICARDO GARCIA BALSIMELLI.                    IQQUOTE 
001000  INSTALLATION.     GRUPO VENTAS - PROCESO BATCH DE INQUIRIES.    IQQUOTE 
001100  DATE-WRITTEN.     22/11/1987.                                   IQQUOTE 
001200  DATE-COMPILED.                                                  IQQUOTE 
001300  SECURITY.         USO INTERNO - GRUPO VENTAS.                   IQQUOTE 
001400*---------------------------------------------------------------- IQQUOTE 
001500* BITACORA DE MODIFICACIONES                                      IQQUOTE 
001600* FECHA    INIC  TICKET    DESCRIPCION                            IQQUOTE 
001700* -------- ----  --------  ----------------------------------     IQQUOTE 
001800* 22/11/87 RGB   TP-0009   ALTA INICIAL DEL SUBPROGRAMA IQQUOTE.  IQQUOTE 
001900*                          ARMA LA COTIZACION (COMPLETA O         IQQUOTE 
002000*                          PENDIENTE) A PARTIR DEL EVENTO         IQQUOTE 
002100*                          ANALIZADO POR IQPARSE.                 IQQUOTE 
002200* 14/03/88 RGB   TP-0022   SE INCORPORA LA TABLA DE TRAMOS DE     IQQUOTE 
002300*                          DESCUENTO POR VOLUMEN (IQTIER) EN      IQQUOTE 
002400*                          LUGAR DEL PORCENTAJE FIJO ANTERIOR.    IQQUOTE 
002500* 09/09/91 CLP   TP-0049   CORRECCION: EL IMPUESTO SE CALCULABA   IQQUOTE 
002600*                          SOBRE EL SUBTOTAL YA REDONDEADO Y EL   IQQUOTE 
002700*                          TOTAL NO COINCIDIA CON EL ESPERADO     IQQUOTE 
002800*                          POR EL AREA COMERCIAL. AHORA EL        IQQUOTE 
002900*                          DESCUENTO Y EL IMPUESTO SE ARRASTRAN   IQQUOTE 
003000*                          SIN REDONDEAR HASTA EL CALCULO FINAL   IQQUOTE 
003100*                          Y SOLO SE REDONDEA AL GRABAR.          IQQUOTE 
003200* 17/07/93 SU    TP-0066   SI EL PARSER NO DETECTO MONEDA EN EL   IQQUOTE 
003300*                          CORREO, SE ASUME DOLARES (USD) EN      IQQUOTE 
003400*                          LUGAR DE DEJAR EL CAMPO EN BLANCO.     IQQUOTE 
003500* 22/01/99 NB    TP-0073   REVISION ANIO 2000 - SE AGREGA         IQQUOTE 
003600*                          VENTANA DE SIGLO (WS-FA-ANIO-CORTO     IQQUOTE 
003700*                          < 50 = 20XX, EN CASO CONTRARIO 19XX)   IQQUOTE 
003800*                          AL CALCULAR LA FECHA DE VALIDEZ DE     IQQUOTE 
003900*                          LA COTIZACION.                         IQQUOTE 
004000* 11/10/02 RB    TP-0095   SE AGREGAN LOS PARRAFOS DE UTILIDAD    IQQUOTE 
004100*                          8000-VALIDAR-COTIZACION Y 8500-        IQQUOTE 
004200*                          RESUMIR-COTIZACION, USADOS POR LOS     IQQUOTE 
004300*                          VOLCADOS DE DEPURACION Y POR EL        IQQUOTE 
004400*                          OPERADOR DE CONSOLA A PEDIDO.          IQQUOTE 
004500*---------------------------------------------------------------- IQQUOTE 
004600  ENVIRONMENT DIVISION.                                           IQQUOTE 
004700  CONFIGURATION SECTION.                                          IQQUOTE 
004800  SPECIAL-NAMES.                                                  IQQUOTE 
004900      C01 IS TOP-OF-FORM                                          IQQUOTE 
005000      CLASS CLASE-MINUSCULA IS 'a' THRU 'z'                       IQQUOTE 
005100      CLASS CLASE-MAYUSCULA IS 'A' THRU 'Z'                       IQQUOTE 
005200      SWITCH 1 IS UPSI-1 ON STATUS IS QUOTE-DEPURACION.           IQQUOTE 
005300*---------------------------------------------------------------- IQQUOTE 
005400  DATA DIVISION.                                                  IQQUOTE 
005500  WORKING-STORAGE SECTION.                                        IQQUOTE 
005600*---------------------------------------------------------------- IQQUOTE 
005700*   TABLA DE PRECIOS DE CATALOGO Y TABLA DE TRAMOS DE             IQQUOTE 
005800*   DESCUENTO (VER TP-0022)                                       IQQUOTE 
005900*---------------------------------------------------------------- IQQUOTE 
006000  COPY IQPRICE.                                                   IQQUOTE 
006100  COPY IQTIER.                                                    IQQUOTE 
006200*---------------------------------------------------------------- IQQUOTE 
006300*   TASA DE IMPUESTO SOBRE VENTAS (FIJA, NO PARAMETRIZADA         IQQUOTE 
006400*   POR CONFIGURACION EXTERNA EN ESTA VERSION)                    IQQUOTE 
006500*---------------------------------------------------------------- IQQUOTE 
006600  77  WS-IQ-TASA-IMPUESTO       PIC V999 VALUE .095.              IQQUOTE 
006700*---------------------------------------------------------------- IQQUOTE 
006800*   SUBINDICES Y BANDERAS DE TRABAJO                              IQQUOTE 
006900*---------------------------------------------------------------- IQQUOTE 
007000  01  WS-IQ-SUB-PROD            PIC 9(02) COMP.                   IQQUOTE 
007100  01  WS-IQ-SUB-CAT             PIC 9(02) COMP.                   IQQUOTE 
007200  01  WS-IQ-SUB-TIER            PIC 9(02) COMP.                   IQQUOTE 
007300  01  WS-IQ-SUB-RAZON           PIC 9(02) COMP.                   IQQUOTE 
007400  01  WS-IQ-POS-CATALOGO        PIC 9(02) COMP.                   IQQUOTE 
007500  01  WS-IQ-LARGO-NOMBRE        PIC 9(02) COMP.                   IQQUOTE 
007600  01  WS-IQ-ES-COMPLETA         PIC X(01) VALUE SPACE.            IQQUOTE 
007700      88  IQ-ES-COMPLETA-SI         VALUE 'Y'.                    IQQUOTE 
007800  01  WS-IQ-TIENE-EN-CATALOGO   PIC X(01) VALUE SPACE.            IQQUOTE 
007900      88  IQ-TIENE-EN-CATALOGO-SI   VALUE 'Y'.                    IQQUOTE 
008000*---------------------------------------------------------------- IQQUOTE 
008100*   ACUMULADORES Y CAMPOS DE CALCULO DE MONTOS (VER TP-0049 -     IQQUOTE 
008200*   EL DESCUENTO Y EL IMPUESTO SE ARRASTRAN SIN REDONDEAR Y       IQQUOTE 
008300*   SOLO SE REDONDEAN AL GRABAR EN EL REGISTRO DE SALIDA)         IQQUOTE 
008400*---------------------------------------------------------------- IQQUOTE 
008500  01  WS-IQ-SUBTOTAL-CALC       PIC S9(7)V99  VALUE ZERO.         IQQUOTE 
008600  01  WS-IQ-TASA-TRAMO          PIC V999      VALUE ZERO.         IQQUOTE 
008700  01  WS-IQ-DESC-SIN-RED        PIC S9(7)V9(4) VALUE ZERO.        IQQUOTE 
008800  01  WS-IQ-NETO-SIN-RED        PIC S9(7)V9(4) VALUE ZERO.        IQQUOTE 
008900  01  WS-IQ-IMP-SIN-RED         PIC S9(7)V9(4) VALUE ZERO.        IQQUOTE 
009000  01  WS-IQ-TOTAL-SIN-RED       PIC S9(7)V9(4) VALUE ZERO.        IQQUOTE 
009100*---------------------------------------------------------------- IQQUOTE 
009200*   CALCULO DE LA FECHA DE VALIDEZ (CORRIDA + 7 DIAS). LA         IQQUOTE 
009300*   VENTANA DE SIGLO SIGUE EL MISMO ESQUEMA YA USADO EN LA        IQQUOTE 
009400*   BITACORA DE ACTIVIDAD (IQLOG, TP-0073), PORQUE EL ACCEPT      IQQUOTE 
009500*   FROM DATE DE ESTE COMPILADOR ENTREGA SOLO 2 DIGITOS DE        IQQUOTE 
009600*   ANIO.                                                         IQQUOTE 
009700*---------------------------------------------------------------- IQQUOTE 
009800  01  WS-FECHA-ACCEPT-AREA.                                       IQQUOTE 
009900      05  WS-FA-RAW             PIC 9(06).                        IQQUOTE 
010000      05  FILLER                PIC X(02).                        IQQUOTE 
010100  01  WS-FECHA-CAMPOS REDEFINES WS-FECHA-ACCEPT-AREA.             IQQUOTE 
010200      05  WS-FA-ANIO-CORTO      PIC 99.                           IQQUOTE 
010300      05  WS-FA-MES             PIC 99.                           IQQUOTE 
010400      05  WS-FA-DIA             PIC 99.                           IQQUOTE 
010500      05  FILLER                PIC X(02).                        IQQUOTE 
010600  01  WS-IQ-ANIO-SIGLO          PIC 9(04) COMP.                   IQQUOTE 
010700  01  WS-IQ-VALIDEZ-ANIO        PIC 9(04) COMP.                   IQQUOTE 
010800  01  WS-IQ-VALIDEZ-MES         PIC 9(02) COMP.                   IQQUOTE 
010900  01  WS-IQ-VALIDEZ-DIA         PIC 9(02) COMP.                   IQQUOTE 
011000  01  WS-IQ-VALIDEZ-DIAS-REST   PIC 9(02) COMP.                   IQQUOTE 
011100  01  WS-IQ-BISIESTO-COCIENTE   PIC 9(04) COMP.                   IQQUOTE 
011200  01  WS-IQ-BISIESTO-RESTO-4    PIC 9(04) COMP.                   IQQUOTE 
011300  01  WS-IQ-BISIESTO-RESTO-100  PIC 9(04) COMP.                   IQQUOTE 
011400  01  WS-IQ-BISIESTO-RESTO-400  PIC 9(04) COMP.                   IQQUOTE 
011500  01  WS-IQ-ANIO-BISIESTO       PIC X(01) VALUE SPACE.            IQQUOTE 
011600      88  IQ-ANIO-BISIESTO-SI       VALUE 'Y'.                    IQQUOTE 
011700  01  WS-IQ-TABLA-DIAS-MES-INI.                                   IQQUOTE 
011800      05  FILLER   PIC 9(02) VALUE 31.                            IQQUOTE 
011900      05  FILLER   PIC 9(02) VALUE 28.                            IQQUOTE 
012000      05  FILLER   PIC 9(02) VALUE 31.                            IQQUOTE 
012100      05  FILLER   PIC 9(02) VALUE 30.                            IQQUOTE 
012200      05  FILLER   PIC 9(02) VALUE 31.                            IQQUOTE 
012300      05  FILLER   PIC 9(02) VALUE 30.                            IQQUOTE 
012400      05  FILLER   PIC 9(02) VALUE 31.                            IQQUOTE 
012500      05  FILLER   PIC 9(02) VALUE 31.                            IQQUOTE 
012600      05  FILLER   PIC 9(02) VALUE 30.                            IQQUOTE 
012700      05  FILLER   PIC 9(02) VALUE 31.                            IQQUOTE 
012800      05  FILLER   PIC 9(02) VALUE 30.                            IQQUOTE 
012900      05  FILLER   PIC 9(02) VALUE 31.                            IQQUOTE 
013000  01  WS-IQ-TABLA-DIAS-MES REDEFINES                              IQQUOTE 
013100                   WS-IQ-TABLA-DIAS-MES-INI.                      IQQUOTE 
013200      05  WS-IQ-DIAS-MES        OCCURS 12 TIMES PIC 9(02).        IQQUOTE 
013300  01  WS-IQ-VALIDEZ-ARMADA.                                       IQQUOTE 
013400      05  WS-IQ-VAL-ANIO        PIC 9(04).                        IQQUOTE 
013500      05  FILLER                PIC X VALUE '-'.                  IQQUOTE 
013600      05  WS-IQ-VAL-MES         PIC 99.                           IQQUOTE 
013700      05  FILLER                PIC X VALUE '-'.                  IQQUOTE 
013800      05  WS-IQ-VAL-DIA         PIC 99.                           IQQUOTE 
013900  01  WS-IQ-VALIDEZ-ARMADA-BLOB REDEFINES                         IQQUOTE 
014000                   WS-IQ-VALIDEZ-ARMADA PIC X(10).                IQQUOTE 
014100*---------------------------------------------------------------- IQQUOTE 
014200*   CAMPOS DE TRABAJO DE LOS PARRAFOS DE UTILIDAD 8000/8500       IQQUOTE 
014300*   (VER TP-0095 - NO INTERVIENEN EN EL FLUJO PRINCIPAL DE        IQQUOTE 
014400*   IQBATCH, SOLO SE USAN EN VOLCADOS DE DEPURACION)              IQQUOTE 
014500*---------------------------------------------------------------- IQQUOTE 
014600  01  WS-IQ-VALIDACION-OK       PIC X(01) VALUE SPACE.            IQQUOTE 
014700      88  IQ-VALIDACION-ES-OK       VALUE 'Y'.                    IQQUOTE 
014800  01  WS-IQ-VALIDACION-MOTIVO   PIC X(50) VALUE SPACES.           IQQUOTE 
014900  01  WS-IQ-SUMA-LINEAS         PIC S9(7)V99 VALUE ZERO.          IQQUOTE 
015000  01  WS-IQ-DIF-SUBTOTAL        PIC S9(7)V99 VALUE ZERO.          IQQUOTE 
015100  01  WS-IQ-RESUMEN-LINEA       PIC X(80) VALUE SPACES.           IQQUOTE 
015200  01  WS-IQ-RESUMEN-RAZONES     PIC X(80) VALUE SPACES.           IQQUOTE 
015300  01  WS-IQ-RESUMEN-PTR         PIC 9(03) COMP.                   IQQUOTE 
015400  01  WS-IQ-RESUMEN-LARGO       PIC 9(03) COMP.                   IQQUOTE 
015500  01  WS-IQ-RESUMEN-CANT-ED     PIC ZZZZ9.99.                     IQQUOTE 
015600  01  WS-IQ-RESUMEN-CANT-TRIM   PIC X(08).                       IIQQUOTE 
015700  77  WS-IQ-SUB-RESUMEN-POS     PIC 9(02) COMP.                   IQQUOTE 
015800  01  WS-IQ-RESUMEN-LCOUNT-ED   PIC Z9.                           IQQUOTE 
015900  01  WS-IQ-RESUMEN-TOTAL-ED    PIC Z(6)9.99.                     IQQUOTE 
016000  LINKAGE SECTION.                                                IQQUOTE 
016100  01  LK-IQQUOTE-ENTRADA.                                         IQQUOTE 
016200      COPY IQPEVT.                                                IQQUOTE 
016300  01  LK-IQQUOTE-SALIDA.                                          IQQUOTE 
016400      COPY IQQUOT.                                                IQQUOTE 
016500*---------------------------------------------------------------- IQQUOTE 
016600  PROCEDURE DIVISION USING LK-IQQUOTE-ENTRADA,                    IQQUOTE 
016700         LK-IQQUOTE-SALIDA.                                       IQQUOTE 
016800*---------------------------------------------------------------- IQQUOTE 
016900  0100-IQQUOTE-PRINCIPAL.                                         IQQUOTE 
017000                                                                  IQQUOTE 
017100      INITIALIZE LK-IQQUOTE-SALIDA.                               IQQUOTE 
017200      MOVE IQ-EV-EMAIL-ID TO IQ-CO-EMAIL-ID.                      IQQUOTE 
017300                                                                  IQQUOTE 
017400      PERFORM 1000-VERIFICAR-COMPLETITUD                          IQQUOTE 
017500         THRU 1000-VERIFICAR-COMPLETITUD-FIN.                     IQQUOTE 
017600      PERFORM 1500-CALCULAR-VALIDEZ                               IQQUOTE 
017700         THRU 1500-CALCULAR-VALIDEZ-FIN.                          IQQUOTE 
017800                                                                  IQQUOTE 
017900      IF IQ-ES-COMPLETA-SI                                        IQQUOTE 
018000         PERFORM 2000-ARMAR-COTIZACION-COMPLETA                   IQQUOTE 
018100            THRU 2000-ARMAR-COTIZACION-COMPLETA-FIN               IQQUOTE 
018200      ELSE                                                        IQQUOTE 
018300         PERFORM 3000-ARMAR-COTIZACION-PENDIENTE                  IQQUOTE 
018400            THRU 3000-ARMAR-COTIZACION-PENDIENTE-FIN              IQQUOTE 
018500      END-IF.                                                     IQQUOTE 
018600                                                                  IQQUOTE 
018700      GOBACK.                                                     IQQUOTE 
018800                                                                  IQQUOTE 
018900*---------------------------------------------------------------- IQQUOTE 
019000*   UNA COTIZACION ES COMPLETA SOLO SI HAY AL MENOS UN            IQQUOTE 
019100*   PRODUCTO, TODOS LOS PRODUCTOS ESTAN EN LA LISTA DE            IQQUOTE 
019200*   PRECIOS Y TODOS TIENEN CANTIDAD INFORMADA.                    IQQUOTE 
019300*---------------------------------------------------------------- IQQUOTE 
019400  1000-VERIFICAR-COMPLETITUD.                                     IQQUOTE 
019500                                                                  IQQUOTE 
019600      MOVE 'Y' TO WS-IQ-ES-COMPLETA.                              IQQUOTE 
019700      IF IQ-EV-PROD-CANT = 0                                      IQQUOTE 
019800         MOVE 'N' TO WS-IQ-ES-COMPLETA                            IQQUOTE 
019900         GO TO 1000-VERIFICAR-COMPLETITUD-FIN                     IQQUOTE 
020000      END-IF.                                                     IQQUOTE 
020100                                                                  IQQUOTE 
020200      PERFORM 1100-VERIFICAR-UN-PRODUCTO                          IQQUOTE 
020300         THRU 1100-VERIFICAR-UN-PRODUCTO-FIN                      IQQUOTE 
020400         VARYING WS-IQ-SUB-PROD FROM 1 BY 1                       IQQUOTE 
020500         UNTIL WS-IQ-SUB-PROD > IQ-EV-PROD-CANT.                  IQQUOTE 
020600                                                                  IQQUOTE 
020700  1000-VERIFICAR-COMPLETITUD-FIN.                                 IQQUOTE 
020800      EXIT.                                                       IQQUOTE 
020900*---------------------------------------------------------------- IQQUOTE 
021000  1100-VERIFICAR-UN-PRODUCTO.                                     IQQUOTE 
021100                                                                  IQQUOTE 
021200      PERFORM 1110-BUSCAR-EN-CATALOGO                             IQQUOTE 
021300         THRU 1110-BUSCAR-EN-CATALOGO-FIN.                        IQQUOTE 
021400      IF NOT IQ-TIENE-EN-CATALOGO-SI                              IQQUOTE 
021500         MOVE 'N' TO WS-IQ-ES-COMPLETA                            IQQUOTE 
021600      END-IF.                                                     IQQUOTE 
021700      IF IQ-EV-CANT-FALTA-SI(WS-IQ-SUB-PROD)                      IQQUOTE 
021800         MOVE 'N' TO WS-IQ-ES-COMPLETA                            IQQUOTE 
021900      END-IF.                                                     IQQUOTE 
022000                                                                  IQQUOTE 
022100  1100-VERIFICAR-UN-PRODUCTO-FIN.                                 IQQUOTE 
022200      EXIT.                                                       IQQUOTE 
022300*---------------------------------------------------------------- IQQUOTE 
022400*   BUSQUEDA POR IGUALDAD EXACTA EN LA LISTA DE PRECIOS. NO       IQQUOTE 
022500*   HACE FALTA BUSQUEDA DE SUBCADENA: EL NOMBRE YA LLEGA          IQQUOTE 
022600*   NORMALIZADO DESDE IQPARSE, TAL COMO FIGURA EN EL CATALOGO.    IQQUOTE 
022700*---------------------------------------------------------------- IQQUOTE 
022800  1110-BUSCAR-EN-CATALOGO.                                        IQQUOTE 
022900                                                                  IQQUOTE 
023000      MOVE 'N' TO WS-IQ-TIENE-EN-CATALOGO.                        IQQUOTE 
023100      MOVE ZERO TO WS-IQ-POS-CATALOGO.                            IQQUOTE 
023200      PERFORM 1120-COMPARAR-UN-CATALOGO                           IQQUOTE 
023300         THRU 1120-COMPARAR-UN-CATALOGO-FIN                       IQQUOTE 
023400         VARYING WS-IQ-SUB-CAT FROM 1 BY 1                        IQQUOTE 
023500         UNTIL WS-IQ-SUB-CAT > WS-IQ-PRECIO-CANT                  IQQUOTE 
023600            OR IQ-TIENE-EN-CATALOGO-SI.                           IQQUOTE 
023700                                                                  IQQUOTE 
023800  1110-BUSCAR-EN-CATALOGO-FIN.                                    IQQUOTE 
023900      EXIT.                                                       IQQUOTE 
024000*---------------------------------------------------------------- IQQUOTE 
024100  1120-COMPARAR-UN-CATALOGO.                                      IQQUOTE 
024200                                                                  IQQUOTE 
024300      IF WS-IQ-PL-NOMBRE(WS-IQ-SUB-CAT) =                         IQQUOTE 
024400         IQ-EV-PR-NOMBRE(WS-IQ-SUB-PROD)                          IQQUOTE 
024500         MOVE 'Y' TO WS-IQ-TIENE-EN-CATALOGO                      IQQUOTE 
024600         MOVE WS-IQ-SUB-CAT TO WS-IQ-POS-CATALOGO                 IQQUOTE 
024700      END-IF.                                                     IQQUOTE 
024800                                                                  IQQUOTE 
024900  1120-COMPARAR-UN-CATALOGO-FIN.                                  IQQUOTE 
025000      EXIT.                                                       IQQUOTE 
025100*---------------------------------------------------------------- IQQUOTE 
025200*   FECHA DE VALIDEZ DE LA COTIZACION = FECHA DE CORRIDA + 7      IQQUOTE 
025300*   DIAS CORRIDOS (VER TP-0073). SE APLICA AUNQUE LA              IQQUOTE 
025400*   COTIZACION QUEDE PENDIENTE, PORQUE LA VIGENCIA ES DEL         IQQUOTE 
025500*   PRESUPUESTO, NO DE LOS PRECIOS DE CADA LINEA.                 IQQUOTE 
025600*---------------------------------------------------------------- IQQUOTE 
025700  1500-CALCULAR-VALIDEZ.                                          IQQUOTE 
025800                                                                  IQQUOTE 
025900      ACCEPT WS-FA-RAW FROM DATE.                                 IQQUOTE 
026000      IF WS-FA-ANIO-CORTO < 50                                    IQQUOTE 
026100         COMPUTE WS-IQ-ANIO-SIGLO = 2000 + WS-FA-ANIO-CORTO       IQQUOTE 
026200      ELSE                                                        IQQUOTE 
026300         COMPUTE WS-IQ-ANIO-SIGLO = 1900 + WS-FA-ANIO-CORTO       IQQUOTE 
026400      END-IF.                                                     IQQUOTE 
026500      MOVE WS-IQ-ANIO-SIGLO TO WS-IQ-VALIDEZ-ANIO.                IQQUOTE 
026600      MOVE WS-FA-MES        TO WS-IQ-VALIDEZ-MES.                 IQQUOTE 
026700      MOVE WS-FA-DIA        TO WS-IQ-VALIDEZ-DIA.                 IQQUOTE 
026800                                                                  IQQUOTE 
026900      MOVE 7 TO WS-IQ-VALIDEZ-DIAS-REST.                          IQQUOTE 
027000      PERFORM 1510-SUMAR-UN-DIA                                   IQQUOTE 
027100         THRU 1510-SUMAR-UN-DIA-FIN                               IQQUOTE 
027200         UNTIL WS-IQ-VALIDEZ-DIAS-REST = 0.                       IQQUOTE 
027300                                                                  IQQUOTE 
027400      MOVE WS-IQ-VALIDEZ-ANIO TO WS-IQ-VAL-ANIO.                  IQQUOTE 
027500      MOVE WS-IQ-VALIDEZ-MES  TO WS-IQ-VAL-MES.                   IQQUOTE 
027600      MOVE WS-IQ-VALIDEZ-DIA  TO WS-IQ-VAL-DIA.                   IQQUOTE 
027700      MOVE WS-IQ-VALIDEZ-ARMADA TO IQ-CO-VALIDA-HASTA.            IQQUOTE 
027800                                                                  IQQUOTE 
027900  1500-CALCULAR-VALIDEZ-FIN.                                      IQQUOTE 
028000      EXIT.                                                       IQQUOTE 
028100*---------------------------------------------------------------- IQQUOTE 
028200  1510-SUMAR-UN-DIA.                                              IQQUOTE 
028300                                                                  IQQUOTE 
028400      PERFORM 1520-VERIFICAR-BISIESTO                             IQQUOTE 
028500         THRU 1520-VERIFICAR-BISIESTO-FIN.                        IQQUOTE 
028600      ADD 1 TO WS-IQ-VALIDEZ-DIA.                                 IQQUOTE 
028700      IF WS-IQ-VALIDEZ-MES = 2 AND IQ-ANIO-BISIESTO-SI            IQQUOTE 
028800         IF WS-IQ-VALIDEZ-DIA > 29                                IQQUOTE 
028900            MOVE 1 TO WS-IQ-VALIDEZ-DIA                           IQQUOTE 
029000            ADD 1 TO WS-IQ-VALIDEZ-MES                            IQQUOTE 
029100         END-IF                                                   IQQUOTE 
029200      ELSE                                                        IQQUOTE 
029300         IF WS-IQ-VALIDEZ-DIA >                                   IQQUOTE 
029400            WS-IQ-DIAS-MES(WS-IQ-VALIDEZ-MES)                     IQQUOTE 
029500            MOVE 1 TO WS-IQ-VALIDEZ-DIA                           IQQUOTE 
029600            ADD 1 TO WS-IQ-VALIDEZ-MES                            IQQUOTE 
029700         END-IF                                                   IQQUOTE 
029800      END-IF.                                                     IQQUOTE 
029900      IF WS-IQ-VALIDEZ-MES > 12                                   IQQUOTE 
030000         MOVE 1 TO WS-IQ-VALIDEZ-MES                              IQQUOTE 
030100         ADD 1 TO WS-IQ-VALIDEZ-ANIO                              IQQUOTE 
030200      END-IF.                                                     IQQUOTE 
030300      SUBTRACT 1 FROM WS-IQ-VALIDEZ-DIAS-REST.                    IQQUOTE 
030400                                                                  IQQUOTE 
030500  1510-SUMAR-UN-DIA-FIN.                                          IQQUOTE 
030600      EXIT.                                                       IQQUOTE 
030700*---------------------------------------------------------------- IQQUOTE 
030800  1520-VERIFICAR-BISIESTO.                                        IQQUOTE 
030900                                                                  IQQUOTE 
031000      MOVE 'N' TO WS-IQ-ANIO-BISIESTO.                            IQQUOTE 
031100      DIVIDE WS-IQ-VALIDEZ-ANIO BY 4                              IQQUOTE 
031200         GIVING WS-IQ-BISIESTO-COCIENTE                           IQQUOTE 
031300         REMAINDER WS-IQ-BISIESTO-RESTO-4.                        IQQUOTE 
031400      IF WS-IQ-BISIESTO-RESTO-4 = 0                               IQQUOTE 
031500         DIVIDE WS-IQ-VALIDEZ-ANIO BY 100                         IQQUOTE 
031600            GIVING WS-IQ-BISIESTO-COCIENTE                        IQQUOTE 
031700            REMAINDER WS-IQ-BISIESTO-RESTO-100                    IQQUOTE 
031800         IF WS-IQ-BISIESTO-RESTO-100 NOT = 0                      IQQUOTE 
031900            MOVE 'Y' TO WS-IQ-ANIO-BISIESTO                       IQQUOTE 
032000         ELSE                                                     IQQUOTE 
032100            DIVIDE WS-IQ-VALIDEZ-ANIO BY 400                      IQQUOTE 
032200               GIVING WS-IQ-BISIESTO-COCIENTE                     IQQUOTE 
032300               REMAINDER WS-IQ-BISIESTO-RESTO-400                 IQQUOTE 
032400            IF WS-IQ-BISIESTO-RESTO-400 = 0                       IQQUOTE 
032500               MOVE 'Y' TO WS-IQ-ANIO-BISIESTO                    IQQUOTE 
032600            END-IF                                                IQQUOTE 
032700         END-IF                                                   IQQUOTE 
032800      END-IF.                                                     IQQUOTE 
032900                                                                  IQQUOTE 
033000  1520-VERIFICAR-BISIESTO-FIN.                                    IQQUOTE 
033100      EXIT.                                                       IQQUOTE 
033200*---------------------------------------------------------------- IQQUOTE 
033300  2000-ARMAR-COTIZACION-COMPLETA.                                 IQQUOTE 
033400                                                                  IQQUOTE 
033500      MOVE 'COMPLETE' TO IQ-CO-ESTADO.                            IQQUOTE 
033600      MOVE ZERO TO WS-IQ-SUBTOTAL-CALC.                           IQQUOTE 
033700      MOVE IQ-EV-PROD-CANT TO IQ-CO-LINEA-CANT.                   IQQUOTE 
033800                                                                  IQQUOTE 
033900      PERFORM 2100-ARMAR-UNA-LINEA                                IQQUOTE 
034000         THRU 2100-ARMAR-UNA-LINEA-FIN                            IQQUOTE 
034100         VARYING WS-IQ-SUB-PROD FROM 1 BY 1                       IQQUOTE 
034200         UNTIL WS-IQ-SUB-PROD > IQ-EV-PROD-CANT.                  IQQUOTE 
034300                                                                  IQQUOTE 
034400      MOVE WS-IQ-SUBTOTAL-CALC TO IQ-CO-SUBTOTAL.                 IQQUOTE 
034500                                                                  IQQUOTE 
034600      PERFORM 2500-BUSCAR-TIER-DESCUENTO                          IQQUOTE 
034700         THRU 2500-BUSCAR-TIER-DESCUENTO-FIN.                     IQQUOTE 
034800      PERFORM 2600-CALCULAR-MONTOS                                IQQUOTE 
034900         THRU 2600-CALCULAR-MONTOS-FIN.                           IQQUOTE 
035000                                                                  IQQUOTE 
035100      IF IQ-EV-MONEDA = SPACES                                    IQQUOTE 
035200         MOVE 'USD' TO IQ-CO-MONEDA                               IQQUOTE 
035300      ELSE                                                        IQQUOTE 
035400         MOVE IQ-EV-MONEDA TO IQ-CO-MONEDA                        IQQUOTE 
035500      END-IF.                                                     IQQUOTE 
035600                                                                  IQQUOTE 
035700  2000-ARMAR-COTIZACION-COMPLETA-FIN.                             IQQUOTE 
035800      EXIT.                                                       IQQUOTE 
035900*---------------------------------------------------------------- IQQUOTE 
036000*   LA UNIDAD DE LA LINEA SALE DE LA LISTA DE PRECIOS, NO DEL     IQQUOTE 
036100*   TEXTO DEL CORREO (QUE PUEDE TRAER OTRA UNIDAD O NINGUNA).     IQQUOTE 
036200*---------------------------------------------------------------- IQQUOTE 
036300  2100-ARMAR-UNA-LINEA.                                           IQQUOTE 
036400                                                                  IQQUOTE 
036500      PERFORM 1110-BUSCAR-EN-CATALOGO                             IQQUOTE 
036600         THRU 1110-BUSCAR-EN-CATALOGO-FIN.                        IQQUOTE 
036700      MOVE IQ-EV-PR-NOMBRE(WS-IQ-SUB-PROD)                        IQQUOTE 
036800        TO IQ-CO-LI-PRODUCTO(WS-IQ-SUB-PROD).                     IQQUOTE 
036900      MOVE IQ-EV-PR-CANTIDAD(WS-IQ-SUB-PROD)                      IQQUOTE 
037000        TO IQ-CO-LI-CANTIDAD(WS-IQ-SUB-PROD).                     IQQUOTE 
037100      MOVE WS-IQ-PL-PRECIO(WS-IQ-POS-CATALOGO)                    IQQUOTE 
037200        TO IQ-CO-LI-PRECIO(WS-IQ-SUB-PROD).                       IQQUOTE 
037300      MOVE WS-IQ-PL-UNIDAD(WS-IQ-POS-CATALOGO)                    IQQUOTE 
037400        TO IQ-CO-LI-UNIDAD(WS-IQ-SUB-PROD).                       IQQUOTE 
037500      COMPUTE IQ-CO-LI-TOTAL(WS-IQ-SUB-PROD) ROUNDED =            IQQUOTE 
037600              IQ-CO-LI-CANTIDAD(WS-IQ-SUB-PROD) *                 IQQUOTE 
037700              IQ-CO-LI-PRECIO(WS-IQ-SUB-PROD).                    IQQUOTE 
037800      ADD IQ-CO-LI-TOTAL(WS-IQ-SUB-PROD)                          IQQUOTE 
037900        TO WS-IQ-SUBTOTAL-CALC.                                   IQQUOTE 
038000                                                                  IQQUOTE 
038100  2100-ARMAR-UNA-LINEA-FIN.                                       IQQUOTE 
038200      EXIT.                                                       IQQUOTE 
038300*---------------------------------------------------------------- IQQUOTE 
038400*   TRAMO DE DESCUENTO: EL PRIMERO CUYO RANGO CUBRE EL            IQQUOTE 
038500*   SUBTOTAL (MINIMO <= SUBTOTAL < MAXIMO). SI NINGUNO            IQQUOTE 
038600*   CUBRE (NO DEBERIA OCURRIR, EL ULTIMO TRAMO NO TIENE           IQQUOTE 
038700*   LIMITE SUPERIOR PRACTICO) LA TASA QUEDA EN CERO.              IQQUOTE 
038800*---------------------------------------------------------------- IQQUOTE 
038900  2500-BUSCAR-TIER-DESCUENTO.                                     IQQUOTE 
039000                                                                  IQQUOTE 
039100      MOVE ZERO TO WS-IQ-TASA-TRAMO.                              IQQUOTE 
039200      PERFORM 2510-PROBAR-UN-TRAMO                                IQQUOTE 
039300         THRU 2510-PROBAR-UN-TRAMO-FIN                            IQQUOTE 
039400         VARYING WS-IQ-SUB-TIER FROM 1 BY 1                       IQQUOTE 
039500         UNTIL WS-IQ-SUB-TIER > WS-IQ-TRAMO-CANT.                 IQQUOTE 
039600                                                                  IQQUOTE 
039700  2500-BUSCAR-TIER-DESCUENTO-FIN.                                 IQQUOTE 
039800      EXIT.                                                       IQQUOTE 
039900*---------------------------------------------------------------- IQQUOTE 
040000  2510-PROBAR-UN-TRAMO.                                           IQQUOTE 
040100                                                                  IQQUOTE 
040200      IF WS-IQ-SUBTOTAL-CALC >=                                   IQQUOTE 
040300         WS-IQ-DT-MINIMO(WS-IQ-SUB-TIER)                          IQQUOTE 
040400         AND WS-IQ-SUBTOTAL-CALC <                                IQQUOTE 
040500             WS-IQ-DT-MAXIMO(WS-IQ-SUB-TIER)                      IQQUOTE 
040600         MOVE WS-IQ-DT-TASA(WS-IQ-SUB-TIER)                       IQQUOTE 
040700           TO WS-IQ-TASA-TRAMO                                    IQQUOTE 
040800      END-IF.                                                     IQQUOTE 
040900                                                                  IQQUOTE 
041000  2510-PROBAR-UN-TRAMO-FIN.                                       IQQUOTE 
041100      EXIT.                                                       IQQUOTE 
041200*---------------------------------------------------------------- IQQUOTE 
041300*   DESCUENTO, IMPUESTO Y TOTAL (VER TP-0049). SOLO SE            IQQUOTE 
041400*   REDONDEA AL MOMENTO DE GRABAR CADA CAMPO DE SALIDA; LOS       IQQUOTE 
041500*   VALORES INTERMEDIOS VIAJAN SIN REDONDEAR PARA QUE EL          IQQUOTE 
041600*   TOTAL COINCIDA CON SUBTOTAL - DESCUENTO + IMPUESTO.           IQQUOTE 
041700*---------------------------------------------------------------- IQQUOTE 
041800  2600-CALCULAR-MONTOS.                                           IQQUOTE 
041900                                                                  IQQUOTE 
042000      COMPUTE WS-IQ-DESC-SIN-RED =                                IQQUOTE 
042100              WS-IQ-SUBTOTAL-CALC * WS-IQ-TASA-TRAMO.             IQQUOTE 
042200      COMPUTE IQ-CO-DESCUENTO ROUNDED =                           IQQUOTE 
042300              WS-IQ-DESC-SIN-RED.                                 IQQUOTE 
042400                                                                  IQQUOTE 
042500      COMPUTE WS-IQ-NETO-SIN-RED =                                IQQUOTE 
042600              WS-IQ-SUBTOTAL-CALC - WS-IQ-DESC-SIN-RED.           IQQUOTE 
042700      COMPUTE WS-IQ-IMP-SIN-RED =                                 IQQUOTE 
042800              WS-IQ-NETO-SIN-RED * WS-IQ-TASA-IMPUESTO.           IQQUOTE 
042900      COMPUTE IQ-CO-IMPUESTO ROUNDED =                            IQQUOTE 
043000              WS-IQ-IMP-SIN-RED.                                  IQQUOTE 
043100                                                                  IQQUOTE 
043200      COMPUTE WS-IQ-TOTAL-SIN-RED =                               IQQUOTE 
043300              WS-IQ-SUBTOTAL-CALC - WS-IQ-DESC-SIN-RED            IQQUOTE 
043400              + WS-IQ-IMP-SIN-RED.                                IQQUOTE 
043500      COMPUTE IQ-CO-TOTAL ROUNDED =                               IQQUOTE 
043600              WS-IQ-TOTAL-SIN-RED.                                IQQUOTE 
043700                                                                  IQQUOTE 
043800      COMPUTE IQ-CO-TASA-DTO-PCT ROUNDED =                        IQQUOTE 
043900              WS-IQ-TASA-TRAMO * 100.                             IQQUOTE 
044000                                                                  IQQUOTE 
044100  2600-CALCULAR-MONTOS-FIN.                                       IQQUOTE 
044200      EXIT.                                                       IQQUOTE 
044300*---------------------------------------------------------------- IQQUOTE 
044400*   COTIZACION PENDIENTE: SIN MONTOS, SIN LINEAS, CON LAS         IQQUOTE 
044500*   RAZONES EN EL ORDEN QUE PIDE EL AREA COMERCIAL (PRIMERO       IQQUOTE 
044600*   "SIN PRODUCTOS" SI CORRESPONDE; LUEGO, POR PRODUCTO, NO       IQQUOTE 
044700*   ENCONTRADO EN CATALOGO Y/O SIN CANTIDAD).                     IQQUOTE 
044800*---------------------------------------------------------------- IQQUOTE 
044900  3000-ARMAR-COTIZACION-PENDIENTE.                                IQQUOTE 
045000                                                                  IQQUOTE 
045100      MOVE 'PENDING ' TO IQ-CO-ESTADO.                            IQQUOTE 
045200      MOVE ZERO TO IQ-CO-LINEA-CANT IQ-CO-SUBTOTAL                IQQUOTE 
045300                   IQ-CO-DESCUENTO IQ-CO-IMPUESTO                 IQQUOTE 
045400                   IQ-CO-TOTAL IQ-CO-TASA-DTO-PCT.                IQQUOTE 
045500      MOVE ZERO TO IQ-CO-PEND-CANT.                               IQQUOTE 
045600                                                                  IQQUOTE 
045700      IF IQ-EV-MONEDA = SPACES                                    IQQUOTE 
045800         MOVE 'USD' TO IQ-CO-MONEDA                               IQQUOTE 
045900      ELSE                                                        IQQUOTE 
046000         MOVE IQ-EV-MONEDA TO IQ-CO-MONEDA                        IQQUOTE 
046100      END-IF.                                                     IQQUOTE 
046200                                                                  IQQUOTE 
046300      IF IQ-EV-PROD-CANT = 0                                      IQQUOTE 
046400         ADD 1 TO IQ-CO-PEND-CANT                                 IQQUOTE 
046500         MOVE 'No products identified in the inquiry'             IQQUOTE 
046600           TO IQ-CO-PEND-RAZON(IQ-CO-PEND-CANT)                   IQQUOTE 
046700         GO TO 3000-ARMAR-COTIZACION-PENDIENTE-FIN                IQQUOTE 
046800      END-IF.                                                     IQQUOTE 
046900                                                                  IQQUOTE 
047000      PERFORM 3100-REVISAR-UN-PRODUCTO-PEND                       IQQUOTE 
047100         THRU 3100-REVISAR-UN-PRODUCTO-PEND-FIN                   IQQUOTE 
047200         VARYING WS-IQ-SUB-PROD FROM 1 BY 1                       IQQUOTE 
047300         UNTIL WS-IQ-SUB-PROD > IQ-EV-PROD-CANT                   IQQUOTE 
047400            OR IQ-CO-PEND-CANT = 20.                              IQQUOTE 
047500                                                                  IQQUOTE 
047600  3000-ARMAR-COTIZACION-PENDIENTE-FIN.                            IQQUOTE 
047700      EXIT.                                                       IQQUOTE 
047800*---------------------------------------------------------------- IQQUOTE 
047900  3100-REVISAR-UN-PRODUCTO-PEND.                                  IQQUOTE 
048000                                                                  IQQUOTE 
048100      PERFORM 1110-BUSCAR-EN-CATALOGO                             IQQUOTE 
048200         THRU 1110-BUSCAR-EN-CATALOGO-FIN.                        IQQUOTE 
048300                                                                  IQQUOTE 
048400      IF NOT IQ-TIENE-EN-CATALOGO-SI                              IQQUOTE 
048500         AND IQ-CO-PEND-CANT < 20                                 IQQUOTE 
048600         PERFORM 3110-ARMAR-NOMBRE-LARGO                          IQQUOTE 
048700            THRU 3110-ARMAR-NOMBRE-LARGO-FIN                      IQQUOTE 
048800         ADD 1 TO IQ-CO-PEND-CANT                                 IQQUOTE 
048900         STRING 'Unrecognized product: '''                        IQQUOTE 
049000                              DELIMITED BY SIZE                   IQQUOTE 
049100                IQ-EV-PR-NOMBRE(WS-IQ-SUB-PROD)                   IQQUOTE 
049200                       (1 : WS-IQ-LARGO-NOMBRE)                   IQQUOTE 
049300                              DELIMITED BY SIZE                   IQQUOTE 
049400                ''''              DELIMITED BY SIZE               IQQUOTE 
049500                INTO IQ-CO-PEND-RAZON(IQ-CO-PEND-CANT)            IQQUOTE 
049600      END-IF.                                                     IQQUOTE 
049700                                                                  IQQUOTE 
049800      IF IQ-EV-CANT-FALTA-SI(WS-IQ-SUB-PROD)                      IQQUOTE 
049900         AND IQ-CO-PEND-CANT < 20                                 IQQUOTE 
050000         PERFORM 3110-ARMAR-NOMBRE-LARGO                          IQQUOTE 
050100            THRU 3110-ARMAR-NOMBRE-LARGO-FIN                      IQQUOTE 
050200         ADD 1 TO IQ-CO-PEND-CANT                                 IQQUOTE 
050300         STRING 'Missing quantity for '                           IQQUOTE 
050400                              DELIMITED BY SIZE                   IQQUOTE 
050500                IQ-EV-PR-NOMBRE(WS-IQ-SUB-PROD)                   IQQUOTE 
050600                       (1 : WS-IQ-LARGO-NOMBRE)                   IQQUOTE 
050700                              DELIMITED BY SIZE                   IQQUOTE 
050800                INTO IQ-CO-PEND-RAZON(IQ-CO-PEND-CANT)            IQQUOTE 
050900      END-IF.                                                     IQQUOTE 
051000                                                                  IQQUOTE 
051100  3100-REVISAR-UN-PRODUCTO-PEND-FIN.                              IQQUOTE 
051200      EXIT.                                                       IQQUOTE 
051300*---------------------------------------------------------------- IQQUOTE 
051400*   LARGO REAL DEL NOMBRE DE PRODUCTO SIN LOS ESPACIOS DE         IQQUOTE 
051500*   RELLENO, PARA NO CORTAR NOMBRES COMPUESTOS (EJ. "TOOL         IQQUOTE 
051600*   KIT") EN EL PRIMER ESPACIO AL ARMAR EL TEXTO.                 IQQUOTE 
051700*---------------------------------------------------------------- IQQUOTE 
051800  3110-ARMAR-NOMBRE-LARGO.                                        IQQUOTE 
051900                                                                  IQQUOTE 
052000      MOVE 20 TO WS-IQ-LARGO-NOMBRE.                              IQQUOTE 
052100      PERFORM 3120-RECORTAR-NOMBRE                                IQQUOTE 
052200         THRU 3120-RECORTAR-NOMBRE-FIN                            IQQUOTE 
052300         UNTIL WS-IQ-LARGO-NOMBRE = 0                             IQQUOTE 
052400            OR IQ-EV-PR-NOMBRE(WS-IQ-SUB-PROD)                    IQQUOTE 
052500                  (WS-IQ-LARGO-NOMBRE : 1) NOT = SPACE.           IQQUOTE 
052600                                                                  IQQUOTE 
052700  3110-ARMAR-NOMBRE-LARGO-FIN.                                    IQQUOTE 
052800      EXIT.                                                       IQQUOTE 
052900*---------------------------------------------------------------- IQQUOTE 
053000  3120-RECORTAR-NOMBRE.                                           IQQUOTE 
053100                                                                  IQQUOTE 
053200      SUBTRACT 1 FROM WS-IQ-LARGO-NOMBRE.                         IQQUOTE 
053300                                                                  IQQUOTE 
053400  3120-RECORTAR-NOMBRE-FIN.                                       IQQUOTE 
053500      EXIT.                                                       IQQUOTE 
053600*---------------------------------------------------------------- IQQUOTE 
053700*   PARRAFO DE UTILIDAD (TP-0095). NO FORMA PARTE DEL FLUJO       IQQUOTE 
053800*   PRINCIPAL DE IQBATCH; SE DEJA DISPONIBLE PARA LOS             IQQUOTE 
053900*   VOLCADOS DE DEPURACION (UPSI-1) Y PARA VERIFICACIONES         IQQUOTE 
054000*   MANUALES DESDE CONSOLA.                                       IQQUOTE 
054100*---------------------------------------------------------------- IQQUOTE 
054200  8000-VALIDAR-COTIZACION.                                        IQQUOTE 
054300                                                                  IQQUOTE 
054400      MOVE 'Y' TO WS-IQ-VALIDACION-OK.                            IQQUOTE 
054500      MOVE SPACES TO WS-IQ-VALIDACION-MOTIVO.                     IQQUOTE 
054600                                                                  IQQUOTE 
054700      IF IQ-CO-EMAIL-ID = SPACES                                  IQQUOTE 
054800         MOVE 'N' TO WS-IQ-VALIDACION-OK                          IQQUOTE 
054900         MOVE 'Falta el identificador de email'                   IQQUOTE 
055000           TO WS-IQ-VALIDACION-MOTIVO                             IQQUOTE 
055100         GO TO 8000-VALIDAR-COTIZACION-FIN                        IQQUOTE 
055200      END-IF.                                                     IQQUOTE 
055300                                                                  IQQUOTE 
055400      IF IQ-CO-COMPLETA                                           IQQUOTE 
055500         IF IQ-CO-LINEA-CANT = 0                                  IQQUOTE 
055600            OR IQ-CO-TOTAL NOT > 0                                IQQUOTE 
055700            MOVE 'N' TO WS-IQ-VALIDACION-OK                       IQQUOTE 
055800            MOVE 'Sin lineas o sin total'                         IQQUOTE 
055900              TO WS-IQ-VALIDACION-MOTIVO                          IQQUOTE 
056000            GO TO 8000-VALIDAR-COTIZACION-FIN                     IQQUOTE 
056100         END-IF                                                   IQQUOTE 
056200         PERFORM 8100-SUMAR-LINEAS                                IQQUOTE 
056300            THRU 8100-SUMAR-LINEAS-FIN                            IQQUOTE 
056400         COMPUTE WS-IQ-DIF-SUBTOTAL =                             IQQUOTE 
056500                 WS-IQ-SUMA-LINEAS - IQ-CO-SUBTOTAL               IQQUOTE 
056600         IF WS-IQ-DIF-SUBTOTAL > .01                              IQQUOTE 
056700            OR WS-IQ-DIF-SUBTOTAL < -.01                          IQQUOTE 
056800            MOVE 'N' TO WS-IQ-VALIDACION-OK                       IQQUOTE 
056900            MOVE 'Lineas no coinciden con el subtotal'            IQQUOTE 
057000              TO WS-IQ-VALIDACION-MOTIVO                          IQQUOTE 
057100         END-IF                                                   IQQUOTE 
057200      ELSE                                                        IQQUOTE 
057300         IF IQ-CO-TOTAL NOT = 0                                   IQQUOTE 
057400            OR IQ-CO-PEND-CANT = 0                                IQQUOTE 
057500            MOVE 'N' TO WS-IQ-VALIDACION-OK                       IQQUOTE 
057600            MOVE 'Pendiente con total o sin motivos'              IQQUOTE 
057700              TO WS-IQ-VALIDACION-MOTIVO                          IQQUOTE 
057800         END-IF                                                   IQQUOTE 
057900      END-IF.                                                     IQQUOTE 
058000                                                                  IQQUOTE 
058100  8000-VALIDAR-COTIZACION-FIN.                                    IQQUOTE 
058200      EXIT.                                                       IQQUOTE 
058300*---------------------------------------------------------------- IQQUOTE 
058400  8100-SUMAR-LINEAS.                                              IQQUOTE 
058500                                                                  IQQUOTE 
058600      MOVE ZERO TO WS-IQ-SUMA-LINEAS.                             IQQUOTE 
058700      PERFORM 8110-SUMAR-UNA-LINEA                                IQQUOTE 
058800         THRU 8110-SUMAR-UNA-LINEA-FIN                            IQQUOTE 
058900         VARYING WS-IQ-SUB-PROD FROM 1 BY 1                       IQQUOTE 
059000         UNTIL WS-IQ-SUB-PROD > IQ-CO-LINEA-CANT.                 IQQUOTE 
059100                                                                  IQQUOTE 
059200  8100-SUMAR-LINEAS-FIN.                                          IQQUOTE 
059300      EXIT.                                                       IQQUOTE 
059400*---------------------------------------------------------------- IQQUOTE 
059500  8110-SUMAR-UNA-LINEA.                                           IQQUOTE 
059600                                                                  IQQUOTE 
059700      ADD IQ-CO-LI-TOTAL(WS-IQ-SUB-PROD)                          IQQUOTE 
059800        TO WS-IQ-SUMA-LINEAS.                                     IQQUOTE 
059900                                                                  IQQUOTE 
060000  8110-SUMAR-UNA-LINEA-FIN.                                       IQQUOTE 
060100      EXIT.                                                       IQQUOTE 
060200*---------------------------------------------------------------- IQQUOTE 
060300*   RESUMEN DE UNA LINEA PARA LISTADOS DE CONSOLA (TP-0095).      IQQUOTE 
060400*---------------------------------------------------------------- IQQUOTE 
060500  8500-RESUMIR-COTIZACION.                                        IQQUOTE 
060600                                                                  IQQUOTE 
060700      MOVE SPACES TO WS-IQ-RESUMEN-LINEA.                         IQQUOTE 
060800                                                                  IQQUOTE 
060900      IF IQ-CO-PENDIENTE                                          IQQUOTE 
061000         PERFORM 8510-UNIR-RAZONES                                IQQUOTE 
061100            THRU 8510-UNIR-RAZONES-FIN                            IQQUOTE 
061200         COMPUTE WS-IQ-RESUMEN-LARGO =                            IQQUOTE 
061300                 WS-IQ-RESUMEN-PTR - 1                            IQQUOTE 
061400         STRING 'Quote pending: ' DELIMITED BY SIZE               IQQUOTE 
061500                WS-IQ-RESUMEN-RAZONES                             IQQUOTE 
061600                   (1 : WS-IQ-RESUMEN-LARGO)                      IQQUOTE 
061700                                   DELIMITED BY SIZE              IQQUOTE 
061800                INTO WS-IQ-RESUMEN-LINEA                          IQQUOTE 
061900      ELSE                                                        IQQUOTE 
062000         MOVE IQ-CO-TOTAL TO WS-IQ-RESUMEN-TOTAL-ED               IQQUOTE 
062100         IF IQ-CO-LINEA-CANT = 1                                  IQQUOTE 
062200            MOVE 20 TO WS-IQ-LARGO-NOMBRE                         IQQUOTE 
062300            PERFORM 8530-RECORTAR-NOMBRE-LIN                      IQQUOTE 
062400               THRU 8530-RECORTAR-NOMBRE-LIN-FIN                  IQQUOTE 
062500               UNTIL WS-IQ-LARGO-NOMBRE = 0                       IQQUOTE 
062600                  OR IQ-CO-LI-PRODUCTO(1)                         IQQUOTE 
062700                     (WS-IQ-LARGO-NOMBRE : 1) NOT = SPACE         IQQUOTE 
062800            MOVE IQ-CO-LI-CANTIDAD(1)                             IQQUOTE 
062900              TO WS-IQ-RESUMEN-CANT-ED                            IQQUOTE 
063000            PERFORM 8535-RECORTAR-CANT-RESUMEN                    IQQUOTE 
063100               THRU 8535-RECORTAR-CANT-RESUMEN-FIN                IQQUOTE 
063200            STRING WS-IQ-RESUMEN-CANT-TRIM                        IQQUOTE 
063300                                         DELIMITED BY SPACE       IQQUOTE 
063400                   ' '                   DELIMITED BY SIZE        IQQUOTE 
063500                   IQ-CO-LI-PRODUCTO(1)                           IQQUOTE 
063600                      (1 : WS-IQ-LARGO-NOMBRE)                    IQQUOTE 
063700                                         DELIMITED BY SIZE        IQQUOTE 
063800                   ' - '                 DELIMITED BY SIZE        IQQUOTE 
063900                   IQ-CO-MONEDA          DELIMITED BY SIZE        IQQUOTE 
064000                   ' '                   DELIMITED BY SIZE        IQQUOTE 
064100                   WS-IQ-RESUMEN-TOTAL-ED DELIMITED BY SIZE       IQQUOTE 
064200                   INTO WS-IQ-RESUMEN-LINEA                       IQQUOTE 
064300         ELSE                                                     IQQUOTE 
064400            MOVE IQ-CO-LINEA-CANT                                 IQQUOTE 
064500              TO WS-IQ-RESUMEN-LCOUNT-ED                          IQQUOTE 
064600            STRING WS-IQ-RESUMEN-LCOUNT-ED DELIMITED BY SIZE      IQQUOTE 
064700                   ' items - '            DELIMITED BY SIZE       IQQUOTE 
064800                   IQ-CO-MONEDA           DELIMITED BY SIZE       IQQUOTE 
064900                   ' '                    DELIMITED BY SIZE       IQQUOTE 
065000                   WS-IQ-RESUMEN-TOTAL-ED DELIMITED BY SIZE       IQQUOTE 
065100                   INTO WS-IQ-RESUMEN-LINEA                       IQQUOTE 
065200         END-IF                                                   IQQUOTE 
065300      END-IF.                                                     IQQUOTE 
065400                                                                  IQQUOTE 
065500  8500-RESUMIR-COTIZACION-FIN.                                    IQQUOTE 
065600      EXIT.                                                       IQQUOTE 
065700*---------------------------------------------------------------- IQQUOTE 
065800  8510-UNIR-RAZONES.                                              IQQUOTE 
065900                                                                  IQQUOTE 
066000      MOVE SPACES TO WS-IQ-RESUMEN-RAZONES.                       IQQUOTE 
066100      MOVE 1 TO WS-IQ-RESUMEN-PTR.                                IQQUOTE 
066200      PERFORM 8520-AGREGAR-RAZON                                  IQQUOTE 
066300         THRU 8520-AGREGAR-RAZON-FIN                              IQQUOTE 
066400         VARYING WS-IQ-SUB-RAZON FROM 1 BY 1                      IQQUOTE 
066500         UNTIL WS-IQ-SUB-RAZON > IQ-CO-PEND-CANT.                 IQQUOTE 
066600                                                                  IQQUOTE 
066700  8510-UNIR-RAZONES-FIN.                                          IQQUOTE 
066800      EXIT.                                                       IQQUOTE 
066900*---------------------------------------------------------------- IQQUOTE 
067000  8520-AGREGAR-RAZON.                                             IQQUOTE 
067100                                                                  IQQUOTE 
067200      IF WS-IQ-SUB-RAZON > 1                                      IQQUOTE 
067300         STRING ', ' DELIMITED BY SIZE                            IQQUOTE 
067400                INTO WS-IQ-RESUMEN-RAZONES                        IQQUOTE 
067500                WITH POINTER WS-IQ-RESUMEN-PTR                    IQQUOTE 
067600      END-IF.                                                     IQQUOTE 
067700      STRING IQ-CO-PEND-RAZON(WS-IQ-SUB-RAZON)                    IQQUOTE 
067800                              DELIMITED BY SPACE                  IQQUOTE 
067900             INTO WS-IQ-RESUMEN-RAZONES                           IQQUOTE 
068000             WITH POINTER WS-IQ-RESUMEN-PTR.                      IQQUOTE 
068100                                                                  IQQUOTE 
068200  8520-AGREGAR-RAZON-FIN.                                         IQQUOTE 
068300      EXIT.                                                       IQQUOTE 
068400*---------------------------------------------------------------- IQQUOTE 
068500  8530-RECORTAR-NOMBRE-LIN.                                       IQQUOTE 
068600                                                                  IQQUOTE 
068700      SUBTRACT 1 FROM WS-IQ-LARGO-NOMBRE.                         IQQUOTE 
068800                                                                  IQQUOTE 
068900  8530-RECORTAR-NOMBRE-LIN-FIN.                                   IQQUOTE 
069000     EXIT.                                                        IQQUOTE 
069100 *-------------------------------------------------------------   IQQUOTE 
069200 *   RECORTA LOS BLANCOS DE EDICION A IZQUIERDA DE LA CANTIDAD    IQQUOTE 
069300 *   DE LA PRIMERA LINEA, IGUAL CRITERIO QUE 3205-RECORTAR-       IQQUOTE 
069400 *   CANTIDAD DE IQACK (TP-0095).                                 IQQUOTE 
069500 8535-RECORTAR-CANT-RESUMEN.                                      IQQUOTE 
069600     MOVE SPACES TO WS-IQ-RESUMEN-CANT-TRIM.                      IQQUOTE 
069700     PERFORM 8536-AVANZAR-POS-RESUMEN                             IQQUOTE 
069800        THRU 8536-AVANZAR-POS-RESUMEN-FIN                         IQQUOTE 
069900        VARYING WS-IQ-SUB-RESUMEN-POS FROM 1 BY 1                 IQQUOTE 
070000        UNTIL WS-IQ-SUB-RESUMEN-POS > 8                           IQQUOTE 
070100           OR WS-IQ-RESUMEN-CANT-ED(WS-IQ-SUB-RESUMEN-POS:1)      IQQUOTE 
070200                                           NOT = SPACE.           IQQUOTE 
070300     MOVE WS-IQ-RESUMEN-CANT-ED(WS-IQ-SUB-RESUMEN-POS:            IQQUOTE 
070400                        9 - WS-IQ-SUB-RESUMEN-POS)                IQQUOTE 
070500         TO WS-IQ-RESUMEN-CANT-TRIM.                              IQQUOTE 
070600 8535-RECORTAR-CANT-RESUMEN-FIN.                                  IQQUOTE 
070700     EXIT.                                                        IQQUOTE 
070800 *-------------------------------------------------------------   IQQUOTE 
070900 8536-AVANZAR-POS-RESUMEN.                                        IQQUOTE 
071000     CONTINUE.                                                    IQQUOTE 
071100 8536-AVANZAR-POS-RESUMEN-FIN.                                    IQQUOTE 
071200     EXIT.                                                        IQQUOTE 
071300                                                                  IQQUOTE 
071400  END PROGRAM IQQUOTE.                                            IQQUOTE 
