000100******************************************************************IQ      
000200*IQPRICE.CPY                                                      IQ      
000300*TABLA DE PRECIOS DE CATALOGO - LISTA FIJA DE 5 PRODUCTOS.        IQ      
000400*SE COMPILA CON VALUES; REEMPLAZA LA CARGA DESDE ARCHIVO DE       IQ      
000500*CONFIGURACION DEL SISTEMA ORIGEN (NO SE MANTIENE POR JCL,        IQ      
000600*SOLO POR RECOMPILACION DE ESTE COPY).                            IQ      
000700*171187 RGB  ALTA INICIAL - TP2 COTIZADOR                         IQ      
000800*050299 RGB  AGREGADO BULK PACK POR PEDIDO DE VENTAS              IQ      
000900******************************************************************IQ      
001000  01  WS-IQ-TABLA-PRECIOS-INI.                                    IQ      
001100      05  FILLER   PIC X(33)                                      IQ      
001200               VALUE 'Widget Pro          0002500piece '.         IQ      
001300      05  FILLER   PIC X(33)                                      IQ      
001400               VALUE 'Gadget Basic        0001550piece '.         IQ      
001500      05  FILLER   PIC X(33)                                      IQ      
001600               VALUE 'Tool Kit            0004500kit   '.         IQ      
001700      05  FILLER   PIC X(33)                                      IQ      
001800               VALUE 'Premium Widget      0007500piece '.         IQ      
001900      05  FILLER   PIC X(33)                                      IQ      
002000               VALUE 'Bulk Pack           0020000pack  '.         IQ      
002100  01  WS-IQ-TABLA-PRECIOS REDEFINES WS-IQ-TABLA-PRECIOS-INI.      IQ      
002200      05  WS-IQ-PRECIO-ENT OCCURS 5 TIMES.                        IQ      
002300          10  WS-IQ-PL-NOMBRE          PIC X(20).                 IQ      
002400          10  WS-IQ-PL-PRECIO          PIC 9(5)V99.               IQ      
002500          10  WS-IQ-PL-UNIDAD          PIC X(06).                 IQ      
002600  01  WS-IQ-PRECIO-CANT          PIC 9(02) VALUE 5.               IQ      
